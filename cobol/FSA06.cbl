000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA06.
000300 AUTHOR. R-OYARZUN.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 02/07/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA06 - DETECCION DE MORA Y CONSULTA DE ESTADO DE PRESTAMO
001000* RECORRE LAS CUOTAS DE UN PRESTAMO, DETECTA LAS VENCIDAS Y NO
001100* PAGADAS, APLICA LA PENALIDAD DEL 5% (UNA SOLA VEZ POR CUOTA),
001200* DEJA EL PRESTAMO EN MORA SI CORRESPONDE, E IMPRIME EL LISTADO
001300* DE ESTADO DEL PRESTAMO.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE CAMBIOS
001600* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001700* 02/07/1989  R.OYARZUN    SOL-0021   VERSION ORIGINAL (CONSULTA
001800*                                     DE SALDO DE CUENTA)
001900* 12/01/1994  R.OYARZUN    SOL-0150   SE REUTILIZA PARA DETECCION
002000*                                     DE MORA DE PRESTAMOS
002100* 30/05/1997  M.FIGUEROA   SOL-0260   LISTADO DE ESTADO CON
002200*                                     DETALLE DE CUOTAS VENCIDAS
002300* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K DE FECHAS DE
002400*                                     VENCIMIENTO
002500* 21/03/2011  L.SALDIVIA   SOL-0423   USA FSAMON PARA EDITAR LOS
002600*                                     MONTOS DEL LISTADO (ANTES EN
002700*                                     FORMATO USA) Y COMPLETA EL
002800*                                     MONTO ORIGINAL EN LA CABECERA
002900* 28/03/2011  L.SALDIVIA   SOL-0424   EL MAESTRO NUEVO NO SE
003000*                                     VOLCABA SOBRE PRESTAMO.DAT;
003100*                                     LA MORA DETECTADA SE PERDIA
003200*                                     EN LA SIGUIENTE CORRIDA
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT F-PRESTAMOS-ANT ASSIGN TO DISK
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS FS-PREST-ANT.
004500
004600     SELECT F-PRESTAMOS-NVO ASSIGN TO DISK
004700     ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS IS FS-PREST-NVO.
004900
005000     SELECT F-CUOTAS ASSIGN TO DISK
005100     ORGANIZATION IS LINE SEQUENTIAL
005200     FILE STATUS IS FS-CUOTAS.
005300
005400     SELECT F-PAGOS ASSIGN TO DISK
005500     ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS FS-PAGOS.
005700
005800     SELECT F-PENALIDADES ASSIGN TO DISK
005900     ORGANIZATION IS LINE SEQUENTIAL
006000     FILE STATUS IS FS-PENALIDADES.
006100
006200     SELECT F-LISTADO ASSIGN TO DISK
006300     ORGANIZATION IS LINE SEQUENTIAL
006400     FILE STATUS IS FS-LISTADO.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  F-PRESTAMOS-ANT
006900     LABEL RECORD STANDARD
007000     VALUE OF FILE-ID IS "PRESTAMO.DAT".
007100 COPY FSALOA.
007200
007300 FD  F-PRESTAMOS-NVO
007400     LABEL RECORD STANDARD
007500     VALUE OF FILE-ID IS "PRESTNVO.DAT".
007600 01  FSA-LOA-REG-NVO                 PIC X(96).
007700
007800 FD  F-CUOTAS
007900     LABEL RECORD STANDARD
008000     VALUE OF FILE-ID IS "CUOTAS.DAT".
008100 COPY FSACUO.
008200
008300 FD  F-PAGOS
008400     LABEL RECORD STANDARD
008500     VALUE OF FILE-ID IS "PAGOS.DAT".
008600 COPY FSAPAG.
008700
008800 FD  F-PENALIDADES
008900     LABEL RECORD STANDARD
009000     VALUE OF FILE-ID IS "PENALIDA.DAT".
009100 COPY FSAPEN.
009200
009300 FD  F-LISTADO
009400     LABEL RECORD STANDARD
009500     VALUE OF FILE-ID IS "ESTADO.LIS".
009600 01  FSA-LIS-LINEA                   PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900 77  FS-PREST-ANT                    PIC X(02).
010000 77  FS-PREST-NVO                    PIC X(02).
010100 77  FS-CUOTAS                       PIC X(02).
010200 77  FS-PAGOS                        PIC X(02).
010300 77  FS-PENALIDADES                  PIC X(02).
010400 77  FS-LISTADO                      PIC X(02).
010500
010600 01  WS-DATOS-PRESTAMO.
010700     05  WS-LOA-MONTO                PIC S9(11)V9(02).
010800     05  WS-LOA-SALDO                PIC S9(11)V9(02).
010900     05  WS-LOA-TIPO                 PIC X(01).
011000     05  WS-LOA-ESTADO               PIC X(01).
011100     05  WS-LOA-CLIENTE-ID           PIC X(09).
011200
011300 01  WS-CONTADORES.
011400     05  WS-TOTAL-CUOTAS             PIC 9(03)   COMP.
011500     05  WS-CUOTAS-PAGADAS           PIC 9(03)   COMP.
011600     05  WS-CUOTAS-PENDIENTES        PIC 9(03)   COMP.
011700     05  WS-CUOTAS-MORA              PIC 9(03)   COMP.
011800
011900 01  WS-ACUMULADOS.
012000     05  WS-TOTAL-PENALIDADES        PIC S9(11)V9(02).
012100     05  WS-TOTAL-NO-PAGADO          PIC S9(11)V9(02).
012200     05  WS-TOTAL-PENDIENTE          PIC S9(11)V9(02).
012300
012400 01  WS-PENALIDAD-D.
012500     05  WS-PENALIDAD-ENT            PIC S9(11).
012600     05  WS-PENALIDAD-DEC            PIC 9(02).
012700 01  WS-PENALIDAD REDEFINES WS-PENALIDAD-D
012800                                 PIC S9(11)V9(02).
012900
013000 01  WS-SWITCHES.
013100     05  WS-PRESTAMO-ENCONTRADO-SW   PIC X(01)   VALUE "N".
013200         88  WS-PRESTAMO-ENCONTRADO      VALUE "S".
013300     05  WS-CUOTA-PAGADA-SW          PIC X(01).
013400         88  WS-CUOTA-YA-PAGADA          VALUE "S".
013500     05  WS-CUOTA-MORA-SW            PIC X(01).
013600         88  WS-CUOTA-EN-MORA            VALUE "S".
013700     05  WS-PENALIDAD-EXISTE-SW      PIC X(01).
013800         88  WS-PENALIDAD-YA-EXISTE      VALUE "S".
013900     05  WS-HAY-MORA-SW              PIC X(01)   VALUE "N".
014000         88  WS-HAY-MORA                 VALUE "S".
014100
014200 01  WS-LINEA-DETALLE.
014300     05  FILLER                      PIC X(04)   VALUE SPACES.
014400     05  WS-LIN-NUMERO               PIC ZZ9.
014500     05  FILLER                      PIC X(03)   VALUE SPACES.
014600     05  WS-LIN-MONTO                PIC X(18).
014700     05  FILLER                      PIC X(03)   VALUE SPACES.
014800     05  WS-LIN-FECHA                PIC 9(08).
014900     05  FILLER                      PIC X(03)   VALUE SPACES.
015000     05  WS-LIN-PENALIDAD            PIC X(18).
015100     05  FILLER                      PIC X(72)   VALUE SPACES.
015200
015300 01  WS-LINEA-TOTALES.
015400     05  FILLER                      PIC X(30)   VALUE SPACES.
015500     05  WS-TOT-MONTO                PIC X(18).
015600     05  FILLER                      PIC X(85)   VALUE SPACES.
015700
015800*-----------------------------------------------------------------
015900* MONTO ORIGINAL DEL PRESTAMO, EDITADO POR FSAMON, PARA LA
016000* CABECERA DEL LISTADO (VER 4000-ABRIR-E-IMPRIMIR-CABECERA).
016100*-----------------------------------------------------------------
016200 01  WS-LOA-MONTO-EDIT               PIC X(18).
016300
016400 LINKAGE SECTION.
016500 01  LK-PRESTAMO-ID                  PIC X(36).
016600 01  LK-FECHA-PROCESO                PIC 9(08).
016700 01  LK-COD-RETORNO                  PIC X(01).
016800     88  LK-PROCESO-OK                   VALUE "0".
016900     88  LK-PRESTAMO-NO-EXISTE           VALUE "9".
017000
017100 PROCEDURE DIVISION USING LK-PRESTAMO-ID LK-FECHA-PROCESO
017200         LK-COD-RETORNO.
017300
017400 0000-VERIFICAR-PRESTAMO.
017500     MOVE "0" TO LK-COD-RETORNO.
017600     MOVE 0 TO WS-TOTAL-CUOTAS WS-CUOTAS-PAGADAS
017700         WS-CUOTAS-PENDIENTES WS-CUOTAS-MORA.
017800     MOVE 0 TO WS-TOTAL-PENALIDADES WS-TOTAL-NO-PAGADO
017900         WS-TOTAL-PENDIENTE.
018000     MOVE "N" TO WS-HAY-MORA-SW.
018100
018200     PERFORM 1000-LEER-PRESTAMO THRU 1000-EXIT.
018300     IF NOT WS-PRESTAMO-ENCONTRADO
018400         MOVE "9" TO LK-COD-RETORNO
018500         GO TO 0000-EXIT.
018600
018700     PERFORM 4000-ABRIR-E-IMPRIMIR-CABECERA THRU 4000-EXIT.
018800     PERFORM 2000-PROCESAR-CUOTAS THRU 2000-EXIT.
018900
019000     IF WS-HAY-MORA
019100         PERFORM 3000-ACTUALIZAR-ESTADO-PRESTAMO
019200             THRU 3000-EXIT
019300         PERFORM 3500-REEMPLAZAR-MAESTRO THRU 3500-EXIT.
019400
019500     PERFORM 4900-IMPRIMIR-TOTALES THRU 4900-EXIT.
019600
019700 0000-EXIT.
019800     EXIT PROGRAM.
019900
020000*-----------------------------------------------------------------
020100* BUSCA EL PRESTAMO EN EL MAESTRO (BUSQUEDA SECUENCIAL).
020200*-----------------------------------------------------------------
020300 1000-LEER-PRESTAMO.
020400     MOVE "N" TO WS-PRESTAMO-ENCONTRADO-SW.
020500     OPEN INPUT F-PRESTAMOS-ANT.
020600     IF FS-PREST-ANT NOT = "00"
020700         GO TO 1000-EXIT.
020800 1000-LEER-LOOP.
020900     READ F-PRESTAMOS-ANT NEXT RECORD AT END GO TO 1000-FIN.
021000     IF FSA-LOA-ID = LK-PRESTAMO-ID
021100         MOVE FSA-LOA-MONTO TO WS-LOA-MONTO
021200         MOVE FSA-LOA-SALDO TO WS-LOA-SALDO
021300         MOVE FSA-LOA-TIPO TO WS-LOA-TIPO
021400         MOVE FSA-LOA-ESTADO TO WS-LOA-ESTADO
021500         MOVE FSA-LOA-CLIENTE-ID TO WS-LOA-CLIENTE-ID
021600         SET WS-PRESTAMO-ENCONTRADO TO TRUE
021700         GO TO 1000-FIN.
021800     GO TO 1000-LEER-LOOP.
021900 1000-FIN.
022000     CLOSE F-PRESTAMOS-ANT.
022100 1000-EXIT.
022200     EXIT.
022300
022400*-----------------------------------------------------------------
022500* RECORRE TODAS LAS CUOTAS DEL PRESTAMO: LAS PAGADAS SOLO CUENTAN,
022600* LAS NO PAGADAS VENCIDAS ACUMULAN PENALIDAD Y DETALLE, LAS NO
022700* PAGADAS FUTURAS SOLO CUENTAN COMO PENDIENTES.
022800*-----------------------------------------------------------------
022900 2000-PROCESAR-CUOTAS.
023000     OPEN INPUT F-CUOTAS.
023100     IF FS-CUOTAS NOT = "00"
023200         GO TO 2000-EXIT.
023300 2000-LEER-CUOTA.
023400     READ F-CUOTAS NEXT RECORD AT END GO TO 2000-FIN.
023500     IF FSA-CUO-PRESTAMO-ID NOT = LK-PRESTAMO-ID
023600         GO TO 2000-LEER-CUOTA.
023700
023800     ADD 1 TO WS-TOTAL-CUOTAS.
023900     PERFORM 2100-VERIFICAR-PAGADA THRU 2100-EXIT.
024000     IF WS-CUOTA-YA-PAGADA
024100         ADD 1 TO WS-CUOTAS-PAGADAS
024200         GO TO 2000-LEER-CUOTA.
024300
024400     ADD FSA-CUO-MONTO TO WS-TOTAL-NO-PAGADO.
024500     IF FSA-CUO-FECHA-VTO < LK-FECHA-PROCESO
024600         SET WS-HAY-MORA TO TRUE
024700         ADD 1 TO WS-CUOTAS-MORA
024800         PERFORM 2200-BUSCAR-PENALIDAD THRU 2200-EXIT
024900         IF NOT WS-PENALIDAD-YA-EXISTE
025000             COMPUTE WS-PENALIDAD ROUNDED = FSA-CUO-MONTO * 0.05
025100             PERFORM 2300-GRABAR-PENALIDAD THRU 2300-EXIT
025200         ADD WS-PENALIDAD TO WS-TOTAL-PENALIDADES
025300         MOVE FSA-CUO-NUMERO TO WS-LIN-NUMERO
025400         CALL "FSAMON" USING FSA-CUO-MONTO WS-LIN-MONTO
025500         MOVE FSA-CUO-FECHA-VTO TO WS-LIN-FECHA
025600         CALL "FSAMON" USING WS-PENALIDAD WS-LIN-PENALIDAD
025700         PERFORM 4100-IMPRIMIR-DETALLE THRU 4100-EXIT
025800     ELSE
025900         ADD 1 TO WS-CUOTAS-PENDIENTES
026000         ADD FSA-CUO-MONTO TO WS-TOTAL-PENDIENTE.
026100
026200     GO TO 2000-LEER-CUOTA.
026300 2000-FIN.
026400     CLOSE F-CUOTAS.
026500 2000-EXIT.
026600     EXIT.
026700
026800 2100-VERIFICAR-PAGADA.
026900     MOVE "N" TO WS-CUOTA-PAGADA-SW.
027000     OPEN INPUT F-PAGOS.
027100     IF FS-PAGOS = "35"
027200         GO TO 2100-EXIT.
027300 2100-LEER-PAGO.
027400     READ F-PAGOS NEXT RECORD AT END GO TO 2100-FIN.
027500     IF FSA-PAG-PRESTAMO-ID = LK-PRESTAMO-ID
027600         AND FSA-PAG-NUM-CUOTA = FSA-CUO-NUMERO
027700         SET WS-CUOTA-YA-PAGADA TO TRUE
027800         GO TO 2100-FIN.
027900     GO TO 2100-LEER-PAGO.
028000 2100-FIN.
028100     CLOSE F-PAGOS.
028200 2100-EXIT.
028300     EXIT.
028400
028500 2200-BUSCAR-PENALIDAD.
028600     MOVE "N" TO WS-PENALIDAD-EXISTE-SW.
028700     OPEN INPUT F-PENALIDADES.
028800     IF FS-PENALIDADES = "35"
028900         GO TO 2200-EXIT.
029000 2200-LEER-PENALIDAD.
029100     READ F-PENALIDADES NEXT RECORD AT END GO TO 2200-FIN.
029200     IF FSA-PEN-PRESTAMO-ID = LK-PRESTAMO-ID
029300         AND FSA-PEN-NUM-CUOTA = FSA-CUO-NUMERO
029400         MOVE FSA-PEN-MONTO TO WS-PENALIDAD
029500         SET WS-PENALIDAD-YA-EXISTE TO TRUE
029600         GO TO 2200-FIN.
029700     GO TO 2200-LEER-PENALIDAD.
029800 2200-FIN.
029900     CLOSE F-PENALIDADES.
030000 2200-EXIT.
030100     EXIT.
030200
030300 2300-GRABAR-PENALIDAD.
030400     INITIALIZE FSA-PEN-REGISTRO.
030500     MOVE LK-PRESTAMO-ID  TO FSA-PEN-PRESTAMO-ID.
030600     MOVE FSA-CUO-NUMERO  TO FSA-PEN-NUM-CUOTA.
030700     MOVE WS-PENALIDAD    TO FSA-PEN-MONTO.
030800     MOVE LK-FECHA-PROCESO TO FSA-PEN-FECHA.
030900     OPEN EXTEND F-PENALIDADES.
031000     IF FS-PENALIDADES = "35"
031100         OPEN OUTPUT F-PENALIDADES.
031200     WRITE FSA-PEN-REGISTRO.
031300     CLOSE F-PENALIDADES.
031400 2300-EXIT.
031500     EXIT.
031600
031700*-----------------------------------------------------------------
031800* PASE DE MAESTRO: EL PRESTAMO CON MORA DETECTADA QUEDA 'M'; LOS
031900* DEMAS REGISTROS PASAN SIN CAMBIO.
032000*-----------------------------------------------------------------
032100 3000-ACTUALIZAR-ESTADO-PRESTAMO.
032200     OPEN INPUT F-PRESTAMOS-ANT.
032300     OPEN OUTPUT F-PRESTAMOS-NVO.
032400 3000-LEER-PRESTAMO.
032500     READ F-PRESTAMOS-ANT NEXT RECORD AT END GO TO 3000-FIN.
032600     IF FSA-LOA-ID = LK-PRESTAMO-ID
032700         AND NOT FSA-LOA-CANCELADO
032800         SET FSA-LOA-EN-MORA TO TRUE.
032900     MOVE FSA-LOA-REGISTRO TO FSA-LOA-REG-NVO.
033000     WRITE FSA-LOA-REG-NVO.
033100     GO TO 3000-LEER-PRESTAMO.
033200 3000-FIN.
033300     CLOSE F-PRESTAMOS-ANT.
033400     CLOSE F-PRESTAMOS-NVO.
033500 3000-EXIT.
033600     EXIT.
033700*-----------------------------------------------------------------
033800* EL PASE 3000 DEJA EL ESTADO EN MORA RECALCULADO EN PRESTNVO.DAT;
033900* SE VUELCA ENTERO SOBRE PRESTAMO.DAT PARA QUE LA PROXIMA CORRIDA
034000* DE PAGOS, MORA O LISTADOS VEA EL PRESTAMO YA MARCADO (SOL-0424).
034100*-----------------------------------------------------------------
034200 3500-REEMPLAZAR-MAESTRO.
034300     OPEN INPUT F-PRESTAMOS-NVO.
034400     OPEN OUTPUT F-PRESTAMOS-ANT.
034500 3500-LEER-NUEVO.
034600     READ F-PRESTAMOS-NVO NEXT RECORD AT END GO TO 3500-FIN.
034700     MOVE FSA-LOA-REG-NVO TO FSA-LOA-REGISTRO.
034800     WRITE FSA-LOA-REGISTRO.
034900     GO TO 3500-LEER-NUEVO.
035000 3500-FIN.
035100     CLOSE F-PRESTAMOS-NVO.
035200     CLOSE F-PRESTAMOS-ANT.
035300 3500-EXIT.
035400     EXIT.
035500
035600*-----------------------------------------------------------------
035700* ABRE EL LISTADO E IMPRIME LA CABECERA, ANTES DE RECORRER LAS
035800* CUOTAS (EL DETALLE DE LAS VENCIDAS SE IMPRIME DESDE
035900* 2000-PROCESAR-CUOTAS VIA 4100-IMPRIMIR-DETALLE).
036000*-----------------------------------------------------------------
036100 4000-ABRIR-E-IMPRIMIR-CABECERA.
036200     OPEN OUTPUT F-LISTADO.
036300     CALL "FSAMON" USING WS-LOA-MONTO WS-LOA-MONTO-EDIT.
036400     MOVE SPACES TO FSA-LIS-LINEA.
036500     STRING "FINANCIERA SOL ANDINO - ESTADO DE PRESTAMO "
036600         LK-PRESTAMO-ID DELIMITED BY SIZE INTO FSA-LIS-LINEA.
036700     WRITE FSA-LIS-LINEA AFTER ADVANCING TOP-OF-FORM.
036800
036900     MOVE SPACES TO FSA-LIS-LINEA.
037000     STRING "TIPO: " WS-LOA-TIPO "  ESTADO: " WS-LOA-ESTADO
037100         "  MONTO ORIGINAL: " WS-LOA-MONTO-EDIT DELIMITED BY SIZE
037200         INTO FSA-LIS-LINEA.
037300     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
037400
037500     MOVE SPACES TO FSA-LIS-LINEA.
037600     STRING "NRO   MONTO            VENCIMIENTO   PENALIDAD"
037700         DELIMITED BY SIZE INTO FSA-LIS-LINEA.
037800     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
037900 4000-EXIT.
038000     EXIT.
038100
038200*-----------------------------------------------------------------
038300* CONTEOS Y TOTALES FINALES DEL LISTADO (CALCULADOS RECIEN TRAS
038400* RECORRER TODAS LAS CUOTAS) Y CIERRE.
038500*-----------------------------------------------------------------
038600 4900-IMPRIMIR-TOTALES.
038700     MOVE SPACES TO FSA-LIS-LINEA.
038800     STRING "CUOTAS: TOTAL " WS-TOTAL-CUOTAS
038900         "  PAGADAS " WS-CUOTAS-PAGADAS
039000         "  PENDIENTES " WS-CUOTAS-PENDIENTES
039100         "  EN MORA " WS-CUOTAS-MORA DELIMITED BY SIZE
039200         INTO FSA-LIS-LINEA.
039300     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
039400     MOVE SPACES TO WS-LINEA-TOTALES.
039500     CALL "FSAMON" USING WS-TOTAL-PENALIDADES WS-TOT-MONTO.
039600     MOVE "TOTAL PENALIDADES:" TO FSA-LIS-LINEA(1:18).
039700     MOVE WS-LINEA-TOTALES TO FSA-LIS-LINEA(20:113).
039800     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINE.
039900
040000     MOVE SPACES TO WS-LINEA-TOTALES.
040100     CALL "FSAMON" USING WS-LOA-SALDO WS-TOT-MONTO.
040200     MOVE SPACES TO FSA-LIS-LINEA.
040300     MOVE "SALDO DE CAPITAL:" TO FSA-LIS-LINEA(1:17).
040400     MOVE WS-LINEA-TOTALES TO FSA-LIS-LINEA(20:113).
040500     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINE.
040600
040700     COMPUTE WS-TOTAL-PENDIENTE ROUNDED =
040800         WS-TOTAL-NO-PAGADO + WS-TOTAL-PENALIDADES.
040900     MOVE SPACES TO WS-LINEA-TOTALES.
041000     CALL "FSAMON" USING WS-TOTAL-PENDIENTE WS-TOT-MONTO.
041100     MOVE SPACES TO FSA-LIS-LINEA.
041200     MOVE "TOTAL CUOTAS PENDIENTES:" TO FSA-LIS-LINEA(1:24).
041300     MOVE WS-LINEA-TOTALES TO FSA-LIS-LINEA(26:107).
041400     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINE.
041500
041600     CLOSE F-LISTADO.
041700 4900-EXIT.
041800     EXIT.
041900
042000 4100-IMPRIMIR-DETALLE.
042100     MOVE WS-LINEA-DETALLE TO FSA-LIS-LINEA.
042200     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINE.
042300 4100-EXIT.
042400     EXIT.
