000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA08.
000300 AUTHOR. M-FIGUEROA.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 05/11/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA08 - PROYECCION DE INGRESOS DE UN PRESTAMO
001000* PARA UN PRESTAMO Y UN HORIZONTE DE M MESES DESDE LA FECHA DE
001100* PROCESO, SUMA LAS CUOTAS NO PAGADAS CON VENCIMIENTO DENTRO DEL
001200* HORIZONTE: LAS YA VENCIDAS VAN A MORA (CON SU PENALIDAD DEL 5%,
001300* ACREDITADA SI FALTA) Y LAS FUTURAS A PENDIENTE.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE CAMBIOS
001600* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001700* 05/11/1990  M.FIGUEROA   SOL-0082   VERSION ORIGINAL
001800* 14/02/1994  R.OYARZUN    SOL-0148   AGREGA FECHA DE ULTIMO
001900*                                     VENCIMIENTO AL ENCABEZADO
002000* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K DE FECHAS
002100* 09/10/2007  L.SALDIVIA   SOL-0401   USA FSAMON PARA EDITAR
002200*                                     LOS MONTOS DEL LISTADO
002300*****************************************************************
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT F-PRESTAMOS ASSIGN TO DISK
003300     ORGANIZATION IS LINE SEQUENTIAL
003400     FILE STATUS IS FS-PRESTAMOS.
003500
003600     SELECT F-CUOTAS ASSIGN TO DISK
003700     ORGANIZATION IS LINE SEQUENTIAL
003800     FILE STATUS IS FS-CUOTAS.
003900
004000     SELECT F-PAGOS ASSIGN TO DISK
004100     ORGANIZATION IS LINE SEQUENTIAL
004200     FILE STATUS IS FS-PAGOS.
004300
004400     SELECT F-PENALIDADES ASSIGN TO DISK
004500     ORGANIZATION IS LINE SEQUENTIAL
004600     FILE STATUS IS FS-PENALIDADES.
004700
004800     SELECT F-LISTADO ASSIGN TO DISK
004900     ORGANIZATION IS LINE SEQUENTIAL
005000     FILE STATUS IS FS-LISTADO.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  F-PRESTAMOS
005500     LABEL RECORD STANDARD
005600     VALUE OF FILE-ID IS "PRESTAMO.DAT".
005700 COPY FSALOA.
005800
005900 FD  F-CUOTAS
006000     LABEL RECORD STANDARD
006100     VALUE OF FILE-ID IS "CUOTAS.DAT".
006200 COPY FSACUO.
006300
006400 FD  F-PAGOS
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID IS "PAGOS.DAT".
006700 COPY FSAPAG.
006800
006900 FD  F-PENALIDADES
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID IS "PENALIDA.DAT".
007200 COPY FSAPEN.
007300
007400 FD  F-LISTADO
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID IS "PROYECTA.LIS".
007700 01  FSA-LIS-LINEA                   PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000 77  FS-PRESTAMOS                    PIC X(02).
008100 77  FS-CUOTAS                       PIC X(02).
008200 77  FS-PAGOS                        PIC X(02).
008300 77  FS-PENALIDADES                  PIC X(02).
008400 77  FS-LISTADO                      PIC X(02).
008500
008600 01  WS-DATOS-PRESTAMO.
008700     05  WS-LOA-MONTO                PIC S9(11)V9(02).
008800     05  WS-LOA-FECHA-ALTA           PIC 9(08).
008900     05  WS-LOA-NUM-CUOTAS           PIC 9(03).
009000
009100 01  WS-CONTADORES.
009200     05  WS-TOTAL-CUOTAS             PIC 9(03)   COMP.
009300     05  WS-CUOTAS-PAGADAS           PIC 9(03)   COMP.
009400     05  WS-CUOTAS-MORA              PIC 9(03)   COMP.
009500     05  WS-CUOTAS-PENDIENTES        PIC 9(03)   COMP.
009600     05  WS-MES-ABSOLUTO             PIC 9(07)   COMP.
009700     05  WS-RESTO-MESES              PIC 9(02)   COMP.
009800
009900 01  WS-ACUMULADOS.
010000     05  WS-TOTAL-MORA               PIC S9(11)V9(02).
010100     05  WS-TOTAL-PENALIDADES        PIC S9(11)V9(02).
010200     05  WS-TOTAL-PENDIENTE          PIC S9(11)V9(02).
010300     05  WS-TOTAL-PROYECTADO         PIC S9(11)V9(02).
010400     05  WS-MORA-MAS-PENALIDAD       PIC S9(11)V9(02).
010500
010600 01  WS-PENALIDAD-D.
010700     05  WS-PENALIDAD-ENT            PIC S9(11).
010800     05  WS-PENALIDAD-DEC            PIC 9(02).
010900 01  WS-PENALIDAD REDEFINES WS-PENALIDAD-D
011000                                 PIC S9(11)V9(02).
011100
011200*    FECHA DE PROCESO DESCOMPUESTA, HORIZONTE Y ULTIMO
011300*    VENCIMIENTO, TODAS AL ESTILO DE CAMPOS-FECHA DE FSA04.
011400 01  WS-FECHA-PROCESO-D.
011500     05  WS-FECPROC-ANO              PIC 9(04).
011600     05  WS-FECPROC-MES              PIC 9(02).
011700     05  WS-FECPROC-DIA              PIC 9(02).
011800 01  WS-FECHA-PROCESO REDEFINES WS-FECHA-PROCESO-D
011900                                 PIC 9(08).
012000
012100 01  WS-HORIZONTE-D.
012200     05  WS-HORIZ-ANO                PIC 9(04).
012300     05  WS-HORIZ-MES                PIC 9(02).
012400     05  WS-HORIZ-DIA                PIC 9(02).
012500 01  WS-HORIZONTE REDEFINES WS-HORIZONTE-D
012600                                 PIC 9(08).
012700
012800 01  WS-FECALTA-D.
012900     05  WS-FECALTA-ANO              PIC 9(04).
013000     05  WS-FECALTA-MES              PIC 9(02).
013100     05  WS-FECALTA-DIA              PIC 9(02).
013200 01  WS-FECALTA REDEFINES WS-FECALTA-D
013300                                 PIC 9(08).
013400
013500 01  WS-ULT-VTO-D.
013600     05  WS-ULTVTO-ANO               PIC 9(04).
013700     05  WS-ULTVTO-MES               PIC 9(02).
013800     05  WS-ULTVTO-DIA               PIC 9(02).
013900 01  WS-ULT-VENCIMIENTO REDEFINES WS-ULT-VTO-D
014000                                 PIC 9(08).
014100
014200 01  WS-SWITCHES.
014300     05  WS-PRESTAMO-ENCONTRADO-SW   PIC X(01)   VALUE "N".
014400         88  WS-PRESTAMO-ENCONTRADO      VALUE "S".
014500     05  WS-CUOTA-PAGADA-SW          PIC X(01).
014600         88  WS-CUOTA-YA-PAGADA          VALUE "S".
014700     05  WS-PENALIDAD-EXISTE-SW      PIC X(01).
014800         88  WS-PENALIDAD-YA-EXISTE      VALUE "S".
014900
015000 01  WS-LINEA-TOTALES.
015100     05  FILLER                      PIC X(30)   VALUE SPACES.
015200     05  WS-TOT-MONTO                PIC X(18).
015300     05  FILLER                      PIC X(84)   VALUE SPACES.
015400
015500*    VISTA EDITADA DE LOS CONTADORES COMP PARA PODER USARLOS
015600*    COMO OPERANDO DE STRING EN EL LISTADO.
015700 01  WS-CONTADORES-IMPRESOS.
015800     05  WS-TOTAL-CUOTAS-ED          PIC ZZ9.
015900     05  WS-CUOTAS-PAGADAS-ED        PIC ZZ9.
016000     05  WS-CUOTAS-MORA-ED           PIC ZZ9.
016100     05  WS-CUOTAS-PENDIENTES-ED     PIC ZZ9.
016200
016300 LINKAGE SECTION.
016400 01  LK-PRESTAMO-ID                  PIC X(36).
016500 01  LK-FECHA-PROCESO                PIC 9(08).
016600 01  LK-MESES-HORIZONTE              PIC 9(03).
016700 01  LK-COD-RETORNO                  PIC X(01).
016800     88  LK-PROCESO-OK                   VALUE "0".
016900     88  LK-PRESTAMO-NO-EXISTE           VALUE "9".
017000
017100 PROCEDURE DIVISION USING LK-PRESTAMO-ID LK-FECHA-PROCESO
017200         LK-MESES-HORIZONTE LK-COD-RETORNO.
017300
017400 0000-PROYECTAR-INGRESOS.
017500     MOVE "0" TO LK-COD-RETORNO.
017600     MOVE 0 TO WS-CUOTAS-PAGADAS WS-CUOTAS-MORA
017700         WS-CUOTAS-PENDIENTES.
017800     MOVE 0 TO WS-TOTAL-MORA WS-TOTAL-PENALIDADES
017900         WS-TOTAL-PENDIENTE WS-TOTAL-PROYECTADO.
018000     MOVE LK-FECHA-PROCESO TO WS-FECHA-PROCESO.
018100
018200     PERFORM 1000-LEER-PRESTAMO THRU 1000-EXIT.
018300     IF NOT WS-PRESTAMO-ENCONTRADO
018400         MOVE "9" TO LK-COD-RETORNO
018500         GO TO 0000-EXIT.
018600
018700     MOVE WS-LOA-NUM-CUOTAS TO WS-TOTAL-CUOTAS.
018800     MOVE WS-LOA-FECHA-ALTA TO WS-FECALTA.
018900     PERFORM 2000-CALCULAR-HORIZONTE THRU 2000-EXIT.
019000     PERFORM 2500-CALCULAR-ULTIMO-VENCIMIENTO THRU 2500-EXIT.
019100
019200     PERFORM 3000-PROCESAR-CUOTAS THRU 3000-EXIT.
019300
019400     COMPUTE WS-TOTAL-PROYECTADO =
019500         WS-TOTAL-MORA + WS-TOTAL-PENDIENTE + WS-TOTAL-PENALIDADES.
019600
019700     PERFORM 5000-IMPRIMIR-LISTADO THRU 5000-EXIT.
019800
019900 0000-EXIT.
020000     EXIT PROGRAM.
020100
020200*-----------------------------------------------------------------
020300* BUSCA EL PRESTAMO EN EL MAESTRO (BUSQUEDA SECUENCIAL).
020400*-----------------------------------------------------------------
020500 1000-LEER-PRESTAMO.
020600     MOVE "N" TO WS-PRESTAMO-ENCONTRADO-SW.
020700     OPEN INPUT F-PRESTAMOS.
020800     IF FS-PRESTAMOS NOT = "00"
020900         GO TO 1000-EXIT.
021000 1000-LEER-LOOP.
021100     READ F-PRESTAMOS NEXT RECORD AT END GO TO 1000-FIN.
021200     IF FSA-LOA-ID = LK-PRESTAMO-ID
021300         MOVE FSA-LOA-MONTO TO WS-LOA-MONTO
021400         MOVE FSA-LOA-FECHA-ALTA TO WS-LOA-FECHA-ALTA
021500         MOVE FSA-LOA-NUM-CUOTAS TO WS-LOA-NUM-CUOTAS
021600         SET WS-PRESTAMO-ENCONTRADO TO TRUE
021700         GO TO 1000-FIN.
021800     GO TO 1000-LEER-LOOP.
021900 1000-FIN.
022000     CLOSE F-PRESTAMOS.
022100 1000-EXIT.
022200     EXIT.
022300
022400*-----------------------------------------------------------------
022500* HORIZONTE = FECHA DE PROCESO + M MESES CALENDARIO (MISMO DIA).
022600*-----------------------------------------------------------------
022700 2000-CALCULAR-HORIZONTE.
022800     MOVE WS-FECPROC-DIA TO WS-HORIZ-DIA.
022900     COMPUTE WS-MES-ABSOLUTO =
023000         (WS-FECPROC-ANO * 12) + (WS-FECPROC-MES - 1)
023100         + LK-MESES-HORIZONTE.
023200     DIVIDE WS-MES-ABSOLUTO BY 12
023300         GIVING WS-HORIZ-ANO REMAINDER WS-RESTO-MESES.
023400     COMPUTE WS-HORIZ-MES = WS-RESTO-MESES + 1.
023500 2000-EXIT.
023600     EXIT.
023700
023800*-----------------------------------------------------------------
023900* ULTIMO VENCIMIENTO = FECHA DE ALTA + CANTIDAD TOTAL DE CUOTAS.
024000*-----------------------------------------------------------------
024100 2500-CALCULAR-ULTIMO-VENCIMIENTO.
024200     MOVE WS-FECALTA-DIA TO WS-ULTVTO-DIA.
024300     COMPUTE WS-MES-ABSOLUTO =
024400         (WS-FECALTA-ANO * 12) + (WS-FECALTA-MES - 1)
024500         + WS-TOTAL-CUOTAS.
024600     DIVIDE WS-MES-ABSOLUTO BY 12
024700         GIVING WS-ULTVTO-ANO REMAINDER WS-RESTO-MESES.
024800     COMPUTE WS-ULTVTO-MES = WS-RESTO-MESES + 1.
024900 2500-EXIT.
025000     EXIT.
025100
025200*-----------------------------------------------------------------
025300* RECORRE LAS CUOTAS DEL PRESTAMO; LAS PAGADAS SOLO CUENTAN, LAS
025400* NO PAGADAS CON VENCIMIENTO MAS ALLA DEL HORIZONTE NO SE TOCAN,
025500* LAS VENCIDAS DENTRO DEL HORIZONTE ACUMULAN MORA Y PENALIDAD,
025600* LAS FUTURAS DENTRO DEL HORIZONTE ACUMULAN PENDIENTE.
025700*-----------------------------------------------------------------
025800 3000-PROCESAR-CUOTAS.
025900     OPEN INPUT F-CUOTAS.
026000     IF FS-CUOTAS NOT = "00"
026100         GO TO 3000-EXIT.
026200 3000-LEER-CUOTA.
026300     READ F-CUOTAS NEXT RECORD AT END GO TO 3000-FIN.
026400     IF FSA-CUO-PRESTAMO-ID NOT = LK-PRESTAMO-ID
026500         GO TO 3000-LEER-CUOTA.
026600
026700     PERFORM 3100-VERIFICAR-PAGADA THRU 3100-EXIT.
026800     IF WS-CUOTA-YA-PAGADA
026900         ADD 1 TO WS-CUOTAS-PAGADAS
027000         GO TO 3000-LEER-CUOTA.
027100
027200     IF FSA-CUO-FECHA-VTO > WS-HORIZONTE
027300         GO TO 3000-LEER-CUOTA.
027400
027500     IF FSA-CUO-FECHA-VTO < WS-FECHA-PROCESO
027600         ADD 1 TO WS-CUOTAS-MORA
027700         ADD FSA-CUO-MONTO TO WS-TOTAL-MORA
027800         PERFORM 3200-BUSCAR-PENALIDAD THRU 3200-EXIT
027900         IF NOT WS-PENALIDAD-YA-EXISTE
028000             COMPUTE WS-PENALIDAD ROUNDED = FSA-CUO-MONTO * 0.05
028100             PERFORM 3300-GRABAR-PENALIDAD THRU 3300-EXIT
028200         ADD WS-PENALIDAD TO WS-TOTAL-PENALIDADES
028300     ELSE
028400         ADD 1 TO WS-CUOTAS-PENDIENTES
028500         ADD FSA-CUO-MONTO TO WS-TOTAL-PENDIENTE.
028600
028700     GO TO 3000-LEER-CUOTA.
028800 3000-FIN.
028900     CLOSE F-CUOTAS.
029000 3000-EXIT.
029100     EXIT.
029200
029300 3100-VERIFICAR-PAGADA.
029400     MOVE "N" TO WS-CUOTA-PAGADA-SW.
029500     OPEN INPUT F-PAGOS.
029600     IF FS-PAGOS = "35"
029700         GO TO 3100-EXIT.
029800 3100-LEER-PAGO.
029900     READ F-PAGOS NEXT RECORD AT END GO TO 3100-FIN.
030000     IF FSA-PAG-PRESTAMO-ID = LK-PRESTAMO-ID
030100         AND FSA-PAG-NUM-CUOTA = FSA-CUO-NUMERO
030200         SET WS-CUOTA-YA-PAGADA TO TRUE
030300         GO TO 3100-FIN.
030400     GO TO 3100-LEER-PAGO.
030500 3100-FIN.
030600     CLOSE F-PAGOS.
030700 3100-EXIT.
030800     EXIT.
030900
031000 3200-BUSCAR-PENALIDAD.
031100     MOVE "N" TO WS-PENALIDAD-EXISTE-SW.
031200     OPEN INPUT F-PENALIDADES.
031300     IF FS-PENALIDADES = "35"
031400         GO TO 3200-EXIT.
031500 3200-LEER-PENALIDAD.
031600     READ F-PENALIDADES NEXT RECORD AT END GO TO 3200-FIN.
031700     IF FSA-PEN-PRESTAMO-ID = LK-PRESTAMO-ID
031800         AND FSA-PEN-NUM-CUOTA = FSA-CUO-NUMERO
031900         MOVE FSA-PEN-MONTO TO WS-PENALIDAD
032000         SET WS-PENALIDAD-YA-EXISTE TO TRUE
032100         GO TO 3200-FIN.
032200     GO TO 3200-LEER-PENALIDAD.
032300 3200-FIN.
032400     CLOSE F-PENALIDADES.
032500 3200-EXIT.
032600     EXIT.
032700
032800 3300-GRABAR-PENALIDAD.
032900     INITIALIZE FSA-PEN-REGISTRO.
033000     MOVE LK-PRESTAMO-ID   TO FSA-PEN-PRESTAMO-ID.
033100     MOVE FSA-CUO-NUMERO   TO FSA-PEN-NUM-CUOTA.
033200     MOVE WS-PENALIDAD     TO FSA-PEN-MONTO.
033300     MOVE LK-FECHA-PROCESO TO FSA-PEN-FECHA.
033400     OPEN EXTEND F-PENALIDADES.
033500     IF FS-PENALIDADES = "35"
033600         OPEN OUTPUT F-PENALIDADES.
033700     WRITE FSA-PEN-REGISTRO.
033800     CLOSE F-PENALIDADES.
033900 3300-EXIT.
034000     EXIT.
034100
034200*-----------------------------------------------------------------
034300* LISTADO DE PROYECCION: ENCABEZADO CON DATOS DEL PRESTAMO Y
034400* RESUMEN DE MORA/PENDIENTE/PROYECTADO.
034500*-----------------------------------------------------------------
034600 5000-IMPRIMIR-LISTADO.
034700     OPEN OUTPUT F-LISTADO.
034800     MOVE WS-TOTAL-CUOTAS      TO WS-TOTAL-CUOTAS-ED.
034900     MOVE WS-CUOTAS-PAGADAS    TO WS-CUOTAS-PAGADAS-ED.
035000     MOVE WS-CUOTAS-MORA       TO WS-CUOTAS-MORA-ED.
035100     MOVE WS-CUOTAS-PENDIENTES TO WS-CUOTAS-PENDIENTES-ED.
035200
035300     MOVE SPACES TO FSA-LIS-LINEA.
035400     STRING "FINANCIERA SOL ANDINO - PROYECCION DE INGRESOS "
035500         LK-PRESTAMO-ID DELIMITED BY SIZE INTO FSA-LIS-LINEA.
035600     WRITE FSA-LIS-LINEA AFTER ADVANCING TOP-OF-FORM.
035700
035800     MOVE SPACES TO FSA-LIS-LINEA.
035900     STRING "HORIZONTE: " LK-MESES-HORIZONTE " MESES DESDE "
036000         WS-FECHA-PROCESO " HASTA " WS-HORIZONTE
036100         DELIMITED BY SIZE INTO FSA-LIS-LINEA.
036200     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
036300
036400     MOVE SPACES TO FSA-LIS-LINEA.
036500     STRING "CUOTAS TOTALES " WS-TOTAL-CUOTAS-ED
036600         "  PAGADAS " WS-CUOTAS-PAGADAS-ED
036700         "  FECHA ALTA " WS-FECALTA
036800         "  ULTIMO VENCIMIENTO " WS-ULT-VENCIMIENTO
036900         DELIMITED BY SIZE INTO FSA-LIS-LINEA.
037000     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
037100
037200     CALL "FSAMON" USING WS-TOTAL-MORA WS-TOT-MONTO.
037300     MOVE SPACES TO FSA-LIS-LINEA.
037400     STRING "EN MORA: " WS-CUOTAS-MORA-ED " CUOTAS  MONTO SIN "
037500         "PENALIDAD " WS-TOT-MONTO DELIMITED BY SIZE
037600         INTO FSA-LIS-LINEA.
037700     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
037800
037900     CALL "FSAMON" USING WS-TOTAL-PENALIDADES WS-TOT-MONTO.
038000     MOVE SPACES TO FSA-LIS-LINEA.
038100     STRING "PENALIDADES ACUMULADAS: " WS-TOT-MONTO
038200         DELIMITED BY SIZE INTO FSA-LIS-LINEA.
038300     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINES.
038400
038500     COMPUTE WS-MORA-MAS-PENALIDAD =
038600         WS-TOTAL-MORA + WS-TOTAL-PENALIDADES.
038700     CALL "FSAMON" USING WS-MORA-MAS-PENALIDAD WS-TOT-MONTO.
038800     MOVE SPACES TO FSA-LIS-LINEA.
038900     STRING "EN MORA CON PENALIDAD: " WS-TOT-MONTO
039000         DELIMITED BY SIZE INTO FSA-LIS-LINEA.
039100     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINES.
039200
039300     CALL "FSAMON" USING WS-TOTAL-PENDIENTE WS-TOT-MONTO.
039400     MOVE SPACES TO FSA-LIS-LINEA.
039500     STRING "PENDIENTES: " WS-CUOTAS-PENDIENTES-ED " CUOTAS  "
039600         "MONTO " WS-TOT-MONTO DELIMITED BY SIZE
039700         INTO FSA-LIS-LINEA.
039800     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
039900
040000     CALL "FSAMON" USING WS-TOTAL-PROYECTADO WS-TOT-MONTO.
040100     MOVE SPACES TO FSA-LIS-LINEA.
040200     STRING "TOTAL PROYECTADO: " WS-TOT-MONTO
040300         DELIMITED BY SIZE INTO FSA-LIS-LINEA.
040400     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINES.
040500
040600     CLOSE F-LISTADO.
040700 5000-EXIT.
040800     EXIT.
