000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA02.
000300 AUTHOR. R-OYARZUN.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 25/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA02 - VALIDACION DE DATOS DE CLIENTE
001000* VALIDA Y NORMALIZA DNI, NOMBRE, DOMICILIO, TELEFONO Y CORREO
001100* DE UN CLIENTE ANTES DE SU ALTA EN EL MAESTRO DE CLIENTES.
001200*-----------------------------------------------------------------
001300* HISTORIAL DE CAMBIOS
001400* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001500* 25/05/1989  R.OYARZUN    SOL-0010   VERSION ORIGINAL (SOLO DNI
001600*                                     Y NOMBRE)
001700* 18/02/1992  R.OYARZUN    SOL-0090   AGREGA VALIDACION DE
001800*                                     DOMICILIO Y TELEFONO
001900* 09/09/1996  M.FIGUEROA   SOL-0250   AGREGA VALIDACION DE CORREO
002000*                                     CON TABLA DE DOMINIOS
002100* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K (SIN IMPACTO,
002200*                                     SE DOCUMENTA POR NORMA)
002300* 11/07/2002  L.SALDIVIA   SOL-0340   NORMALIZA NOMBRE Y DOMICILIO
002400*                                     A MAYUSCULA INICIAL POR
002500*                                     PALABRA
002600* 14/03/2011  L.SALDIVIA   SOL-0422   NOMBRE ACEPTA VOCALES CON
002700*                                     TILDE Y ENIE (RECHAZABA
002800*                                     CLIENTES REALES, EJ. "PEÑA")
002900* 14/03/2011  L.SALDIVIA   SOL-0421   DOMICILIO EXIGE CALLE-
003000*                                     NUMERO-CIUDAD; EL VIEJO
003100*                                     CHEQUEO SOLO PEDIA ALGUN
003200*                                     DIGITO EN CUALQUIER PARTE
003300*****************************************************************
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  WS-LONGITUDES.
003800     05  WS-LON-DNI                  PIC 9(02)   COMP.
003900     05  WS-LON-NOMBRE               PIC 9(02)   COMP.
004000     05  WS-LON-DOMICILIO            PIC 9(02)   COMP.
004100     05  WS-LON-TELEFONO             PIC 9(02)   COMP.
004200     05  WS-LON-TEL-LIMPIO           PIC 9(02)   COMP.
004300     05  WS-LON-CORREO               PIC 9(03)   COMP.
004400
004500 01  WS-INDICES.
004600     05  WS-I                        PIC 9(03)   COMP.
004700     05  WS-J                        PIC 9(03)   COMP.
004800     05  WS-PALABRAS                 PIC 9(02)   COMP.
004900     05  WS-REPETIDAS                PIC 9(02)   COMP.
005000     05  WS-POS-ARROBA               PIC 9(03)   COMP.
005100
005200 01  WS-SWITCHES.
005300     05  WS-RECHAZO-SW               PIC X(01)   VALUE "N".
005400         88  WS-RECHAZADO                VALUE "S".
005500     05  WS-ANTERIOR-ESPACIO-SW      PIC X(01).
005600         88  WS-ANTERIOR-ERA-ESPACIO     VALUE "S".
005700
005800*-----------------------------------------------------------------
005900* LETRAS CON TILDE Y LA ENIE, QUE LAS CLASES ALPHABETIC-UPPER Y
006000* ALPHABETIC-LOWER DEL COMPILADOR NO RECONOCEN (SOLO CUBREN A-Z).
006100* SE BUSCAN AQUI EXPLICITAMENTE PARA ACEPTAR NOMBRES Y DOMICILIOS
006200* CON ACENTOS (EJ. "JOSE PEÑA"), SEGUN RECLAMO SOL-0422.
006300*-----------------------------------------------------------------
006400 01  WS-LETRAS-ESPECIALES-INIC.
006500     05  FILLER                      PIC X(01)   VALUE "Á".
006600     05  FILLER                      PIC X(01)   VALUE "É".
006700     05  FILLER                      PIC X(01)   VALUE "Í".
006800     05  FILLER                      PIC X(01)   VALUE "Ó".
006900     05  FILLER                      PIC X(01)   VALUE "Ú".
007000     05  FILLER                      PIC X(01)   VALUE "Ñ".
007100     05  FILLER                      PIC X(01)   VALUE "á".
007200     05  FILLER                      PIC X(01)   VALUE "é".
007300     05  FILLER                      PIC X(01)   VALUE "í".
007400     05  FILLER                      PIC X(01)   VALUE "ó".
007500     05  FILLER                      PIC X(01)   VALUE "ú".
007600     05  FILLER                      PIC X(01)   VALUE "ñ".
007700 01  WS-LETRAS-ESPECIALES REDEFINES WS-LETRAS-ESPECIALES-INIC.
007800     05  WS-LETRA-ESPECIAL OCCURS 12 TIMES
007900                         INDEXED BY WS-IX-LET
008000                                 PIC X(01).
008100
008200 01  WS-LETRA-A-PROBAR              PIC X(01).
008300 01  WS-ES-LETRA-SW                 PIC X(01).
008400     88  WS-ES-LETRA                    VALUE "S".
008500
008600*-----------------------------------------------------------------
008700* CONTROL DEL RECORRIDO DEL DOMICILIO EN TRES TRAMOS: CALLE, EL
008800* NUMERO DE PUERTA, Y CIUDAD (VER 3050-RECORRER-DOMICILIO).
008900*-----------------------------------------------------------------
009000 01  WS-DOM-CONTROL.
009100     05  WS-DOM-FASE-SW              PIC X(01).
009200         88  WS-DOM-FASE-CALLE           VALUE "C".
009300         88  WS-DOM-FASE-NUMERO          VALUE "N".
009400         88  WS-DOM-FASE-CIUDAD          VALUE "U".
009500     05  WS-DOM-INICIO-PALABRA-SW    PIC X(01).
009600         88  WS-DOM-ES-INICIO-PALABRA    VALUE "S".
009700     05  WS-DOM-TIPO-PALABRA-SW      PIC X(01).
009800         88  WS-DOM-PALABRA-NUMERICA     VALUE "N".
009900     05  WS-PALABRAS-CALLE           PIC 9(02)   COMP.
010000     05  WS-PALABRAS-CIUDAD          PIC 9(02)   COMP.
010100
010200*-----------------------------------------------------------------
010300* EL DNI SE TRABAJA COMO GRUPO DE 9, REDEFINIDO COMO PREFIJO (1)
010400* + RESTO (8) PARA RECONOCER EL FORMATO 'M'/'F' + 7 DIGITOS.
010500*-----------------------------------------------------------------
010600 01  WS-DNI-CHEQUEO                  PIC X(09).
010700 01  WS-DNI-REDEF REDEFINES WS-DNI-CHEQUEO.
010800     05  WS-DNI-PREFIJO              PIC X(01).
010900     05  WS-DNI-RESTO                PIC X(08).
011000
011100*-----------------------------------------------------------------
011200* NOMBRE, DOMICILIO Y TELEFONO SE REDEFINEN COMO TABLA DE
011300* CARACTERES PARA PODER RECORRERLOS POSICION A POSICION.
011400*-----------------------------------------------------------------
011500 01  WS-NOMBRE-TEXTO                 PIC X(50).
011600 01  WS-NOMBRE-GRUPO REDEFINES WS-NOMBRE-TEXTO.
011700     05  WS-NOMBRE-CAR OCCURS 50 TIMES
011800                                 PIC X(01).
011900
012000 01  WS-DOMICILIO-TEXTO              PIC X(50).
012100 01  WS-DOMICILIO-GRUPO REDEFINES WS-DOMICILIO-TEXTO.
012200     05  WS-DOMICILIO-CAR OCCURS 50 TIMES
012300                                 PIC X(01).
012400
012500 01  WS-TELEFONO-LIMPIO              PIC X(16).
012600 01  WS-TELEFONO-GRUPO REDEFINES WS-TELEFONO-LIMPIO.
012700     05  WS-TEL-LIMPIO-CAR OCCURS 16 TIMES
012800                                 PIC X(01).
012900
013000 01  WS-TELEFONO-ENTRADA             PIC X(16).
013100 01  WS-TEL-ENTRADA-GRUPO REDEFINES WS-TELEFONO-ENTRADA.
013200     05  WS-TEL-ENTRADA-CAR OCCURS 16 TIMES
013300                                 PIC X(01).
013400
013500 01  WS-CORREO-TEXTO                 PIC X(100).
013600 01  WS-CORREO-PARTES.
013700     05  WS-CORREO-LOCAL             PIC X(64).
013800     05  WS-CORREO-DOMINIO           PIC X(36).
013900
014000*-----------------------------------------------------------------
014100* TABLA DE DOMINIOS DE CORREO ACEPTADOS POR LA CASA, CARGADA CON
014200* VALUE Y REDEFINIDA COMO TABLA PARA RECORRERLA CON SEARCH.
014300*-----------------------------------------------------------------
014400 01  WS-DOMINIOS-VALIDOS-INIC.
014500     05  FILLER                      PIC X(20) VALUE "GMAIL.COM".
014600     05  FILLER                      PIC X(20) VALUE "YAHOO.COM".
014700     05  FILLER                      PIC X(20) VALUE "OUTLOOK.COM".
014800     05  FILLER                      PIC X(20) VALUE "HOTMAIL.COM".
014900     05  FILLER                      PIC X(20) VALUE "EMPRESA.COM".
015000     05  FILLER                      PIC X(20) VALUE "ICLOUD.COM".
015100     05  FILLER                      PIC X(20) VALUE "PROTONMAIL.COM".
015200     05  FILLER                      PIC X(20) VALUE "ZOHO.COM".
015300     05  FILLER                      PIC X(20) VALUE "ITU.UNCU.EDU.AR".
015400     05  FILLER                      PIC X(20) VALUE "UNCU.EDU.AR".
015500 01  WS-DOMINIOS-VALIDOS REDEFINES WS-DOMINIOS-VALIDOS-INIC.
015600     05  WS-DOMINIO-TABLA OCCURS 10 TIMES
015700                         ASCENDING KEY IS WS-DOMINIO-TABLA
015800                         INDEXED BY WS-IX-DOM
015900                                 PIC X(20).
016000
016100 LINKAGE SECTION.
016200 01  LK-CLIENTE-ID                   PIC X(09).
016300 01  LK-NOMBRE                       PIC X(50).
016400 01  LK-DOMICILIO                    PIC X(50).
016500 01  LK-TELEFONO                     PIC X(16).
016600 01  LK-CORREO                       PIC X(100).
016700 01  LK-COD-RETORNO                  PIC X(01).
016800     88  LK-CLIENTE-ACEPTADO             VALUE "0".
016900     88  LK-CLIENTE-RECHAZADO            VALUE "9".
017000
017100 PROCEDURE DIVISION USING LK-CLIENTE-ID LK-NOMBRE LK-DOMICILIO
017200         LK-TELEFONO LK-CORREO LK-COD-RETORNO.
017300
017400 0000-VALIDAR-CLIENTE.
017500     MOVE "0" TO LK-COD-RETORNO.
017600     MOVE "N" TO WS-RECHAZO-SW.
017700
017800     PERFORM 1000-VALIDAR-DNI THRU 1000-EXIT.
017900     IF NOT WS-RECHAZADO
018000         PERFORM 2000-VALIDAR-NOMBRE THRU 2000-EXIT.
018100     IF NOT WS-RECHAZADO
018200         PERFORM 3000-VALIDAR-DOMICILIO THRU 3000-EXIT.
018300     IF NOT WS-RECHAZADO
018400         PERFORM 4000-VALIDAR-TELEFONO THRU 4000-EXIT.
018500     IF NOT WS-RECHAZADO
018600         PERFORM 5000-VALIDAR-CORREO THRU 5000-EXIT.
018700
018800     IF WS-RECHAZADO
018900         MOVE "9" TO LK-COD-RETORNO.
019000
019100 0000-EXIT.
019200     EXIT PROGRAM.
019300
019400*-----------------------------------------------------------------
019500* DNI: 8 DIGITOS TAL CUAL; 7 DIGITOS SE COMPLETAN CON UN CERO A
019600* LA IZQUIERDA; 'M'/'F' + 7 DIGITOS TAL CUAL; CUALQUIER OTRA COSA
019700* SE RECHAZA.
019800*-----------------------------------------------------------------
019900 1000-VALIDAR-DNI.
020000     MOVE LK-CLIENTE-ID TO WS-DNI-CHEQUEO.
020100     PERFORM 1050-LONGITUD-DNI THRU 1050-EXIT.
020200
020300     IF WS-LON-DNI = 8
020400         IF WS-DNI-CHEQUEO(1:8) IS NUMERIC
020500             GO TO 1000-EXIT
020600         ELSE
020700             IF (WS-DNI-PREFIJO = "M" OR WS-DNI-PREFIJO = "F")
020800                 AND WS-DNI-RESTO(1:7) IS NUMERIC
020900                 GO TO 1000-EXIT
021000             ELSE
021100                 SET WS-RECHAZADO TO TRUE
021200                 GO TO 1000-EXIT
021300     ELSE
021400         IF WS-LON-DNI = 7 AND WS-DNI-CHEQUEO(1:7) IS NUMERIC
021500             MOVE "0" TO LK-CLIENTE-ID(1:1)
021600             MOVE WS-DNI-CHEQUEO(1:7) TO LK-CLIENTE-ID(2:7)
021700             GO TO 1000-EXIT
021800         ELSE
021900             SET WS-RECHAZADO TO TRUE.
022000 1000-EXIT.
022100     EXIT.
022200
022300 1050-LONGITUD-DNI.
022400     MOVE 9 TO WS-LON-DNI.
022500 1050-LOOP.
022600     IF WS-LON-DNI = 0
022700         GO TO 1050-EXIT.
022800     IF WS-DNI-CHEQUEO(WS-LON-DNI:1) NOT = SPACE
022900         GO TO 1050-EXIT.
023000     SUBTRACT 1 FROM WS-LON-DNI.
023100     GO TO 1050-LOOP.
023200 1050-EXIT.
023300     EXIT.
023400
023500*-----------------------------------------------------------------
023600* NOMBRE: 3-50 CARACTERES, SOLO LETRAS Y UN ESPACIO ENTRE
023700* PALABRAS, SIN TRES LETRAS IGUALES SEGUIDAS, AL MENOS DOS
023800* PALABRAS; SE NORMALIZA A MAYUSCULA INICIAL POR PALABRA.
023900*-----------------------------------------------------------------
024000 2000-VALIDAR-NOMBRE.
024100     MOVE LK-NOMBRE TO WS-NOMBRE-TEXTO.
024200     MOVE 50 TO WS-I.
024300     PERFORM 9050-LONGITUD-GENERICA THRU 9050-EXIT.
024400     MOVE WS-J TO WS-LON-NOMBRE.
024500
024600     IF WS-LON-NOMBRE < 3 OR WS-LON-NOMBRE > 50
024700         SET WS-RECHAZADO TO TRUE
024800         GO TO 2000-EXIT.
024900
025000     MOVE 1 TO WS-PALABRAS.
025100     MOVE 1 TO WS-REPETIDAS.
025200     MOVE "S" TO WS-ANTERIOR-ESPACIO-SW.
025300     MOVE 1 TO WS-I.
025400     PERFORM 2050-RECORRER-NOMBRE THRU 2050-EXIT.
025500
025600     IF WS-PALABRAS < 2
025700         SET WS-RECHAZADO TO TRUE.
025800
025900     IF NOT WS-RECHAZADO
026000         PERFORM 2100-CAPITALIZAR-NOMBRE THRU 2100-EXIT
026100         MOVE WS-NOMBRE-TEXTO TO LK-NOMBRE.
026200 2000-EXIT.
026300     EXIT.
026400
026500*-----------------------------------------------------------------
026600* RECORRE EL NOMBRE CARACTER A CARACTER: CUENTA PALABRAS, EXIGE
026700* SOLO LETRAS Y ESPACIOS SIMPLES, Y RECHAZA TRES LETRAS IGUALES
026800* SEGUIDAS.
026900*-----------------------------------------------------------------
027000 2050-RECORRER-NOMBRE.
027100     IF WS-I > WS-LON-NOMBRE
027200         GO TO 2050-EXIT.
027300
027400     IF WS-NOMBRE-CAR(WS-I) = SPACE
027500         IF WS-ANTERIOR-ERA-ESPACIO
027600             SET WS-RECHAZADO TO TRUE
027700         ELSE
027800             SET WS-ANTERIOR-ERA-ESPACIO TO TRUE
027900             ADD 1 TO WS-PALABRAS
028000             MOVE 1 TO WS-REPETIDAS
028100     ELSE
028200         MOVE WS-NOMBRE-CAR(WS-I) TO WS-LETRA-A-PROBAR
028300         PERFORM 9070-ES-LETRA-VALIDA THRU 9070-EXIT
028400         IF NOT WS-ES-LETRA
028500             SET WS-RECHAZADO TO TRUE
028600         ELSE
028700             IF WS-I > 1 AND
028800                 WS-NOMBRE-CAR(WS-I) = WS-NOMBRE-CAR(WS-I - 1)
028900                 ADD 1 TO WS-REPETIDAS
029000                 IF WS-REPETIDAS > 2
029100                     SET WS-RECHAZADO TO TRUE
029200             ELSE
029300                 MOVE 1 TO WS-REPETIDAS
029400         MOVE "N" TO WS-ANTERIOR-ESPACIO-SW.
029500
029600     ADD 1 TO WS-I.
029700     GO TO 2050-RECORRER-NOMBRE.
029800 2050-EXIT.
029900     EXIT.
030000
030100*-----------------------------------------------------------------
030200* PASA A MAYUSCULA LA PRIMERA LETRA DE CADA PALABRA Y A MINUSCULA
030300* EL RESTO (USA TAMBIEN LA LONGITUD DEL DOMICILIO CUANDO SE LLAMA
030400* DESDE 3000-VALIDAR-DOMICILIO).
030500*-----------------------------------------------------------------
030600 2100-CAPITALIZAR-NOMBRE.
030700     MOVE "S" TO WS-ANTERIOR-ESPACIO-SW.
030800     MOVE 1 TO WS-I.
030900 2100-LOOP.
031000     IF WS-I > WS-LON-NOMBRE
031100         GO TO 2100-EXIT.
031200
031300     IF WS-NOMBRE-CAR(WS-I) = SPACE
031400         SET WS-ANTERIOR-ERA-ESPACIO TO TRUE
031500     ELSE
031600         IF WS-ANTERIOR-ERA-ESPACIO
031700             INSPECT WS-NOMBRE-CAR(WS-I) CONVERTING
031800                 "abcdefghijklmnopqrstuvwxyz" TO
031900                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032000         ELSE
032100             INSPECT WS-NOMBRE-CAR(WS-I) CONVERTING
032200                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
032300                 "abcdefghijklmnopqrstuvwxyz"
032400         MOVE "N" TO WS-ANTERIOR-ESPACIO-SW.
032500
032600     ADD 1 TO WS-I.
032700     GO TO 2100-LOOP.
032800 2100-EXIT.
032900     EXIT.
033000
033100*-----------------------------------------------------------------
033200* DOMICILIO: 5-50 CARACTERES, FORMATO "CALLE NUMERO CIUDAD" -
033300* UNA O MAS PALABRAS DE CALLE (LETRAS Y PUNTOS), UN UNICO NUMERO
033400* DE PUERTA, Y UNA O MAS PALABRAS DE CIUDAD (SOLO LETRAS); SIN
033500* ESPACIOS DOBLES NI ESPACIO ANTES DE PUNTUACION (RECLAMO SOL-0421
033600* DE AUDITORIA: EL VIEJO CHEQUEO SOLO EXIGIA "ALGUN DIGITO EN
033700* CUALQUIER PARTE", QUE ACEPTABA DOMICILIOS MAL FORMADOS).
033800*-----------------------------------------------------------------
033900 3000-VALIDAR-DOMICILIO.
034000     MOVE LK-DOMICILIO TO WS-DOMICILIO-TEXTO.
034100     MOVE 50 TO WS-I.
034200     MOVE WS-DOMICILIO-TEXTO TO WS-NOMBRE-TEXTO.
034300     PERFORM 9050-LONGITUD-GENERICA THRU 9050-EXIT.
034400     MOVE WS-J TO WS-LON-DOMICILIO.
034500
034600     IF WS-LON-DOMICILIO < 5 OR WS-LON-DOMICILIO > 50
034700         SET WS-RECHAZADO TO TRUE
034800         GO TO 3000-EXIT.
034900
035000     SET WS-DOM-FASE-CALLE TO TRUE.
035100     SET WS-DOM-ES-INICIO-PALABRA TO TRUE.
035200     MOVE 0 TO WS-PALABRAS-CALLE.
035300     MOVE 0 TO WS-PALABRAS-CIUDAD.
035400     MOVE 1 TO WS-I.
035500     PERFORM 3050-RECORRER-DOMICILIO THRU 3050-EXIT.
035600
035700     IF NOT WS-DOM-FASE-CIUDAD
035800         SET WS-RECHAZADO TO TRUE.
035900     IF WS-PALABRAS-CALLE = 0 OR WS-PALABRAS-CIUDAD = 0
036000         SET WS-RECHAZADO TO TRUE.
036100
036200     IF NOT WS-RECHAZADO
036300         MOVE WS-DOMICILIO-TEXTO TO WS-NOMBRE-TEXTO
036400         MOVE WS-LON-DOMICILIO TO WS-LON-NOMBRE
036500         PERFORM 2100-CAPITALIZAR-NOMBRE THRU 2100-EXIT
036600         MOVE WS-NOMBRE-TEXTO TO LK-DOMICILIO.
036700 3000-EXIT.
036800     EXIT.
036900
037000*-----------------------------------------------------------------
037100* RECORRE EL DOMICILIO CARACTER A CARACTER EXIGIENDO EL FORMATO
037200* "CALLE NUMERO CIUDAD": UNA O MAS PALABRAS DE CALLE (LETRAS Y
037300* PUNTOS), UN UNICO NUMERO DE PUERTA, Y UNA O MAS PALABRAS DE
037400* CIUDAD (SOLO LETRAS); TAMBIEN PROHIBE ESPACIO DOBLE Y ESPACIO
037500* ANTES DE PUNTUACION.
037600*-----------------------------------------------------------------
037700 3050-RECORRER-DOMICILIO.
037800     IF WS-I > WS-LON-DOMICILIO
037900         GO TO 3050-EXIT.
038000
038100     IF WS-DOMICILIO-CAR(WS-I) NOT = SPACE
038200         GO TO 3050-NO-ESPACIO.
038300
038400     IF WS-I < WS-LON-DOMICILIO AND
038500         (WS-DOMICILIO-CAR(WS-I + 1) = "."
038600         OR WS-DOMICILIO-CAR(WS-I + 1) = SPACE)
038700         SET WS-RECHAZADO TO TRUE
038800         GO TO 3050-SIGUIENTE.
038900
039000     SET WS-DOM-ES-INICIO-PALABRA TO TRUE.
039100     IF WS-DOM-FASE-NUMERO
039200         SET WS-DOM-FASE-CIUDAD TO TRUE.
039300     GO TO 3050-SIGUIENTE.
039400
039500 3050-NO-ESPACIO.
039600     IF NOT WS-DOM-ES-INICIO-PALABRA
039700         GO TO 3050-MISMA-PALABRA.
039800
039900     MOVE "N" TO WS-DOM-INICIO-PALABRA-SW.
040000     IF WS-DOMICILIO-CAR(WS-I) NOT NUMERIC
040100         GO TO 3050-INICIO-LETRA.
040200
040300     IF WS-DOM-FASE-CIUDAD
040400         SET WS-RECHAZADO TO TRUE
040500         GO TO 3050-SIGUIENTE.
040600     SET WS-DOM-FASE-NUMERO TO TRUE.
040700     SET WS-DOM-PALABRA-NUMERICA TO TRUE.
040800     GO TO 3050-SIGUIENTE.
040900
041000 3050-INICIO-LETRA.
041100     MOVE "L" TO WS-DOM-TIPO-PALABRA-SW.
041200     IF WS-DOM-FASE-CALLE
041300         ADD 1 TO WS-PALABRAS-CALLE
041400     ELSE
041500         ADD 1 TO WS-PALABRAS-CIUDAD.
041600     GO TO 3050-SIGUIENTE.
041700
041800 3050-MISMA-PALABRA.
041900     IF NOT WS-DOM-PALABRA-NUMERICA
042000         GO TO 3050-VERIFICAR-LETRA.
042100
042200     IF WS-DOMICILIO-CAR(WS-I) NOT NUMERIC
042300         SET WS-RECHAZADO TO TRUE.
042400     GO TO 3050-SIGUIENTE.
042500
042600 3050-VERIFICAR-LETRA.
042700     MOVE WS-DOMICILIO-CAR(WS-I) TO WS-LETRA-A-PROBAR.
042800     PERFORM 9070-ES-LETRA-VALIDA THRU 9070-EXIT.
042900     IF WS-ES-LETRA
043000         GO TO 3050-SIGUIENTE.
043100     IF WS-DOM-FASE-CALLE AND WS-DOMICILIO-CAR(WS-I) = "."
043200         GO TO 3050-SIGUIENTE.
043300     SET WS-RECHAZADO TO TRUE.
043400
043500 3050-SIGUIENTE.
043600     ADD 1 TO WS-I.
043700     GO TO 3050-RECORRER-DOMICILIO.
043800 3050-EXIT.
043900     EXIT.
044000
044100*-----------------------------------------------------------------
044200* TELEFONO: SE QUITAN ESPACIOS, GUIONES, PARENTESIS Y PUNTOS; EL
044300* RESTO DEBE SER UN '+' OPCIONAL SEGUIDO DE 10-15 DIGITOS.
044400*-----------------------------------------------------------------
044500 4000-VALIDAR-TELEFONO.
044600     MOVE LK-TELEFONO TO WS-TELEFONO-ENTRADA.
044700     MOVE SPACES TO WS-TELEFONO-LIMPIO.
044800     MOVE 0 TO WS-J.
044900     MOVE 1 TO WS-I.
045000     PERFORM 4050-LIMPIAR-TELEFONO THRU 4050-EXIT.
045100     MOVE WS-J TO WS-LON-TEL-LIMPIO.
045200
045300     IF WS-LON-TEL-LIMPIO = 0
045400         SET WS-RECHAZADO TO TRUE
045500         GO TO 4000-EXIT.
045600
045700     MOVE 1 TO WS-I.
045800     IF WS-TEL-LIMPIO-CAR(1) = "+"
045900         MOVE 2 TO WS-I.
046000
046100     IF (WS-LON-TEL-LIMPIO - WS-I + 1) < 10
046200         OR (WS-LON-TEL-LIMPIO - WS-I + 1) > 15
046300         SET WS-RECHAZADO TO TRUE
046400         GO TO 4000-EXIT.
046500
046600     PERFORM 4060-VERIFICAR-NUMERICO THRU 4060-EXIT.
046700
046800     IF NOT WS-RECHAZADO
046900         MOVE SPACES TO LK-TELEFONO
047000         MOVE WS-TELEFONO-LIMPIO TO LK-TELEFONO.
047100 4000-EXIT.
047200     EXIT.
047300
047400*-----------------------------------------------------------------
047500* QUITA ESPACIOS, GUIONES, PARENTESIS Y PUNTOS DEL TELEFONO DE
047600* ENTRADA, DEJANDO EL RESULTADO EN WS-TELEFONO-LIMPIO.
047700*-----------------------------------------------------------------
047800 4050-LIMPIAR-TELEFONO.
047900     IF WS-I > 16
048000         GO TO 4050-EXIT.
048100
048200     IF WS-TEL-ENTRADA-CAR(WS-I) NOT = SPACE
048300         AND WS-TEL-ENTRADA-CAR(WS-I) NOT = "-"
048400         AND WS-TEL-ENTRADA-CAR(WS-I) NOT = "("
048500         AND WS-TEL-ENTRADA-CAR(WS-I) NOT = ")"
048600         AND WS-TEL-ENTRADA-CAR(WS-I) NOT = "."
048700         ADD 1 TO WS-J
048800         MOVE WS-TEL-ENTRADA-CAR(WS-I) TO
048900             WS-TEL-LIMPIO-CAR(WS-J).
049000
049100     ADD 1 TO WS-I.
049200     GO TO 4050-LIMPIAR-TELEFONO.
049300 4050-EXIT.
049400     EXIT.
049500
049600*-----------------------------------------------------------------
049700* VERIFICA QUE EL RESTO DEL TELEFONO LIMPIO (TRAS EL '+' OPCIONAL)
049800* SEA TODO NUMERICO.
049900*-----------------------------------------------------------------
050000 4060-VERIFICAR-NUMERICO.
050100     IF WS-I > WS-LON-TEL-LIMPIO
050200         GO TO 4060-EXIT.
050300
050400     IF WS-TEL-LIMPIO-CAR(WS-I) NOT NUMERIC
050500         SET WS-RECHAZADO TO TRUE.
050600
050700     ADD 1 TO WS-I.
050800     GO TO 4060-VERIFICAR-NUMERICO.
050900 4060-EXIT.
051000     EXIT.
051100
051200*-----------------------------------------------------------------
051300* CORREO: MAXIMO 100 CARACTERES, MINUSCULAS, UNA SOLA '@', NO
051400* COMIENZA NI TERMINA CON '.', DOMINIO EN LA TABLA DE LA CASA.
051500*-----------------------------------------------------------------
051600 5000-VALIDAR-CORREO.
051700     MOVE LK-CORREO TO WS-CORREO-TEXTO.
051800     INSPECT WS-CORREO-TEXTO CONVERTING
051900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
052000         "abcdefghijklmnopqrstuvwxyz".
052100
052200     PERFORM 9060-LONGITUD-CORREO THRU 9060-EXIT.
052300
052400     IF WS-LON-CORREO = 0 OR WS-LON-CORREO > 100
052500         SET WS-RECHAZADO TO TRUE
052600         GO TO 5000-EXIT.
052700
052800     IF WS-CORREO-TEXTO(1:1) = "." OR
052900         WS-CORREO-TEXTO(WS-LON-CORREO:1) = "."
053000         SET WS-RECHAZADO TO TRUE
053100         GO TO 5000-EXIT.
053200
053300     MOVE 0 TO WS-POS-ARROBA.
053400     MOVE 1 TO WS-I.
053500     PERFORM 5050-BUSCAR-ARROBA THRU 5050-EXIT.
053600
053700     IF WS-RECHAZADO OR WS-POS-ARROBA = 0
053800         OR WS-POS-ARROBA = 1 OR WS-POS-ARROBA = WS-LON-CORREO
053900         SET WS-RECHAZADO TO TRUE
054000         GO TO 5000-EXIT.
054100
054200     MOVE SPACES TO WS-CORREO-PARTES.
054300     MOVE WS-CORREO-TEXTO(1:WS-POS-ARROBA - 1) TO WS-CORREO-LOCAL.
054400     MOVE WS-CORREO-TEXTO(WS-POS-ARROBA + 1:
054500         WS-LON-CORREO - WS-POS-ARROBA) TO WS-CORREO-DOMINIO.
054600
054700     SET WS-IX-DOM TO 1.
054800     SEARCH WS-DOMINIO-TABLA
054900         AT END SET WS-RECHAZADO TO TRUE
055000         WHEN WS-DOMINIO-TABLA(WS-IX-DOM) = WS-CORREO-DOMINIO
055100             CONTINUE.
055200
055300     IF NOT WS-RECHAZADO
055400         MOVE WS-CORREO-TEXTO TO LK-CORREO.
055500 5000-EXIT.
055600     EXIT.
055700
055800*-----------------------------------------------------------------
055900* LOCALIZA LA (UNICA) ARROBA DEL CORREO; SI APARECE MAS DE UNA
056000* VEZ SE RECHAZA EL CORREO.
056100*-----------------------------------------------------------------
056200 5050-BUSCAR-ARROBA.
056300     IF WS-I > WS-LON-CORREO
056400         GO TO 5050-EXIT.
056500
056600     IF WS-CORREO-TEXTO(WS-I:1) = "@"
056700         IF WS-POS-ARROBA NOT = 0
056800             SET WS-RECHAZADO TO TRUE
056900         ELSE
057000             MOVE WS-I TO WS-POS-ARROBA.
057100
057200     ADD 1 TO WS-I.
057300     GO TO 5050-BUSCAR-ARROBA.
057400 5050-EXIT.
057500     EXIT.
057600
057700*-----------------------------------------------------------------
057800* RUTINAS GENERICAS DE LONGITUD (ULTIMO CARACTER NO BLANCO).
057900*-----------------------------------------------------------------
058000 9050-LONGITUD-GENERICA.
058100     MOVE WS-I TO WS-J.
058200 9050-LOOP.
058300     IF WS-J = 0
058400         GO TO 9050-EXIT.
058500     IF WS-NOMBRE-CAR(WS-J) NOT = SPACE
058600         GO TO 9050-EXIT.
058700     SUBTRACT 1 FROM WS-J.
058800     GO TO 9050-LOOP.
058900 9050-EXIT.
059000     EXIT.
059100
059200 9060-LONGITUD-CORREO.
059300     MOVE 100 TO WS-LON-CORREO.
059400 9060-LOOP.
059500     IF WS-LON-CORREO = 0
059600         GO TO 9060-EXIT.
059700     IF WS-CORREO-TEXTO(WS-LON-CORREO:1) NOT = SPACE
059800         GO TO 9060-EXIT.
059900     SUBTRACT 1 FROM WS-LON-CORREO.
060000     GO TO 9060-LOOP.
060100 9060-EXIT.
060200     EXIT.
060300
060400*-----------------------------------------------------------------
060500* DEVUELVE WS-ES-LETRA-SW = "S" SI EL CARACTER RECIBIDO EN
060600* WS-LETRA-A-PROBAR ES LETRA, INCLUIDAS VOCALES CON TILDE Y LA
060700* ENIE, QUE LAS CLASES ALPHABETIC-UPPER/LOWER NO CUBREN (SOL-0422).
060800*-----------------------------------------------------------------
060900 9070-ES-LETRA-VALIDA.
061000     MOVE "N" TO WS-ES-LETRA-SW.
061100     IF WS-LETRA-A-PROBAR ALPHABETIC-UPPER
061200         OR WS-LETRA-A-PROBAR ALPHABETIC-LOWER
061300         MOVE "S" TO WS-ES-LETRA-SW
061400         GO TO 9070-EXIT.
061500     SET WS-IX-LET TO 1.
061600     SEARCH WS-LETRA-ESPECIAL
061700         AT END CONTINUE
061800         WHEN WS-LETRA-ESPECIAL(WS-IX-LET) = WS-LETRA-A-PROBAR
061900             MOVE "S" TO WS-ES-LETRA-SW.
062000 9070-EXIT.
062100     EXIT.
