000100*****************************************************************
000200* FSAPEN.CPY
000300* FINANCIERA SOL ANDINO - FICHERO DE PENALIDADES
000400* UN REGISTRO POR CUOTA EN MORA PENALIZADA (5% UNA SOLA VEZ),
000500* ESCRITO POR FSA05.
000600*-----------------------------------------------------------------
000700* FECHA       AUTOR        SOLICITUD  DESCRIPCION
000800* 02/07/1989  R.OYARZUN    SOL-0021   VERSION ORIGINAL
000900* 28/03/2011  L.SALDIVIA   SOL-0425   SE QUITA EL FILLER SOBRANTE
001000*                                     QUE DEJABA EL REGISTRO EN 61
001100*                                     POSICIONES EN VEZ DE 60
001200*****************************************************************
001300 01  FSA-PEN-REGISTRO.
001400     05  FSA-PEN-PRESTAMO-ID         PIC X(36).
001500     05  FSA-PEN-NUM-CUOTA           PIC 9(03).
001600     05  FSA-PEN-MONTO-D.
001700         10  FSA-PEN-MONTO-ENT       PIC S9(11).
001800         10  FSA-PEN-MONTO-DEC       PIC 9(02).
001900     05  FSA-PEN-MONTO REDEFINES FSA-PEN-MONTO-D
002000                                 PIC S9(11)V9(02).
002100     05  FSA-PEN-FECHA-D.
002200         10  FSA-PEN-FECHA-ANO       PIC 9(04).
002300         10  FSA-PEN-FECHA-MES       PIC 9(02).
002400         10  FSA-PEN-FECHA-DIA       PIC 9(02).
002500     05  FSA-PEN-FECHA REDEFINES FSA-PEN-FECHA-D
002600                                 PIC 9(08).
