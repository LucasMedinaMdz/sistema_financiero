000100*****************************************************************
000200* FSALOA.CPY
000300* FINANCIERA SOL ANDINO - MAESTRO DE PRESTAMOS
000400* LAYOUT DEL REGISTRO DE PRESTAMO (PERSONAL 'P' O HIPOTECARIO
000500* 'H').  EL MONTO, LA TASA Y EL SALDO SE GUARDAN EN DOS CAMPOS
000600* DISPLAY (ENTERO/DECIMAL) Y SE REDEFINEN COMO UN SOLO CAMPO
000700* NUMERICO PARA LAS CUENTAS, AL ESTILO DE LOS DEMAS MAESTROS
000800* DE LA CASA.
000900*-----------------------------------------------------------------
001000* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001100* 06/03/1989  R.OYARZUN    SOL-0012   VERSION ORIGINAL
001200* 22/08/1991  R.OYARZUN    SOL-0077   AGREGADO TIPO HIPOTECARIO
001300* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K DE FECHA ALTA
001400*****************************************************************
001500 01  FSA-LOA-REGISTRO.
001600     05  FSA-LOA-ID                  PIC X(36).
001700     05  FSA-LOA-CLIENTE-ID          PIC X(09).
001800     05  FSA-LOA-MONTO-D.
001900         10  FSA-LOA-MONTO-ENT       PIC S9(11).
002000         10  FSA-LOA-MONTO-DEC       PIC 9(02).
002100     05  FSA-LOA-MONTO REDEFINES FSA-LOA-MONTO-D
002200                                 PIC S9(11)V9(02).
002300     05  FSA-LOA-TASA-D.
002400         10  FSA-LOA-TASA-ENT        PIC S9(03).
002500         10  FSA-LOA-TASA-DEC        PIC 9(04).
002600     05  FSA-LOA-TASA  REDEFINES FSA-LOA-TASA-D
002700                                 PIC S9(03)V9(04).
002800     05  FSA-LOA-NUM-CUOTAS          PIC 9(03).
002900     05  FSA-LOA-TIPO                PIC X(01).
003000         88  FSA-LOA-TIPO-PERSONAL       VALUE "P".
003100         88  FSA-LOA-TIPO-HIPOTECARIO    VALUE "H".
003200     05  FSA-LOA-FECHA-ALTA-D.
003300         10  FSA-LOA-FECALTA-ANO     PIC 9(04).
003400         10  FSA-LOA-FECALTA-MES     PIC 9(02).
003500         10  FSA-LOA-FECALTA-DIA     PIC 9(02).
003600     05  FSA-LOA-FECHA-ALTA REDEFINES FSA-LOA-FECHA-ALTA-D
003700                                 PIC 9(08).
003800     05  FSA-LOA-SALDO-D.
003900         10  FSA-LOA-SALDO-ENT       PIC S9(11).
004000         10  FSA-LOA-SALDO-DEC       PIC 9(02).
004100     05  FSA-LOA-SALDO REDEFINES FSA-LOA-SALDO-D
004200                                 PIC S9(11)V9(02).
004300     05  FSA-LOA-ESTADO              PIC X(01).
004400         88  FSA-LOA-ACTIVO              VALUE "A".
004500         88  FSA-LOA-EN-MORA             VALUE "M".
004600         88  FSA-LOA-CANCELADO           VALUE "C".
004700     05  FILLER                      PIC X(05).
