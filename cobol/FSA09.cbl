000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA09.
000300 AUTHOR. M-FIGUEROA.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 20/03/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA09 - LISTADO DE CLIENTES EN MORA (FSARPTM)
001000* RECORRE EL MAESTRO DE CLIENTES; PARA CADA CLIENTE RELEE EL
001100* MAESTRO DE PRESTAMOS BUSCANDO LOS PROPIOS QUE ESTAN EN MORA,
001200* Y PARA CADA UNO DE ESOS RELEE LAS CUOTAS BUSCANDO LAS VENCIDAS
001300* Y NO PAGADAS.  QUIEBRE DE CONTROL POR CLIENTE Y POR PRESTAMO.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE CAMBIOS
001600* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001700* 20/03/1991  M.FIGUEROA   SOL-0091   VERSION ORIGINAL
001800* 11/11/1994  R.OYARZUN    SOL-0178   AGREGA TOTAL DE PENALIDAD
001900*                                     POR PRESTAMO
002000* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K DE FECHAS
002100* 02/05/2008  L.SALDIVIA   SOL-0411   USA FSAMON PARA EDITAR
002200*                                     LOS MONTOS DEL LISTADO
002300*****************************************************************
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT F-CLIENTES ASSIGN TO DISK
003300     ORGANIZATION IS LINE SEQUENTIAL
003400     FILE STATUS IS FS-CLIENTES.
003500
003600     SELECT F-PRESTAMOS ASSIGN TO DISK
003700     ORGANIZATION IS LINE SEQUENTIAL
003800     FILE STATUS IS FS-PRESTAMOS.
003900
004000     SELECT F-CUOTAS ASSIGN TO DISK
004100     ORGANIZATION IS LINE SEQUENTIAL
004200     FILE STATUS IS FS-CUOTAS.
004300
004400     SELECT F-PAGOS ASSIGN TO DISK
004500     ORGANIZATION IS LINE SEQUENTIAL
004600     FILE STATUS IS FS-PAGOS.
004700
004800     SELECT F-PENALIDADES ASSIGN TO DISK
004900     ORGANIZATION IS LINE SEQUENTIAL
005000     FILE STATUS IS FS-PENALIDADES.
005100
005200     SELECT F-LISTADO ASSIGN TO DISK
005300     ORGANIZATION IS LINE SEQUENTIAL
005400     FILE STATUS IS FS-LISTADO.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  F-CLIENTES
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID IS "CLIENTES.DAT".
006100 COPY FSACLI.
006200
006300 FD  F-PRESTAMOS
006400     LABEL RECORD STANDARD
006500     VALUE OF FILE-ID IS "PRESTAMO.DAT".
006600 COPY FSALOA.
006700
006800 FD  F-CUOTAS
006900     LABEL RECORD STANDARD
007000     VALUE OF FILE-ID IS "CUOTAS.DAT".
007100 COPY FSACUO.
007200
007300 FD  F-PAGOS
007400     LABEL RECORD STANDARD
007500     VALUE OF FILE-ID IS "PAGOS.DAT".
007600 COPY FSAPAG.
007700
007800 FD  F-PENALIDADES
007900     LABEL RECORD STANDARD
008000     VALUE OF FILE-ID IS "PENALIDA.DAT".
008100 COPY FSAPEN.
008200
008300 FD  F-LISTADO
008400     LABEL RECORD STANDARD
008500     VALUE OF FILE-ID IS "FSAMORA.LIS".
008600 01  FSA-LIS-LINEA                   PIC X(132).
008700
008800 WORKING-STORAGE SECTION.
008900 77  FS-CLIENTES                     PIC X(02).
009000 77  FS-PRESTAMOS                    PIC X(02).
009100 77  FS-CUOTAS                       PIC X(02).
009200 77  FS-PAGOS                        PIC X(02).
009300 77  FS-PENALIDADES                  PIC X(02).
009400 77  FS-LISTADO                      PIC X(02).
009500
009600 01  WS-SWITCHES.
009700     05  WS-ENCABEZADO-CLIENTE-SW    PIC X(01)   VALUE "N".
009800         88  WS-ENCABEZADO-CLIENTE-OK   VALUE "S".
009900     05  WS-CUOTA-PAGADA-SW          PIC X(01).
010000         88  WS-CUOTA-YA-PAGADA         VALUE "S".
010100     05  WS-PENALIDAD-EXISTE-SW      PIC X(01).
010200         88  WS-PENALIDAD-YA-EXISTE     VALUE "S".
010300
010400 01  WS-CONTADORES.
010500     05  WS-CLIENTES-EN-MORA         PIC 9(05)   COMP.
010600     05  WS-PRESTAMOS-EN-MORA        PIC 9(05)   COMP.
010700     05  WS-CUOTAS-EN-MORA           PIC 9(05)   COMP.
010800
010900 01  WS-PENALIDAD-D.
011000     05  WS-PENALIDAD-ENT            PIC S9(11).
011100     05  WS-PENALIDAD-DEC            PIC 9(02).
011200 01  WS-PENALIDAD REDEFINES WS-PENALIDAD-D
011300                                 PIC S9(11)V9(02).
011400
011500 01  WS-TOTAL-PRESTAMO-D.
011600     05  WS-TOTPREST-ENT             PIC S9(11).
011700     05  WS-TOTPREST-DEC             PIC 9(02).
011800 01  WS-TOTAL-PRESTAMO REDEFINES WS-TOTAL-PRESTAMO-D
011900                                 PIC S9(11)V9(02).
012000
012100 01  WS-TOTAL-GENERAL-D.
012200     05  WS-TOTGEN-ENT               PIC S9(11).
012300     05  WS-TOTGEN-DEC                PIC 9(02).
012400 01  WS-TOTAL-GENERAL REDEFINES WS-TOTAL-GENERAL-D
012500                                 PIC S9(11)V9(02).
012600
012700 01  WS-MONTO-EDITADO                PIC X(18).
012800
012900 01  WS-LINEA-CLIENTE.
013000     05  FILLER                      PIC X(01)   VALUE SPACE.
013100     05  FILLER                      PIC X(09)   VALUE "Cliente: ".
013200     05  WS-LC-NOMBRE                PIC X(50).
013300     05  FILLER                      PIC X(07)   VALUE " (DNI: ".
013400     05  WS-LC-DNI                   PIC X(09).
013500     05  FILLER                      PIC X(01)   VALUE ")".
013600     05  FILLER                      PIC X(55)   VALUE SPACE.
013700
013800 01  WS-LINEA-PRESTAMO.
013900     05  FILLER                      PIC X(03)   VALUE SPACE.
014000     05  FILLER                      PIC X(11)   VALUE
014100                 "Prestamo: ".
014200     05  WS-LP-PRESTAMO-ID           PIC X(36).
014300     05  FILLER                      PIC X(73)   VALUE SPACE.
014400
014500 01  WS-LINEA-DETALLE.
014600     05  FILLER                      PIC X(06)   VALUE SPACE.
014700     05  WS-LD-NUMERO                PIC ZZ9.
014800     05  FILLER                      PIC X(03)   VALUE SPACE.
014900     05  WS-LD-MONTO                 PIC X(18).
015000     05  FILLER                      PIC X(03)   VALUE SPACE.
015100     05  WS-LD-FECHA                 PIC 9(08).
015200     05  FILLER                      PIC X(03)   VALUE SPACE.
015300     05  WS-LD-PENALIDAD             PIC X(18).
015400     05  FILLER                      PIC X(74)   VALUE SPACE.
015500
015600 01  WS-LINEA-TOTAL-PRESTAMO.
015700     05  FILLER                      PIC X(06)   VALUE SPACE.
015800     05  FILLER                      PIC X(26)   VALUE
015900                 "TOTAL PENALIDAD PRESTAMO: ".
016000     05  WS-LTP-MONTO                PIC X(18).
016100     05  FILLER                      PIC X(82)   VALUE SPACE.
016200
016300 LINKAGE SECTION.
016400 01  LK-FECHA-PROCESO                PIC 9(08).
016500
016600 PROCEDURE DIVISION USING LK-FECHA-PROCESO.
016700
016800 0000-EMITIR-LISTADO.
016900     MOVE 0 TO WS-CLIENTES-EN-MORA WS-PRESTAMOS-EN-MORA
017000         WS-CUOTAS-EN-MORA.
017100     MOVE 0 TO WS-TOTAL-GENERAL.
017200
017300     OPEN OUTPUT F-LISTADO.
017400     PERFORM 9000-IMPRIMIR-TITULO THRU 9000-EXIT.
017500
017600     OPEN INPUT F-CLIENTES.
017700
017800 0000-LEER-CLIENTE.
017900     READ F-CLIENTES NEXT RECORD AT END GO TO 0000-FIN-CLIENTES.
018000     MOVE "N" TO WS-ENCABEZADO-CLIENTE-SW.
018100     PERFORM 2000-BUSCAR-PRESTAMOS-MORA THRU 2000-EXIT.
018200     GO TO 0000-LEER-CLIENTE.
018300
018400 0000-FIN-CLIENTES.
018500     CLOSE F-CLIENTES.
018600     PERFORM 9900-IMPRIMIR-TOTAL-GENERAL THRU 9900-EXIT.
018700     CLOSE F-LISTADO.
018800     STOP RUN.
018900
019000*-----------------------------------------------------------------
019100* RELEE EL MAESTRO DE PRESTAMOS BUSCANDO LOS DEL CLIENTE ACTUAL
019200* QUE ESTAN EN MORA.
019300*-----------------------------------------------------------------
019400 2000-BUSCAR-PRESTAMOS-MORA.
019500     OPEN INPUT F-PRESTAMOS.
019600 2000-LEER-PRESTAMO.
019700     READ F-PRESTAMOS NEXT RECORD AT END GO TO 2000-FIN.
019800     IF FSA-LOA-CLIENTE-ID NOT = FSA-CLI-ID
019900         GO TO 2000-LEER-PRESTAMO.
020000     IF NOT FSA-LOA-EN-MORA
020100         GO TO 2000-LEER-PRESTAMO.
020200
020300     IF NOT WS-ENCABEZADO-CLIENTE-OK
020400         PERFORM 4000-IMPRIMIR-CABECERA-CLIENTE THRU 4000-EXIT
020500         SET WS-ENCABEZADO-CLIENTE-OK TO TRUE
020600         ADD 1 TO WS-CLIENTES-EN-MORA.
020700
020800     PERFORM 4100-IMPRIMIR-CABECERA-PRESTAMO THRU 4100-EXIT.
020900     MOVE 0 TO WS-TOTAL-PRESTAMO.
021000     PERFORM 3000-PROCESAR-CUOTAS-PRESTAMO THRU 3000-EXIT.
021100     PERFORM 4200-IMPRIMIR-TOTAL-PRESTAMO THRU 4200-EXIT.
021200     ADD WS-TOTAL-PRESTAMO TO WS-TOTAL-GENERAL.
021300     ADD 1 TO WS-PRESTAMOS-EN-MORA.
021400
021500     GO TO 2000-LEER-PRESTAMO.
021600 2000-FIN.
021700     CLOSE F-PRESTAMOS.
021800 2000-EXIT.
021900     EXIT.
022000
022100*-----------------------------------------------------------------
022200* RELEE LAS CUOTAS DEL PRESTAMO ACTUAL, IMPRIMIENDO LAS VENCIDAS
022300* Y NO PAGADAS CON SU PENALIDAD (SI LA TIENE).
022400*-----------------------------------------------------------------
022500 3000-PROCESAR-CUOTAS-PRESTAMO.
022600     OPEN INPUT F-CUOTAS.
022700 3000-LEER-CUOTA.
022800     READ F-CUOTAS NEXT RECORD AT END GO TO 3000-FIN.
022900     IF FSA-CUO-PRESTAMO-ID NOT = FSA-LOA-ID
023000         GO TO 3000-LEER-CUOTA.
023100     IF FSA-CUO-FECHA-VTO NOT < LK-FECHA-PROCESO
023200         GO TO 3000-LEER-CUOTA.
023300
023400     PERFORM 3100-VERIFICAR-PAGADA THRU 3100-EXIT.
023500     IF WS-CUOTA-YA-PAGADA
023600         GO TO 3000-LEER-CUOTA.
023700
023800     PERFORM 3200-BUSCAR-PENALIDAD THRU 3200-EXIT.
023900     IF NOT WS-PENALIDAD-YA-EXISTE
024000         MOVE 0 TO WS-PENALIDAD.
024100
024200     ADD WS-PENALIDAD TO WS-TOTAL-PRESTAMO.
024300     ADD 1 TO WS-CUOTAS-EN-MORA.
024400     PERFORM 4300-IMPRIMIR-DETALLE-CUOTA THRU 4300-EXIT.
024500
024600     GO TO 3000-LEER-CUOTA.
024700 3000-FIN.
024800     CLOSE F-CUOTAS.
024900 3000-EXIT.
025000     EXIT.
025100
025200 3100-VERIFICAR-PAGADA.
025300     MOVE "N" TO WS-CUOTA-PAGADA-SW.
025400     OPEN INPUT F-PAGOS.
025500     IF FS-PAGOS = "35"
025600         GO TO 3100-EXIT.
025700 3100-LEER-PAGO.
025800     READ F-PAGOS NEXT RECORD AT END GO TO 3100-FIN.
025900     IF FSA-PAG-PRESTAMO-ID = FSA-LOA-ID
026000         AND FSA-PAG-NUM-CUOTA = FSA-CUO-NUMERO
026100         SET WS-CUOTA-YA-PAGADA TO TRUE
026200         GO TO 3100-FIN.
026300     GO TO 3100-LEER-PAGO.
026400 3100-FIN.
026500     CLOSE F-PAGOS.
026600 3100-EXIT.
026700     EXIT.
026800
026900 3200-BUSCAR-PENALIDAD.
027000     MOVE "N" TO WS-PENALIDAD-EXISTE-SW.
027100     OPEN INPUT F-PENALIDADES.
027200     IF FS-PENALIDADES = "35"
027300         GO TO 3200-EXIT.
027400 3200-LEER-PENALIDAD.
027500     READ F-PENALIDADES NEXT RECORD AT END GO TO 3200-FIN.
027600     IF FSA-PEN-PRESTAMO-ID = FSA-LOA-ID
027700         AND FSA-PEN-NUM-CUOTA = FSA-CUO-NUMERO
027800         MOVE FSA-PEN-MONTO TO WS-PENALIDAD
027900         SET WS-PENALIDAD-YA-EXISTE TO TRUE
028000         GO TO 3200-FIN.
028100     GO TO 3200-LEER-PENALIDAD.
028200 3200-FIN.
028300     CLOSE F-PENALIDADES.
028400 3200-EXIT.
028500     EXIT.
028600
028700*-----------------------------------------------------------------
028800* TITULOS, CABECERAS Y DETALLES DEL LISTADO.
028900*-----------------------------------------------------------------
029000 4000-IMPRIMIR-CABECERA-CLIENTE.
029100     MOVE SPACES TO WS-LINEA-CLIENTE.
029200     MOVE FSA-CLI-NOMBRE TO WS-LC-NOMBRE.
029300     MOVE FSA-CLI-ID TO WS-LC-DNI.
029400     MOVE WS-LINEA-CLIENTE TO FSA-LIS-LINEA.
029500     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
029600 4000-EXIT.
029700     EXIT.
029800
029900 4100-IMPRIMIR-CABECERA-PRESTAMO.
030000     MOVE SPACES TO WS-LINEA-PRESTAMO.
030100     MOVE FSA-LOA-ID TO WS-LP-PRESTAMO-ID.
030200     MOVE WS-LINEA-PRESTAMO TO FSA-LIS-LINEA.
030300     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINES.
030400 4100-EXIT.
030500     EXIT.
030600
030700 4200-IMPRIMIR-TOTAL-PRESTAMO.
030800     CALL "FSAMON" USING WS-TOTAL-PRESTAMO WS-MONTO-EDITADO.
030900     MOVE SPACES TO WS-LINEA-TOTAL-PRESTAMO.
031000     MOVE WS-MONTO-EDITADO TO WS-LTP-MONTO.
031100     MOVE WS-LINEA-TOTAL-PRESTAMO TO FSA-LIS-LINEA.
031200     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINES.
031300 4200-EXIT.
031400     EXIT.
031500
031600 4300-IMPRIMIR-DETALLE-CUOTA.
031700     CALL "FSAMON" USING FSA-CUO-MONTO WS-MONTO-EDITADO.
031800     MOVE SPACES TO WS-LINEA-DETALLE.
031900     MOVE FSA-CUO-NUMERO TO WS-LD-NUMERO.
032000     MOVE WS-MONTO-EDITADO TO WS-LD-MONTO.
032100     MOVE FSA-CUO-FECHA-VTO TO WS-LD-FECHA.
032200     IF WS-PENALIDAD > 0
032300         CALL "FSAMON" USING WS-PENALIDAD WS-MONTO-EDITADO
032400         MOVE WS-MONTO-EDITADO TO WS-LD-PENALIDAD
032500     ELSE
032600         MOVE SPACES TO WS-LD-PENALIDAD.
032700     MOVE WS-LINEA-DETALLE TO FSA-LIS-LINEA.
032800     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINES.
032900 4300-EXIT.
033000     EXIT.
033100
033200 9000-IMPRIMIR-TITULO.
033300     MOVE SPACES TO FSA-LIS-LINEA.
033400     MOVE "FINANCIERA SOL ANDINO - LISTADO DE CLIENTES EN MORA"
033500         TO FSA-LIS-LINEA.
033600     WRITE FSA-LIS-LINEA AFTER ADVANCING TOP-OF-FORM.
033700 9000-EXIT.
033800     EXIT.
033900
034000 9900-IMPRIMIR-TOTAL-GENERAL.
034100     CALL "FSAMON" USING WS-TOTAL-GENERAL WS-MONTO-EDITADO.
034200     MOVE SPACES TO FSA-LIS-LINEA.
034300     STRING "TOTAL GENERAL DE PENALIDADES: " WS-MONTO-EDITADO
034400         DELIMITED BY SIZE INTO FSA-LIS-LINEA.
034500     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
034600 9900-EXIT.
034700     EXIT.
