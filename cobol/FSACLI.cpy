000100*****************************************************************
000200* FSACLI.CPY
000300* FINANCIERA SOL ANDINO - MAESTRO DE CLIENTES
000400* LAYOUT DEL REGISTRO DE CLIENTE (DNI, NOMBRE, DOMICILIO,
000500* TELEFONO, CORREO).  USADO POR FSA01, FSA07, FSA09 Y FSA10.
000600*-----------------------------------------------------------------
000700* FECHA       AUTOR        SOLICITUD  DESCRIPCION
000800* 06/03/1989  R.OYARZUN    SOL-0012   VERSION ORIGINAL
000900* 14/11/1994  M.FIGUEROA   SOL-0190   SE AMPLIA CORREO A 100 POS
001000* 28/03/2011  L.SALDIVIA   SOL-0425   SE QUITA EL FILLER SOBRANTE
001100*                                     QUE DEJABA EL REGISTRO EN
001200*                                     226 POSICIONES EN VEZ DE 225
001300*****************************************************************
001400 01  FSA-CLI-REGISTRO.
001500     05  FSA-CLI-ID                  PIC X(09).
001600*        DNI: 8 DIGITOS, O 'M'/'F' + 7 DIGITOS
001700     05  FSA-CLI-NOMBRE              PIC X(50).
001800     05  FSA-CLI-DOMICILIO           PIC X(50).
001900     05  FSA-CLI-TELEFONO            PIC X(16).
002000     05  FSA-CLI-CORREO              PIC X(100).
