000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA10.
000300 AUTHOR. L-SALDIVIA.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 18/06/1994.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA10 - EXPORTACIONES EN FORMATO CSV (FSAEXP)
001000* DESPACHA SEGUN EXP-CODIGO EL ARCHIVO A EXPORTAR (1 CLIENTES,
001100* 2 PRESTAMOS, 3 PAGOS, 4 MOROSOS), CADA UNO FILTRABLE POR UN
001200* SOLO CLIENTE O UN SOLO PRESTAMO, O PARA TODOS SI VIENE EN
001300* BLANCO.  TODOS LOS CAMPOS VAN ENTRE COMILLAS Y LOS MONTOS EN
001400* FORMATO "$1.234,56" VIA FSAMON.
001500*-----------------------------------------------------------------
001600* HISTORIAL DE CAMBIOS
001700* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001800* 18/06/1994  L.SALDIVIA   SOL-0182   VERSION ORIGINAL (SOLO
001900*                                     EXPORTACION DE CLIENTES)
002000* 09/02/1997  M.FIGUEROA   SOL-0255   AGREGA EXPORTACION DE
002100*                                     PRESTAMOS Y PAGOS
002200* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K DE FECHAS
002300* 21/07/2009  L.SALDIVIA   SOL-0418   AGREGA EXPORTACION DE
002400*                                     CLIENTES MOROSOS
002500* 28/03/2011  L.SALDIVIA   SOL-0426   REPONE LAS TILDES DE LOS
002600*                                     ENCABEZADOS CSV (DIRECCION,
002700*                                     TELEFONO, CORREO, TASA,
002800*                                     CUOTAS Y FECHA DE CREACION)
002900*****************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT F-CLIENTES ASSIGN TO DISK
003500     ORGANIZATION IS LINE SEQUENTIAL
003600     FILE STATUS IS FS-CLIENTES.
003700
003800     SELECT F-PRESTAMOS ASSIGN TO DISK
003900     ORGANIZATION IS LINE SEQUENTIAL
004000     FILE STATUS IS FS-PRESTAMOS.
004100
004200     SELECT F-CUOTAS ASSIGN TO DISK
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS FS-CUOTAS.
004500
004600     SELECT F-PAGOS ASSIGN TO DISK
004700     ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS IS FS-PAGOS.
004900
005000     SELECT F-PENALIDADES ASSIGN TO DISK
005100     ORGANIZATION IS LINE SEQUENTIAL
005200     FILE STATUS IS FS-PENALIDADES.
005300
005400     SELECT F-EXPCLI ASSIGN TO DISK
005500     ORGANIZATION IS LINE SEQUENTIAL
005600     FILE STATUS IS FS-EXPCLI.
005700
005800     SELECT F-EXPPRE ASSIGN TO DISK
005900     ORGANIZATION IS LINE SEQUENTIAL
006000     FILE STATUS IS FS-EXPPRE.
006100
006200     SELECT F-EXPPAG ASSIGN TO DISK
006300     ORGANIZATION IS LINE SEQUENTIAL
006400     FILE STATUS IS FS-EXPPAG.
006500
006600     SELECT F-EXPMOR ASSIGN TO DISK
006700     ORGANIZATION IS LINE SEQUENTIAL
006800     FILE STATUS IS FS-EXPMOR.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  F-CLIENTES
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID IS "CLIENTES.DAT".
007500 COPY FSACLI.
007600
007700 FD  F-PRESTAMOS
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID IS "PRESTAMO.DAT".
008000 COPY FSALOA.
008100
008200 FD  F-CUOTAS
008300     LABEL RECORD STANDARD
008400     VALUE OF FILE-ID IS "CUOTAS.DAT".
008500 COPY FSACUO.
008600
008700 FD  F-PAGOS
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID IS "PAGOS.DAT".
009000 COPY FSAPAG.
009100
009200 FD  F-PENALIDADES
009300     LABEL RECORD STANDARD
009400     VALUE OF FILE-ID IS "PENALIDA.DAT".
009500 COPY FSAPEN.
009600
009700 FD  F-EXPCLI
009800     LABEL RECORD STANDARD
009900     VALUE OF FILE-ID IS "EXPCLI.CSV".
010000 01  FSA-EXC-LINEA                   PIC X(250).
010100
010200 FD  F-EXPPRE
010300     LABEL RECORD STANDARD
010400     VALUE OF FILE-ID IS "EXPPRE.CSV".
010500 01  FSA-EXP-LINEA                   PIC X(250).
010600
010700 FD  F-EXPPAG
010800     LABEL RECORD STANDARD
010900     VALUE OF FILE-ID IS "EXPPAG.CSV".
011000 01  FSA-EXG-LINEA                   PIC X(250).
011100
011200 FD  F-EXPMOR
011300     LABEL RECORD STANDARD
011400     VALUE OF FILE-ID IS "EXPMOR.CSV".
011500 01  FSA-EXM-LINEA                   PIC X(250).
011600
011700 WORKING-STORAGE SECTION.
011800 77  FS-CLIENTES                     PIC X(02).
011900 77  FS-PRESTAMOS                    PIC X(02).
012000 77  FS-CUOTAS                       PIC X(02).
012100 77  FS-PAGOS                        PIC X(02).
012200 77  FS-PENALIDADES                  PIC X(02).
012300 77  FS-EXPCLI                       PIC X(02).
012400 77  FS-EXPPRE                       PIC X(02).
012500 77  FS-EXPPAG                       PIC X(02).
012600 77  FS-EXPMOR                       PIC X(02).
012700
012800 01  WS-SWITCHES.
012900     05  WS-CUOTA-PAGADA-SW          PIC X(01).
013000         88  WS-CUOTA-YA-PAGADA          VALUE "S".
013100     05  WS-PENALIDAD-EXISTE-SW      PIC X(01).
013200         88  WS-PENALIDAD-YA-EXISTE      VALUE "S".
013300
013400 01  WS-CONTADORES.
013500     05  WS-REGISTROS-EXPORTADOS     PIC 9(05)   COMP.
013600     05  WS-CUOTAS-TOTALES           PIC 9(03)   COMP.
013700     05  WS-CUOTAS-PAGADAS           PIC 9(03)   COMP.
013800     05  WS-CUOTAS-MORA              PIC 9(03)   COMP.
013900     05  WS-CUOTAS-PENDIENTES        PIC 9(03)   COMP.
014000
014100*    CONTADORES EDITADOS PARA PODER IR EN UN STRING (LOS DE
014200*    ARRIBA SON COMP Y NO SE PUEDEN CONCATENAR COMO TEXTO).
014300 01  WS-CONTADORES-IMPRESOS.
014400     05  WS-CUOTAS-PAGADAS-ED        PIC ZZ9.
014500     05  WS-CUOTAS-MORA-ED           PIC ZZ9.
014600     05  WS-CUOTAS-PENDIENTES-ED     PIC ZZ9.
014700
014800 01  WS-PENALIDAD-D.
014900     05  WS-PENALIDAD-ENT            PIC S9(11).
015000     05  WS-PENALIDAD-DEC            PIC 9(02).
015100 01  WS-PENALIDAD REDEFINES WS-PENALIDAD-D
015200                                 PIC S9(11)V9(02).
015300
015400 01  WS-TOTAL-A-PAGAR-D.
015500     05  WS-TOTPAG-ENT               PIC S9(11).
015600     05  WS-TOTPAG-DEC               PIC 9(02).
015700 01  WS-TOTAL-A-PAGAR REDEFINES WS-TOTAL-A-PAGAR-D
015800                                 PIC S9(11)V9(02).
015900
016000 01  WS-MONTO-EDITADO                PIC X(18).
016100 01  WS-MONTO-EDITADO-2              PIC X(18).
016200 01  WS-MONTO-EDITADO-3              PIC X(18).
016300
016400*    FECHA DE ALTA DEL PRESTAMO DESCOMPUESTA PARA REARMAR
016500*    dd/MM/yyyy EN LA EXPORTACION DE PRESTAMOS.
016600 01  WS-FECHA-ORIGEN-D.
016700     05  WS-FECORI-ANO               PIC 9(04).
016800     05  WS-FECORI-MES               PIC 9(02).
016900     05  WS-FECORI-DIA               PIC 9(02).
017000 01  WS-FECHA-ORIGEN REDEFINES WS-FECHA-ORIGEN-D
017100                                 PIC 9(08).
017200 01  WS-FECHA-DDMMAAAA.
017300     05  WS-FDM-DIA                  PIC 9(02).
017400     05  FILLER                      PIC X(01)   VALUE "/".
017500     05  WS-FDM-MES                  PIC 9(02).
017600     05  FILLER                      PIC X(01)   VALUE "/".
017700     05  WS-FDM-ANO                  PIC 9(04).
017800
017900 01  WS-PRESTAMO-CLIENTE-ID          PIC X(09).
018000
018100 LINKAGE SECTION.
018200 01  LK-EXP-CODIGO                   PIC X(01).
018300     88  LK-EXPORTA-CLIENTES             VALUE "1".
018400     88  LK-EXPORTA-PRESTAMOS            VALUE "2".
018500     88  LK-EXPORTA-PAGOS                VALUE "3".
018600     88  LK-EXPORTA-MOROSOS              VALUE "4".
018700 01  LK-FILTRO-CLIENTE-ID             PIC X(09).
018800 01  LK-FILTRO-PRESTAMO-ID            PIC X(36).
018900 01  LK-FECHA-PROCESO                 PIC 9(08).
019000 01  LK-COD-RETORNO                   PIC X(01).
019100     88  LK-EXPORTACION-OK                VALUE "0".
019200     88  LK-CODIGO-INVALIDO               VALUE "9".
019300
019400 PROCEDURE DIVISION USING LK-EXP-CODIGO LK-FILTRO-CLIENTE-ID
019500         LK-FILTRO-PRESTAMO-ID LK-FECHA-PROCESO LK-COD-RETORNO.
019600
019700 0000-EXPORTAR.
019800     MOVE "0" TO LK-COD-RETORNO.
019900     MOVE 0 TO WS-REGISTROS-EXPORTADOS.
020000
020100     IF LK-EXPORTA-CLIENTES
020200         PERFORM 1000-EXPORTAR-CLIENTES THRU 1000-EXIT
020300     ELSE
020400         IF LK-EXPORTA-PRESTAMOS
020500             PERFORM 2000-EXPORTAR-PRESTAMOS THRU 2000-EXIT
020600         ELSE
020700             IF LK-EXPORTA-PAGOS
020800                 PERFORM 3000-EXPORTAR-PAGOS THRU 3000-EXIT
020900             ELSE
021000                 IF LK-EXPORTA-MOROSOS
021100                     PERFORM 4000-EXPORTAR-MOROSOS
021200                         THRU 4000-EXIT
021300                 ELSE
021400                     MOVE "9" TO LK-COD-RETORNO.
021500 0000-EXIT.
021600     EXIT PROGRAM.
021700
021800*-----------------------------------------------------------------
021900* EXPORTACION 1: CLIENTES.  FILTRO OPCIONAL POR ID DE CLIENTE.
022000*-----------------------------------------------------------------
022100 1000-EXPORTAR-CLIENTES.
022200     OPEN OUTPUT F-EXPCLI.
022300     MOVE SPACES TO FSA-EXC-LINEA.
022400     STRING QUOTE "ID Cliente" QUOTE "," QUOTE "Nombre" QUOTE ","
022500         QUOTE "Dirección" QUOTE "," QUOTE "Teléfono" QUOTE ","
022600         QUOTE "Correo Electrónico" QUOTE
022700         DELIMITED BY SIZE INTO FSA-EXC-LINEA.
022800     WRITE FSA-EXC-LINEA.
022900
023000     OPEN INPUT F-CLIENTES.
023100 1000-LEER-CLIENTE.
023200     READ F-CLIENTES NEXT RECORD AT END GO TO 1000-FIN.
023300     IF LK-FILTRO-CLIENTE-ID NOT = SPACES
023400         AND FSA-CLI-ID NOT = LK-FILTRO-CLIENTE-ID
023500         GO TO 1000-LEER-CLIENTE.
023600
023700     MOVE SPACES TO FSA-EXC-LINEA.
023800     STRING QUOTE FSA-CLI-ID QUOTE "," QUOTE FSA-CLI-NOMBRE
023900         QUOTE "," QUOTE FSA-CLI-DOMICILIO QUOTE ","
024000         QUOTE FSA-CLI-TELEFONO QUOTE "," QUOTE FSA-CLI-CORREO
024100         QUOTE
024200         DELIMITED BY SIZE INTO FSA-EXC-LINEA.
024300     WRITE FSA-EXC-LINEA.
024400     ADD 1 TO WS-REGISTROS-EXPORTADOS.
024500     GO TO 1000-LEER-CLIENTE.
024600 1000-FIN.
024700     CLOSE F-CLIENTES.
024800     CLOSE F-EXPCLI.
024900 1000-EXIT.
025000     EXIT.
025100
025200*-----------------------------------------------------------------
025300* EXPORTACION 2: PRESTAMOS CON CONTEOS DERIVADOS DE CUOTAS.
025400* FILTRO OPCIONAL POR ID DE CLIENTE O DE PRESTAMO.
025500*-----------------------------------------------------------------
025600 2000-EXPORTAR-PRESTAMOS.
025700     OPEN OUTPUT F-EXPPRE.
025800     MOVE SPACES TO FSA-EXP-LINEA.
025900     STRING QUOTE "ID Prestamo" QUOTE "," QUOTE "ID Cliente"
026000         QUOTE "," QUOTE "Monto" QUOTE ","
026100         QUOTE "Tasa Interés" QUOTE "," QUOTE "Número Cuotas"
026200         QUOTE "," QUOTE "Tipo Prestamo" QUOTE ","
026300         QUOTE "Fecha Creación" QUOTE ","
026400         QUOTE "Saldo Pendiente" QUOTE "," QUOTE "Estado" QUOTE
026500         "," QUOTE "Cuotas Pagadas" QUOTE ","
026600         QUOTE "Cuotas Pendientes" QUOTE ","
026700         QUOTE "Cuotas en Mora" QUOTE
026800         DELIMITED BY SIZE INTO FSA-EXP-LINEA.
026900     WRITE FSA-EXP-LINEA.
027000
027100     OPEN INPUT F-PRESTAMOS.
027200 2000-LEER-PRESTAMO.
027300     READ F-PRESTAMOS NEXT RECORD AT END GO TO 2000-FIN.
027400     IF LK-FILTRO-CLIENTE-ID NOT = SPACES
027500         AND FSA-LOA-CLIENTE-ID NOT = LK-FILTRO-CLIENTE-ID
027600         GO TO 2000-LEER-PRESTAMO.
027700     IF LK-FILTRO-PRESTAMO-ID NOT = SPACES
027800         AND FSA-LOA-ID NOT = LK-FILTRO-PRESTAMO-ID
027900         GO TO 2000-LEER-PRESTAMO.
028000
028100     PERFORM 2100-CONTAR-CUOTAS-PRESTAMO THRU 2100-EXIT.
028200     MOVE FSA-LOA-FECHA-ALTA TO WS-FECHA-ORIGEN.
028300     MOVE WS-FECORI-DIA TO WS-FDM-DIA.
028400     MOVE WS-FECORI-MES TO WS-FDM-MES.
028500     MOVE WS-FECORI-ANO TO WS-FDM-ANO.
028600     MOVE WS-CUOTAS-PAGADAS TO WS-CUOTAS-PAGADAS-ED.
028700     MOVE WS-CUOTAS-MORA TO WS-CUOTAS-MORA-ED.
028800     MOVE WS-CUOTAS-PENDIENTES TO WS-CUOTAS-PENDIENTES-ED.
028900     CALL "FSAMON" USING FSA-LOA-MONTO WS-MONTO-EDITADO.
029000     CALL "FSAMON" USING FSA-LOA-SALDO WS-MONTO-EDITADO-2.
029100
029200     MOVE SPACES TO FSA-EXP-LINEA.
029300     STRING QUOTE FSA-LOA-ID QUOTE "," QUOTE FSA-LOA-CLIENTE-ID
029400         QUOTE "," QUOTE WS-MONTO-EDITADO QUOTE ","
029500         QUOTE FSA-LOA-TASA QUOTE "," QUOTE FSA-LOA-NUM-CUOTAS
029600         QUOTE "," QUOTE FSA-LOA-TIPO QUOTE ","
029700         QUOTE WS-FECHA-DDMMAAAA QUOTE ","
029800         QUOTE WS-MONTO-EDITADO-2 QUOTE "," QUOTE FSA-LOA-ESTADO
029900         QUOTE "," QUOTE WS-CUOTAS-PAGADAS-ED QUOTE ","
030000         QUOTE WS-CUOTAS-PENDIENTES-ED QUOTE ","
030100         QUOTE WS-CUOTAS-MORA-ED QUOTE
030200         DELIMITED BY SIZE INTO FSA-EXP-LINEA.
030300     WRITE FSA-EXP-LINEA.
030400     ADD 1 TO WS-REGISTROS-EXPORTADOS.
030500     GO TO 2000-LEER-PRESTAMO.
030600 2000-FIN.
030700     CLOSE F-PRESTAMOS.
030800     CLOSE F-EXPPRE.
030900 2000-EXIT.
031000     EXIT.
031100
031200*-----------------------------------------------------------------
031300* CUOTAS PAGADAS (CONTEO DE PAGOS), EN MORA (VENCIDAS SIN PAGO)
031400* Y PENDIENTES (EL RESTO) DEL PRESTAMO ACTUAL.
031500*-----------------------------------------------------------------
031600 2100-CONTAR-CUOTAS-PRESTAMO.
031700     MOVE 0 TO WS-CUOTAS-TOTALES WS-CUOTAS-PAGADAS
031800         WS-CUOTAS-MORA WS-CUOTAS-PENDIENTES.
031900     OPEN INPUT F-CUOTAS.
032000 2100-LEER-CUOTA.
032100     READ F-CUOTAS NEXT RECORD AT END GO TO 2100-FIN.
032200     IF FSA-CUO-PRESTAMO-ID NOT = FSA-LOA-ID
032300         GO TO 2100-LEER-CUOTA.
032400     ADD 1 TO WS-CUOTAS-TOTALES.
032500     PERFORM 2150-VERIFICAR-PAGADA THRU 2150-EXIT.
032600     IF WS-CUOTA-YA-PAGADA
032700         ADD 1 TO WS-CUOTAS-PAGADAS
032800     ELSE
032900         IF FSA-CUO-FECHA-VTO < LK-FECHA-PROCESO
033000             ADD 1 TO WS-CUOTAS-MORA
033100         ELSE
033200             ADD 1 TO WS-CUOTAS-PENDIENTES.
033300     GO TO 2100-LEER-CUOTA.
033400 2100-FIN.
033500     CLOSE F-CUOTAS.
033600 2100-EXIT.
033700     EXIT.
033800
033900 2150-VERIFICAR-PAGADA.
034000     MOVE "N" TO WS-CUOTA-PAGADA-SW.
034100     OPEN INPUT F-PAGOS.
034200     IF FS-PAGOS = "35"
034300         GO TO 2150-EXIT.
034400 2150-LEER-PAGO.
034500     READ F-PAGOS NEXT RECORD AT END GO TO 2150-FIN.
034600     IF FSA-PAG-PRESTAMO-ID = FSA-LOA-ID
034700         AND FSA-PAG-NUM-CUOTA = FSA-CUO-NUMERO
034800         SET WS-CUOTA-YA-PAGADA TO TRUE
034900         GO TO 2150-FIN.
035000     GO TO 2150-LEER-PAGO.
035100 2150-FIN.
035200     CLOSE F-PAGOS.
035300 2150-EXIT.
035400     EXIT.
035500
035600*-----------------------------------------------------------------
035700* EXPORTACION 3: PAGOS, CON LA PENALIDAD DE LA CUOTA (0 SI NO
035800* TIENE).  FILTRO OPCIONAL POR PRESTAMO O POR CLIENTE (ESTE
035900* ULTIMO RESUELTO CONTRA EL MAESTRO DE PRESTAMOS).
036000*-----------------------------------------------------------------
036100 3000-EXPORTAR-PAGOS.
036200     OPEN OUTPUT F-EXPPAG.
036300     MOVE SPACES TO FSA-EXG-LINEA.
036400     STRING QUOTE "ID Prestamo" QUOTE "," QUOTE "Número Cuota"
036500         QUOTE "," QUOTE "Monto Pagado" QUOTE ","
036600         QUOTE "Fecha Pago" QUOTE "," QUOTE "Penalidad" QUOTE
036700         DELIMITED BY SIZE INTO FSA-EXG-LINEA.
036800     WRITE FSA-EXG-LINEA.
036900
037000     OPEN INPUT F-PAGOS.
037100 3000-LEER-PAGO.
037200     READ F-PAGOS NEXT RECORD AT END GO TO 3000-FIN.
037300     IF LK-FILTRO-PRESTAMO-ID NOT = SPACES
037400         AND FSA-PAG-PRESTAMO-ID NOT = LK-FILTRO-PRESTAMO-ID
037500         GO TO 3000-LEER-PAGO.
037600
037700     IF LK-FILTRO-CLIENTE-ID NOT = SPACES
037800         PERFORM 3100-BUSCAR-CLIENTE-PRESTAMO THRU 3100-EXIT
037900         IF WS-PRESTAMO-CLIENTE-ID NOT = LK-FILTRO-CLIENTE-ID
038000             GO TO 3000-LEER-PAGO.
038100
038200     PERFORM 3200-BUSCAR-PENALIDAD-PAGO THRU 3200-EXIT.
038300
038400     CALL "FSAMON" USING FSA-PAG-MONTO WS-MONTO-EDITADO.
038500     CALL "FSAMON" USING WS-PENALIDAD WS-MONTO-EDITADO-2.
038600
038700     MOVE SPACES TO FSA-EXG-LINEA.
038800     STRING QUOTE FSA-PAG-PRESTAMO-ID QUOTE ","
038900         QUOTE FSA-PAG-NUM-CUOTA QUOTE "," QUOTE WS-MONTO-EDITADO
039000         QUOTE "," QUOTE FSA-PAG-FECHA QUOTE ","
039100         QUOTE WS-MONTO-EDITADO-2 QUOTE
039200         DELIMITED BY SIZE INTO FSA-EXG-LINEA.
039300     WRITE FSA-EXG-LINEA.
039400     ADD 1 TO WS-REGISTROS-EXPORTADOS.
039500     GO TO 3000-LEER-PAGO.
039600 3000-FIN.
039700     CLOSE F-PAGOS.
039800     CLOSE F-EXPPAG.
039900 3000-EXIT.
040000     EXIT.
040100
040200*-----------------------------------------------------------------
040300* UBICA EL CLIENTE DUENO DEL PRESTAMO DE LA CUOTA/PAGO ACTUAL.
040400*-----------------------------------------------------------------
040500 3100-BUSCAR-CLIENTE-PRESTAMO.
040600     MOVE SPACES TO WS-PRESTAMO-CLIENTE-ID.
040700     OPEN INPUT F-PRESTAMOS.
040800 3100-LEER-PRESTAMO.
040900     READ F-PRESTAMOS NEXT RECORD AT END GO TO 3100-FIN.
041000     IF FSA-LOA-ID = FSA-PAG-PRESTAMO-ID
041100         MOVE FSA-LOA-CLIENTE-ID TO WS-PRESTAMO-CLIENTE-ID
041200         GO TO 3100-FIN.
041300     GO TO 3100-LEER-PRESTAMO.
041400 3100-FIN.
041500     CLOSE F-PRESTAMOS.
041600 3100-EXIT.
041700     EXIT.
041800
041900 3200-BUSCAR-PENALIDAD-PAGO.
042000     MOVE 0 TO WS-PENALIDAD.
042100     OPEN INPUT F-PENALIDADES.
042200     IF FS-PENALIDADES = "35"
042300         GO TO 3200-EXIT.
042400 3200-LEER-PENALIDAD.
042500     READ F-PENALIDADES NEXT RECORD AT END GO TO 3200-FIN.
042600     IF FSA-PEN-PRESTAMO-ID = FSA-PAG-PRESTAMO-ID
042700         AND FSA-PEN-NUM-CUOTA = FSA-PAG-NUM-CUOTA
042800         MOVE FSA-PEN-MONTO TO WS-PENALIDAD
042900         GO TO 3200-FIN.
043000     GO TO 3200-LEER-PENALIDAD.
043100 3200-FIN.
043200     CLOSE F-PENALIDADES.
043300 3200-EXIT.
043400     EXIT.
043500
043600*-----------------------------------------------------------------
043700* EXPORTACION 4: CUOTAS MOROSAS DE PRESTAMOS EN MORA, CON EL
043800* TOTAL A PAGAR (MONTO + PENALIDAD).  FILTRO OPCIONAL POR
043900* CLIENTE O POR PRESTAMO.
044000*-----------------------------------------------------------------
044100 4000-EXPORTAR-MOROSOS.
044200     OPEN OUTPUT F-EXPMOR.
044300     MOVE SPACES TO FSA-EXM-LINEA.
044400     STRING QUOTE "ID Prestamo" QUOTE "," QUOTE "ID Cliente"
044500         QUOTE "," QUOTE "Nombre" QUOTE ","
044600         QUOTE "Número Cuota" QUOTE "," QUOTE "Monto Cuota"
044700         QUOTE "," QUOTE "Fecha Vencimiento" QUOTE ","
044800         QUOTE "Penalidad" QUOTE "," QUOTE "Total a Pagar" QUOTE
044900         DELIMITED BY SIZE INTO FSA-EXM-LINEA.
045000     WRITE FSA-EXM-LINEA.
045100
045200     OPEN INPUT F-CLIENTES.
045300 4000-LEER-CLIENTE.
045400     READ F-CLIENTES NEXT RECORD AT END GO TO 4000-FIN-CLIENTES.
045500     IF LK-FILTRO-CLIENTE-ID NOT = SPACES
045600         AND FSA-CLI-ID NOT = LK-FILTRO-CLIENTE-ID
045700         GO TO 4000-LEER-CLIENTE.
045800     PERFORM 4100-BUSCAR-PRESTAMOS-MORA THRU 4100-EXIT.
045900     GO TO 4000-LEER-CLIENTE.
046000 4000-FIN-CLIENTES.
046100     CLOSE F-CLIENTES.
046200     CLOSE F-EXPMOR.
046300 4000-EXIT.
046400     EXIT.
046500
046600 4100-BUSCAR-PRESTAMOS-MORA.
046700     OPEN INPUT F-PRESTAMOS.
046800 4100-LEER-PRESTAMO.
046900     READ F-PRESTAMOS NEXT RECORD AT END GO TO 4100-FIN.
047000     IF FSA-LOA-CLIENTE-ID NOT = FSA-CLI-ID
047100         GO TO 4100-LEER-PRESTAMO.
047200     IF NOT FSA-LOA-EN-MORA
047300         GO TO 4100-LEER-PRESTAMO.
047400     IF LK-FILTRO-PRESTAMO-ID NOT = SPACES
047500         AND FSA-LOA-ID NOT = LK-FILTRO-PRESTAMO-ID
047600         GO TO 4100-LEER-PRESTAMO.
047700
047800     PERFORM 4200-PROCESAR-CUOTAS-MOROSAS THRU 4200-EXIT.
047900     GO TO 4100-LEER-PRESTAMO.
048000 4100-FIN.
048100     CLOSE F-PRESTAMOS.
048200 4100-EXIT.
048300     EXIT.
048400
048500 4200-PROCESAR-CUOTAS-MOROSAS.
048600     OPEN INPUT F-CUOTAS.
048700 4200-LEER-CUOTA.
048800     READ F-CUOTAS NEXT RECORD AT END GO TO 4200-FIN.
048900     IF FSA-CUO-PRESTAMO-ID NOT = FSA-LOA-ID
049000         GO TO 4200-LEER-CUOTA.
049100     IF FSA-CUO-FECHA-VTO NOT < LK-FECHA-PROCESO
049200         GO TO 4200-LEER-CUOTA.
049300
049400     PERFORM 4300-VERIFICAR-PAGADA-CUOTA THRU 4300-EXIT.
049500     IF WS-CUOTA-YA-PAGADA
049600         GO TO 4200-LEER-CUOTA.
049700
049800     PERFORM 4400-BUSCAR-PENALIDAD-CUOTA THRU 4400-EXIT.
049900     IF NOT WS-PENALIDAD-YA-EXISTE
050000         MOVE 0 TO WS-PENALIDAD.
050100     COMPUTE WS-TOTAL-A-PAGAR = FSA-CUO-MONTO + WS-PENALIDAD.
050200
050300     CALL "FSAMON" USING FSA-CUO-MONTO WS-MONTO-EDITADO.
050400     CALL "FSAMON" USING WS-PENALIDAD WS-MONTO-EDITADO-2.
050500     CALL "FSAMON" USING WS-TOTAL-A-PAGAR WS-MONTO-EDITADO-3.
050600
050700     MOVE SPACES TO FSA-EXM-LINEA.
050800     STRING QUOTE FSA-LOA-ID QUOTE "," QUOTE FSA-CLI-ID QUOTE
050900         "," QUOTE FSA-CLI-NOMBRE QUOTE "," QUOTE FSA-CUO-NUMERO
051000         QUOTE "," QUOTE WS-MONTO-EDITADO QUOTE ","
051100         QUOTE FSA-CUO-FECHA-VTO QUOTE "," QUOTE WS-MONTO-EDITADO-2
051200         QUOTE "," QUOTE WS-MONTO-EDITADO-3 QUOTE
051300         DELIMITED BY SIZE INTO FSA-EXM-LINEA.
051400     WRITE FSA-EXM-LINEA.
051500     ADD 1 TO WS-REGISTROS-EXPORTADOS.
051600
051700     GO TO 4200-LEER-CUOTA.
051800 4200-FIN.
051900     CLOSE F-CUOTAS.
052000 4200-EXIT.
052100     EXIT.
052200
052300 4300-VERIFICAR-PAGADA-CUOTA.
052400     MOVE "N" TO WS-CUOTA-PAGADA-SW.
052500     OPEN INPUT F-PAGOS.
052600     IF FS-PAGOS = "35"
052700         GO TO 4300-EXIT.
052800 4300-LEER-PAGO.
052900     READ F-PAGOS NEXT RECORD AT END GO TO 4300-FIN.
053000     IF FSA-PAG-PRESTAMO-ID = FSA-LOA-ID
053100         AND FSA-PAG-NUM-CUOTA = FSA-CUO-NUMERO
053200         SET WS-CUOTA-YA-PAGADA TO TRUE
053300         GO TO 4300-FIN.
053400     GO TO 4300-LEER-PAGO.
053500 4300-FIN.
053600     CLOSE F-PAGOS.
053700 4300-EXIT.
053800     EXIT.
053900
054000 4400-BUSCAR-PENALIDAD-CUOTA.
054100     MOVE "N" TO WS-PENALIDAD-EXISTE-SW.
054200     OPEN INPUT F-PENALIDADES.
054300     IF FS-PENALIDADES = "35"
054400         GO TO 4400-EXIT.
054500 4400-LEER-PENALIDAD.
054600     READ F-PENALIDADES NEXT RECORD AT END GO TO 4400-FIN.
054700     IF FSA-PEN-PRESTAMO-ID = FSA-LOA-ID
054800         AND FSA-PEN-NUM-CUOTA = FSA-CUO-NUMERO
054900         MOVE FSA-PEN-MONTO TO WS-PENALIDAD
055000         SET WS-PENALIDAD-YA-EXISTE TO TRUE
055100         GO TO 4400-FIN.
055200     GO TO 4400-LEER-PENALIDAD.
055300 4400-FIN.
055400     CLOSE F-PENALIDADES.
055500 4400-EXIT.
055600     EXIT.
