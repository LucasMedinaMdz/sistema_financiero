000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA05.
000300 AUTHOR. R-OYARZUN.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 09/10/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA05 - REGISTRO DE PAGO DE CUOTA
001000* APLICA EL PAGO DE UNA CUOTA: DETERMINA LA PENALIDAD SI LA
001100* CUOTA ESTA EN MORA, ESCRIBE EL PAGO, REBAJA EL CAPITAL DEL
001200* PRESTAMO Y ACTUALIZA SU ESTADO (ACTIVO/MORA/CANCELADO).
001300*-----------------------------------------------------------------
001400* HISTORIAL DE CAMBIOS
001500* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001600* 09/10/1989  R.OYARZUN    SOL-0022   VERSION ORIGINAL
001700* 04/04/1992  R.OYARZUN    SOL-0098   PENALIDAD 5% SOBRE CUOTA
001800*                                     VENCIDA, UNA SOLA VEZ
001900* 19/09/1996  M.FIGUEROA   SOL-0244   REBAJA EL SALDO POR EL
002000*                                     CAPITAL DE LA CUOTA, NO POR
002100*                                     EL MONTO PAGADO
002200* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K DE FECHAS DE
002300*                                     VENCIMIENTO Y DE PAGO
002400* 30/08/2001  L.SALDIVIA   SOL-0330   CANCELA EL PRESTAMO CUANDO
002500*                                     SE CUBREN TODAS LAS CUOTAS
002600* 28/03/2011  L.SALDIVIA   SOL-0424   EL MAESTRO NUEVO NO SE
002700*                                     VOLCABA SOBRE PRESTAMO.DAT;
002800*                                     EL SALDO REBAJADO SE PERDIA
002900*                                     EN LA SIGUIENTE CORRIDA
003000*****************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT F-CUOTAS ASSIGN TO DISK
003600     ORGANIZATION IS LINE SEQUENTIAL
003700     FILE STATUS IS FS-CUOTAS.
003800
003900     SELECT F-PAGOS ASSIGN TO DISK
004000     ORGANIZATION IS LINE SEQUENTIAL
004100     FILE STATUS IS FS-PAGOS.
004200
004300     SELECT F-PENALIDADES ASSIGN TO DISK
004400     ORGANIZATION IS LINE SEQUENTIAL
004500     FILE STATUS IS FS-PENALIDADES.
004600
004700     SELECT F-PRESTAMOS-ANT ASSIGN TO DISK
004800     ORGANIZATION IS LINE SEQUENTIAL
004900     FILE STATUS IS FS-PREST-ANT.
005000
005100     SELECT F-PRESTAMOS-NVO ASSIGN TO DISK
005200     ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS IS FS-PREST-NVO.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  F-CUOTAS
005800     LABEL RECORD STANDARD
005900     VALUE OF FILE-ID IS "CUOTAS.DAT".
006000 COPY FSACUO.
006100
006200 FD  F-PAGOS
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "PAGOS.DAT".
006500 COPY FSAPAG.
006600
006700 FD  F-PENALIDADES
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "PENALIDA.DAT".
007000 COPY FSAPEN.
007100
007200 FD  F-PRESTAMOS-ANT
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID IS "PRESTAMO.DAT".
007500 COPY FSALOA.
007600
007700 FD  F-PRESTAMOS-NVO
007800     LABEL RECORD STANDARD
007900     VALUE OF FILE-ID IS "PRESTNVO.DAT".
008000 01  FSA-LOA-REG-NVO                PIC X(96).
008100
008200 WORKING-STORAGE SECTION.
008300 77  FS-CUOTAS                      PIC X(02).
008400 77  FS-PAGOS                       PIC X(02).
008500 77  FS-PENALIDADES                 PIC X(02).
008600 77  FS-PREST-ANT                   PIC X(02).
008700 77  FS-PREST-NVO                   PIC X(02).
008800
008900 01  WS-CONTADORES.
009000     05  WS-TOTAL-PAGOS             PIC 9(03)   COMP.
009100     05  WS-TOTAL-CUOTAS-LOOP       PIC 9(03)   COMP.
009200
009300 01  WS-DATOS-CUOTA.
009400     05  WS-CUO-MONTO                PIC S9(11)V9(02).
009500     05  WS-CUO-CAPITAL              PIC S9(11)V9(02).
009600     05  WS-CUO-FECHA-VTO            PIC 9(08).
009700
009800 01  WS-PENALIDAD-D.
009900     05  WS-PENALIDAD-ENT            PIC S9(11).
010000     05  WS-PENALIDAD-DEC            PIC 9(02).
010100 01  WS-PENALIDAD REDEFINES WS-PENALIDAD-D
010200                                 PIC S9(11)V9(02).
010300
010400 01  WS-MONTO-PAGADO-D.
010500     05  WS-MONTO-PAGADO-ENT         PIC S9(11).
010600     05  WS-MONTO-PAGADO-DEC         PIC 9(02).
010700 01  WS-MONTO-PAGADO REDEFINES WS-MONTO-PAGADO-D
010800                                 PIC S9(11)V9(02).
010900
011000 01  WS-SWITCHES.
011100     05  WS-PAGO-EXISTE-SW           PIC X(01)   VALUE "N".
011200         88  WS-PAGO-YA-EXISTE           VALUE "S".
011300     05  WS-CUOTA-ENCONTRADA-SW      PIC X(01)   VALUE "N".
011400         88  WS-CUOTA-ENCONTRADA         VALUE "S".
011500     05  WS-EN-MORA-SW               PIC X(01)   VALUE "N".
011600         88  WS-CUOTA-EN-MORA            VALUE "S".
011700     05  WS-PENALIDAD-EXISTE-SW      PIC X(01)   VALUE "N".
011800         88  WS-PENALIDAD-YA-EXISTE      VALUE "S".
011900     05  WS-PRESTAMO-ENCONTRADO-SW   PIC X(01)   VALUE "N".
012000         88  WS-PRESTAMO-ENCONTRADO      VALUE "S".
012100     05  WS-HAY-MORA-PENDIENTE-SW    PIC X(01)   VALUE "N".
012200         88  WS-HAY-MORA-PENDIENTE       VALUE "S".
012300     05  WS-CUOTA-PAGADA-SW          PIC X(01).
012400         88  WS-CUOTA-YA-PAGADA          VALUE "S".
012500
012600 LINKAGE SECTION.
012700 01  LK-PRESTAMO-ID                  PIC X(36).
012800 01  LK-NUM-CUOTA                    PIC 9(03).
012900 01  LK-FECHA-PAGO                   PIC 9(08).
013000 01  LK-COD-RETORNO                  PIC X(01).
013100     88  LK-PAGO-ACEPTADO                VALUE "0".
013200     88  LK-CUOTA-YA-PAGADA-LK           VALUE "1".
013300     88  LK-PAGO-ERROR                   VALUE "9".
013400
013500 PROCEDURE DIVISION USING LK-PRESTAMO-ID LK-NUM-CUOTA
013600         LK-FECHA-PAGO LK-COD-RETORNO.
013700
013800 0000-PROCESAR-PAGO.
013900     MOVE "0" TO LK-COD-RETORNO.
014000
014100     PERFORM 1000-VERIFICAR-PAGO-EXISTENTE THRU 1000-EXIT.
014200     IF WS-PAGO-YA-EXISTE
014300         MOVE "1" TO LK-COD-RETORNO
014400         GO TO 0000-EXIT.
014500
014600     PERFORM 2000-LEER-CUOTA THRU 2000-EXIT.
014700     IF NOT WS-CUOTA-ENCONTRADA
014800         MOVE "9" TO LK-COD-RETORNO
014900         GO TO 0000-EXIT.
015000
015100     PERFORM 3000-DETERMINAR-PENALIDAD THRU 3000-EXIT.
015200     PERFORM 4000-REGISTRAR-PAGO THRU 4000-EXIT.
015300     PERFORM 5000-ACTUALIZAR-PRESTAMO THRU 5000-EXIT.
015400     PERFORM 5400-REEMPLAZAR-MAESTRO THRU 5400-EXIT.
015500
015600     IF NOT WS-PRESTAMO-ENCONTRADO
015700         MOVE "9" TO LK-COD-RETORNO.
015800
015900 0000-EXIT.
016000     EXIT PROGRAM.
016100
016200*-----------------------------------------------------------------
016300* UNA CUOTA PAGADA NO SE VUELVE A ACEPTAR.
016400*-----------------------------------------------------------------
016500 1000-VERIFICAR-PAGO-EXISTENTE.
016600     MOVE "N" TO WS-PAGO-EXISTE-SW.
016700     OPEN INPUT F-PAGOS.
016800     IF FS-PAGOS = "35"
016900         GO TO 1000-EXIT.
017000 1000-LEER-PAGO.
017100     READ F-PAGOS NEXT RECORD AT END GO TO 1000-FIN.
017200     IF FSA-PAG-PRESTAMO-ID = LK-PRESTAMO-ID
017300         AND FSA-PAG-NUM-CUOTA = LK-NUM-CUOTA
017400         SET WS-PAGO-YA-EXISTE TO TRUE.
017500     GO TO 1000-LEER-PAGO.
017600 1000-FIN.
017700     CLOSE F-PAGOS.
017800 1000-EXIT.
017900     EXIT.
018000
018100*-----------------------------------------------------------------
018200* BUSCA LA CUOTA EN EL FICHERO DE CUOTAS (BUSQUEDA SECUENCIAL
018300* SOBRE EL MAESTRO ORDENADO POR PRESTAMO-ID/NUMERO).
018400*-----------------------------------------------------------------
018500 2000-LEER-CUOTA.
018600     MOVE "N" TO WS-CUOTA-ENCONTRADA-SW.
018700     OPEN INPUT F-CUOTAS.
018800     IF FS-CUOTAS NOT = "00"
018900         GO TO 2000-EXIT.
019000 2000-LEER-CUOTA-LOOP.
019100     READ F-CUOTAS NEXT RECORD AT END GO TO 2000-FIN.
019200     IF FSA-CUO-PRESTAMO-ID = LK-PRESTAMO-ID
019300         AND FSA-CUO-NUMERO = LK-NUM-CUOTA
019400         MOVE FSA-CUO-MONTO TO WS-CUO-MONTO
019500         MOVE FSA-CUO-CAPITAL TO WS-CUO-CAPITAL
019600         MOVE FSA-CUO-FECHA-VTO TO WS-CUO-FECHA-VTO
019700         SET WS-CUOTA-ENCONTRADA TO TRUE
019800         GO TO 2000-FIN.
019900     GO TO 2000-LEER-CUOTA-LOOP.
020000 2000-FIN.
020100     CLOSE F-CUOTAS.
020200 2000-EXIT.
020300     EXIT.
020400
020500*-----------------------------------------------------------------
020600* SI LA FECHA DE VENCIMIENTO ES ANTERIOR A HOY, LA CUOTA ESTA EN
020700* MORA: SE USA LA PENALIDAD YA REGISTRADA O SE CALCULA EL 5% Y
020800* SE REGISTRA (UNA SOLA VEZ POR CUOTA).
020900*-----------------------------------------------------------------
021000 3000-DETERMINAR-PENALIDAD.
021100     MOVE "N" TO WS-EN-MORA-SW.
021200     MOVE 0 TO WS-PENALIDAD.
021300     IF WS-CUO-FECHA-VTO < LK-FECHA-PAGO
021400         SET WS-CUOTA-EN-MORA TO TRUE
021500         PERFORM 3100-BUSCAR-PENALIDAD THRU 3100-EXIT
021600         IF NOT WS-PENALIDAD-YA-EXISTE
021700             COMPUTE WS-PENALIDAD ROUNDED = WS-CUO-MONTO * 0.05
021800             PERFORM 3200-GRABAR-PENALIDAD THRU 3200-EXIT.
021900 3000-EXIT.
022000     EXIT.
022100
022200 3100-BUSCAR-PENALIDAD.
022300     MOVE "N" TO WS-PENALIDAD-EXISTE-SW.
022400     OPEN INPUT F-PENALIDADES.
022500     IF FS-PENALIDADES = "35"
022600         GO TO 3100-EXIT.
022700 3100-LEER-PENALIDAD.
022800     READ F-PENALIDADES NEXT RECORD AT END GO TO 3100-FIN.
022900     IF FSA-PEN-PRESTAMO-ID = LK-PRESTAMO-ID
023000         AND FSA-PEN-NUM-CUOTA = LK-NUM-CUOTA
023100         MOVE FSA-PEN-MONTO TO WS-PENALIDAD
023200         SET WS-PENALIDAD-YA-EXISTE TO TRUE
023300         GO TO 3100-FIN.
023400     GO TO 3100-LEER-PENALIDAD.
023500 3100-FIN.
023600     CLOSE F-PENALIDADES.
023700 3100-EXIT.
023800     EXIT.
023900
024000 3200-GRABAR-PENALIDAD.
024100     INITIALIZE FSA-PEN-REGISTRO.
024200     MOVE LK-PRESTAMO-ID TO FSA-PEN-PRESTAMO-ID.
024300     MOVE LK-NUM-CUOTA   TO FSA-PEN-NUM-CUOTA.
024400     MOVE WS-PENALIDAD   TO FSA-PEN-MONTO.
024500     MOVE LK-FECHA-PAGO  TO FSA-PEN-FECHA.
024600     OPEN EXTEND F-PENALIDADES.
024700     IF FS-PENALIDADES = "35"
024800         OPEN OUTPUT F-PENALIDADES.
024900     WRITE FSA-PEN-REGISTRO.
025000     CLOSE F-PENALIDADES.
025100 3200-EXIT.
025200     EXIT.
025300
025400*-----------------------------------------------------------------
025500* MONTO PAGADO = CUOTA + PENALIDAD (SI HAY).
025600*-----------------------------------------------------------------
025700 4000-REGISTRAR-PAGO.
025800     COMPUTE WS-MONTO-PAGADO = WS-CUO-MONTO + WS-PENALIDAD.
025900     INITIALIZE FSA-PAG-REGISTRO.
026000     MOVE LK-PRESTAMO-ID TO FSA-PAG-PRESTAMO-ID.
026100     MOVE LK-NUM-CUOTA   TO FSA-PAG-NUM-CUOTA.
026200     MOVE WS-MONTO-PAGADO TO FSA-PAG-MONTO.
026300     MOVE LK-FECHA-PAGO  TO FSA-PAG-FECHA.
026400     OPEN EXTEND F-PAGOS.
026500     IF FS-PAGOS = "35"
026600         OPEN OUTPUT F-PAGOS.
026700     WRITE FSA-PAG-REGISTRO.
026800     CLOSE F-PAGOS.
026900 4000-EXIT.
027000     EXIT.
027100
027200*-----------------------------------------------------------------
027300* PASE DE MAESTRO ANTIGUO A MAESTRO NUEVO: COPIA TODOS LOS
027400* PRESTAMOS SIN CAMBIO, SALVO EL DE LK-PRESTAMO-ID, AL QUE SE LE
027500* REBAJA EL CAPITAL Y SE LE RECALCULA EL ESTADO.
027600*-----------------------------------------------------------------
027700 5000-ACTUALIZAR-PRESTAMO.
027800     MOVE "N" TO WS-PRESTAMO-ENCONTRADO-SW.
027900     OPEN INPUT F-PRESTAMOS-ANT.
028000     OPEN OUTPUT F-PRESTAMOS-NVO.
028100 5000-LEER-PRESTAMO.
028200     READ F-PRESTAMOS-ANT NEXT RECORD AT END GO TO 5000-FIN.
028300     IF FSA-LOA-ID = LK-PRESTAMO-ID
028400         SET WS-PRESTAMO-ENCONTRADO TO TRUE
028500         PERFORM 5300-RECALCULAR-PRESTAMO THRU 5300-EXIT.
028600     MOVE FSA-LOA-REGISTRO TO FSA-LOA-REG-NVO.
028700     WRITE FSA-LOA-REG-NVO.
028800     GO TO 5000-LEER-PRESTAMO.
028900 5000-FIN.
029000     CLOSE F-PRESTAMOS-ANT.
029100     CLOSE F-PRESTAMOS-NVO.
029200 5000-EXIT.
029300     EXIT.
029400
029500 5300-RECALCULAR-PRESTAMO.
029600     SUBTRACT WS-CUO-CAPITAL FROM FSA-LOA-SALDO.
029700     PERFORM 5100-CONTAR-PAGOS-PRESTAMO THRU 5100-EXIT.
029800     IF WS-TOTAL-PAGOS >= FSA-LOA-NUM-CUOTAS
029900         MOVE 0 TO FSA-LOA-SALDO
030000         SET FSA-LOA-CANCELADO TO TRUE
030100     ELSE
030200         PERFORM 5200-VERIFICAR-MORA-PENDIENTE THRU 5200-EXIT
030300         IF WS-HAY-MORA-PENDIENTE
030400             SET FSA-LOA-EN-MORA TO TRUE
030500         ELSE
030600             SET FSA-LOA-ACTIVO TO TRUE.
030700 5300-EXIT.
030800     EXIT.
030900
031000*-----------------------------------------------------------------
031100* EL PASE 5000 DEJA EL SALDO/ESTADO RECALCULADO EN PRESTNVO.DAT,
031200* PERO LA SIGUIENTE CUOTA QUE SE PAGUE TIENE QUE ENCONTRAR ESE
031300* SALDO EN PRESTAMO.DAT.  SE VUELCA PRESTNVO.DAT ENTERO SOBRE
031400* PRESTAMO.DAT PARA QUE EL MAESTRO QUEDE ACTUALIZADO (SOL-0424).
031500*-----------------------------------------------------------------
031600 5400-REEMPLAZAR-MAESTRO.
031700     OPEN INPUT F-PRESTAMOS-NVO.
031800     OPEN OUTPUT F-PRESTAMOS-ANT.
031900 5400-LEER-NUEVO.
032000     READ F-PRESTAMOS-NVO NEXT RECORD AT END GO TO 5400-FIN.
032100     MOVE FSA-LOA-REG-NVO TO FSA-LOA-REGISTRO.
032200     WRITE FSA-LOA-REGISTRO.
032300     GO TO 5400-LEER-NUEVO.
032400 5400-FIN.
032500     CLOSE F-PRESTAMOS-NVO.
032600     CLOSE F-PRESTAMOS-ANT.
032700 5400-EXIT.
032800     EXIT.
032900
033000 5100-CONTAR-PAGOS-PRESTAMO.
033100     MOVE 0 TO WS-TOTAL-PAGOS.
033200     OPEN INPUT F-PAGOS.
033300     IF FS-PAGOS = "35"
033400         GO TO 5100-EXIT.
033500 5100-LEER-PAGO.
033600     READ F-PAGOS NEXT RECORD AT END GO TO 5100-FIN.
033700     IF FSA-PAG-PRESTAMO-ID = LK-PRESTAMO-ID
033800         ADD 1 TO WS-TOTAL-PAGOS.
033900     GO TO 5100-LEER-PAGO.
034000 5100-FIN.
034100     CLOSE F-PAGOS.
034200 5100-EXIT.
034300     EXIT.
034400
034500*-----------------------------------------------------------------
034600* RECORRE LAS CUOTAS DEL PRESTAMO CONTRA LOS PAGOS YA HECHOS:
034700* SI QUEDA ALGUNA SIN PAGAR Y VENCIDA, EL PRESTAMO QUEDA EN MORA.
034800*-----------------------------------------------------------------
034900 5200-VERIFICAR-MORA-PENDIENTE.
035000     MOVE "N" TO WS-HAY-MORA-PENDIENTE-SW.
035100     OPEN INPUT F-CUOTAS.
035200     IF FS-CUOTAS NOT = "00"
035300         GO TO 5200-EXIT.
035400 5200-LEER-CUOTA.
035500     READ F-CUOTAS NEXT RECORD AT END GO TO 5200-FIN.
035600     IF FSA-CUO-PRESTAMO-ID = LK-PRESTAMO-ID
035700         MOVE "N" TO WS-CUOTA-PAGADA-SW
035800         PERFORM 5210-VERIFICAR-PAGADA THRU 5210-EXIT
035900         IF NOT WS-CUOTA-YA-PAGADA
036000             AND FSA-CUO-FECHA-VTO < LK-FECHA-PAGO
036100             SET WS-HAY-MORA-PENDIENTE TO TRUE.
036200     GO TO 5200-LEER-CUOTA.
036300 5200-FIN.
036400     CLOSE F-CUOTAS.
036500 5200-EXIT.
036600     EXIT.
036700
036800 5210-VERIFICAR-PAGADA.
036900     OPEN INPUT F-PAGOS.
037000     IF FS-PAGOS = "35"
037100         GO TO 5210-EXIT.
037200 5210-LEER-PAGO.
037300     READ F-PAGOS NEXT RECORD AT END GO TO 5210-FIN.
037400     IF FSA-PAG-PRESTAMO-ID = LK-PRESTAMO-ID
037500         AND FSA-PAG-NUM-CUOTA = FSA-CUO-NUMERO
037600         SET WS-CUOTA-YA-PAGADA TO TRUE
037700         GO TO 5210-FIN.
037800     GO TO 5210-LEER-PAGO.
037900 5210-FIN.
038000     CLOSE F-PAGOS.
038100 5210-EXIT.
038200     EXIT.
