000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA03.
000300 AUTHOR. R-OYARZUN.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 02/08/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA03 - VALIDADOR Y ALTA DE PRESTAMOS
001000* APLICA LOS LIMITES DE NEGOCIO SEGUN EL TIPO DE PRESTAMO
001100* (PERSONAL 'P' O HIPOTECARIO 'H'), DA DE ALTA EL REGISTRO EN
001200* EL MAESTRO DE PRESTAMOS CON SALDO = MONTO Y ESTADO ACTIVO, Y
001300* LLAMA A FSA04 PARA GENERAR EL PLAN DE CUOTAS.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE CAMBIOS
001600* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001700* 02/08/1989  R.OYARZUN    SOL-0016   VERSION ORIGINAL (SOLO
001800*                                     PRESTAMO PERSONAL)
001900* 30/07/1991  R.OYARZUN    SOL-0077   AGREGA VALIDACION DE
002000*                                     PRESTAMO HIPOTECARIO 80%
002100* 14/03/1993  M.FIGUEROA   SOL-0143   TABLA DE TASAS POR PLAZO
002200*                                     PARA PRESTAMO PERSONAL
002300* 22/11/1995  M.FIGUEROA   SOL-0210   TASA PREFERENCIAL 9.50
002400*                                     PARA CLIENTE DEL BANCO
002500* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K DE FECHA DE
002600*                                     ALTA DEL PRESTAMO
002700* 17/06/2003  L.SALDIVIA   SOL-0356   TRUNCA EL MONTO HIPOTECARIO
002800*                                     A 2 DECIMALES ANTES DE
002900*                                     COMPARAR CON EL MAXIMO 80%
003000*****************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT F-PRESTAMOS ASSIGN TO DISK
003600     ORGANIZATION IS LINE SEQUENTIAL
003700     FILE STATUS IS FS-PRESTAMOS.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  F-PRESTAMOS
004200     LABEL RECORD STANDARD
004300     VALUE OF FILE-ID IS "PRESTAMO.DAT".
004400 COPY FSALOA.
004500
004600 WORKING-STORAGE SECTION.
004700 77  FS-PRESTAMOS                PIC X(02).
004800
004900 01  WS-ENTERO-CHEQUEO-D.
005000     05  WS-ENTERO-CHEQUEO-ENT   PIC S9(11).
005100     05  WS-ENTERO-CHEQUEO-DEC   PIC 9(02).
005200 01  WS-ENTERO-CHEQUEO REDEFINES WS-ENTERO-CHEQUEO-D
005300                                 PIC S9(11)V9(02).
005400
005500 01  WS-MAXIMO-HIPOTECARIO-D.
005600     05  WS-MAXHIP-ENT           PIC S9(11).
005700     05  WS-MAXHIP-DEC           PIC 9(02).
005800 01  WS-MAXIMO-HIPOTECARIO REDEFINES WS-MAXIMO-HIPOTECARIO-D
005900                                 PIC S9(11)V9(02).
006000
006100 01  WS-SWITCHES.
006200     05  WS-RECHAZO-SW           PIC X(01)   VALUE "N".
006300         88  WS-PRESTAMO-RECHAZADO  VALUE "S".
006400
006500 01  WS-COD-RETORNO-CUOTAS       PIC X(01).
006600
006700*    CUENTA LAS SOLICITUDES QUE ESTE MODULO RECIBE EN LA CORRIDA
006800*    (DIAGNOSTICO, VER FSACTL.LIS PARA EL TOTAL POR CODIGO).
006900 01  WS-VECES-LLAMADO            PIC 9(05)   COMP    VALUE 0.
007000
007100 LINKAGE SECTION.
007200 01  LK-SOLICITUD.
007300     05  LK-PRESTAMO-ID          PIC X(36).
007400     05  LK-CLIENTE-ID           PIC X(09).
007500     05  LK-TIPO-PRESTAMO        PIC X(01).
007600     05  LK-MONTO                PIC S9(11)V9(02).
007700     05  LK-NUM-CUOTAS           PIC 9(03).
007800     05  LK-FECHA-ALTA           PIC 9(08).
007900     05  LK-VALOR-PROPIEDAD      PIC S9(11)V9(02).
008000     05  LK-ES-CLIENTE-BANCO     PIC X(01).
008100         88  LK-CLIENTE-DEL-BANCO    VALUE "S".
008200 01  LK-COD-RETORNO              PIC X(01).
008300     88  LK-PRESTAMO-ACEPTADO        VALUE "0".
008400     88  LK-PRESTAMO-RECHAZADO-LK    VALUE "9".
008500
008600 PROCEDURE DIVISION USING LK-SOLICITUD LK-COD-RETORNO.
008700
008800 0000-VALIDAR-Y-DAR-ALTA.
008900     ADD 1 TO WS-VECES-LLAMADO.
009000     MOVE "N" TO WS-RECHAZO-SW.
009100     MOVE 0 TO FSA-LOA-TASA.
009200
009300     IF LK-TIPO-PRESTAMO = "P"
009400         PERFORM 2000-VALIDAR-PERSONAL THRU 2000-EXIT
009500     ELSE
009600         IF LK-TIPO-PRESTAMO = "H"
009700             PERFORM 3000-VALIDAR-HIPOTECARIO THRU 3000-EXIT
009800         ELSE
009900             SET WS-PRESTAMO-RECHAZADO TO TRUE.
010000
010100     IF WS-PRESTAMO-RECHAZADO
010200         MOVE "9" TO LK-COD-RETORNO
010300         GO TO 0000-EXIT.
010400
010500     PERFORM 1000-DAR-ALTA-PRESTAMO THRU 1000-EXIT.
010600
010700     CALL "FSA04" USING FSA-LOA-ID FSA-LOA-MONTO FSA-LOA-TASA
010800             FSA-LOA-NUM-CUOTAS FSA-LOA-FECHA-ALTA
010900             WS-COD-RETORNO-CUOTAS.
011000
011100     MOVE WS-COD-RETORNO-CUOTAS TO LK-COD-RETORNO.
011200
011300 0000-EXIT.
011400     EXIT PROGRAM.
011500
011600*-----------------------------------------------------------------
011700* ESCRIBE EL REGISTRO EN EL MAESTRO DE PRESTAMOS: SALDO = MONTO
011800* Y ESTADO ACTIVO.  EL MAESTRO SE REORDENA POR PRESTAMO-ID EN EL
011900* PROCESO NOCTURNO DE CIERRE (VER MANUAL DE OPERACION SOL-0077).
012000*-----------------------------------------------------------------
012100 1000-DAR-ALTA-PRESTAMO.
012200     INITIALIZE FSA-LOA-REGISTRO.
012300     MOVE LK-PRESTAMO-ID     TO FSA-LOA-ID.
012400     MOVE LK-CLIENTE-ID      TO FSA-LOA-CLIENTE-ID.
012500     MOVE LK-TIPO-PRESTAMO   TO FSA-LOA-TIPO.
012600     MOVE LK-MONTO           TO FSA-LOA-MONTO.
012700     MOVE LK-MONTO           TO FSA-LOA-SALDO.
012800     MOVE LK-NUM-CUOTAS      TO FSA-LOA-NUM-CUOTAS.
012900     MOVE LK-FECHA-ALTA      TO FSA-LOA-FECHA-ALTA.
013000     SET FSA-LOA-ACTIVO      TO TRUE.
013100
013200     OPEN EXTEND F-PRESTAMOS.
013300     IF FS-PRESTAMOS = "35"
013400         OPEN OUTPUT F-PRESTAMOS.
013500     WRITE FSA-LOA-REGISTRO.
013600     CLOSE F-PRESTAMOS.
013700 1000-EXIT.
013800     EXIT.
013900
014000*-----------------------------------------------------------------
014100* PRESTAMO PERSONAL: MONTO 100.000-50.000.000 ENTERO, 6-60
014200* CUOTAS, TASA POR TRAMO DE PLAZO.
014300*-----------------------------------------------------------------
014400 2000-VALIDAR-PERSONAL.
014500     IF LK-MONTO < 100000 OR LK-MONTO > 50000000
014600         SET WS-PRESTAMO-RECHAZADO TO TRUE
014700         GO TO 2000-EXIT.
014800
014900     MOVE LK-MONTO TO WS-ENTERO-CHEQUEO.
015000     IF WS-ENTERO-CHEQUEO-DEC NOT = 0
015100         SET WS-PRESTAMO-RECHAZADO TO TRUE
015200         GO TO 2000-EXIT.
015300
015400     IF LK-NUM-CUOTAS < 6 OR LK-NUM-CUOTAS > 60
015500         SET WS-PRESTAMO-RECHAZADO TO TRUE
015600         GO TO 2000-EXIT.
015700
015800     IF LK-NUM-CUOTAS <= 6
015900         MOVE 92.0000 TO FSA-LOA-TASA
016000     ELSE
016100         IF LK-NUM-CUOTAS <= 12
016200             MOVE 93.0000 TO FSA-LOA-TASA
016300         ELSE
016400             IF LK-NUM-CUOTAS <= 24
016500                 MOVE 95.0000 TO FSA-LOA-TASA
016600             ELSE
016700                 IF LK-NUM-CUOTAS <= 36
016800                     MOVE 94.0000 TO FSA-LOA-TASA
016900                 ELSE
017000                     IF LK-NUM-CUOTAS <= 48
017100                         MOVE 93.0000 TO FSA-LOA-TASA
017200                     ELSE
017300                         MOVE 94.0000 TO FSA-LOA-TASA.
017400 2000-EXIT.
017500     EXIT.
017600
017700*-----------------------------------------------------------------
017800* PRESTAMO HIPOTECARIO: MAXIMO = 80% DEL VALOR DE LA PROPIEDAD,
017900* ESE MAXIMO ENTRE 20.000.000 Y 140.000.000; EL MONTO PEDIDO
018000* (TRUNCADO A 2 DECIMALES) ENTRE 20.000.000 Y EL MAXIMO; 12-360
018100* CUOTAS; TASA 9.50 SI ES CLIENTE DEL BANCO, SI NO 12.50.
018200*-----------------------------------------------------------------
018300 3000-VALIDAR-HIPOTECARIO.
018400     MOVE LK-VALOR-PROPIEDAD TO WS-ENTERO-CHEQUEO.
018500     IF LK-VALOR-PROPIEDAD NOT > 0
018600         OR WS-ENTERO-CHEQUEO-DEC NOT = 0
018700         SET WS-PRESTAMO-RECHAZADO TO TRUE
018800         GO TO 3000-EXIT.
018900
019000     COMPUTE WS-MAXIMO-HIPOTECARIO ROUNDED =
019100         LK-VALOR-PROPIEDAD * 0.80.
019200
019300     IF WS-MAXIMO-HIPOTECARIO < 20000000
019400         OR WS-MAXIMO-HIPOTECARIO > 140000000
019500         SET WS-PRESTAMO-RECHAZADO TO TRUE
019600         GO TO 3000-EXIT.
019700
019800*    EL MONTO PEDIDO YA VIENE A 2 DECIMALES FIJOS (PIC S9(11)V99)
019900*    - NO REQUIERE TRUNCAMIENTO ADICIONAL, SOLO EL RANGO.
020000     IF LK-MONTO < 20000000
020100         OR LK-MONTO > WS-MAXIMO-HIPOTECARIO
020200         SET WS-PRESTAMO-RECHAZADO TO TRUE
020300         GO TO 3000-EXIT.
020400
020500     IF LK-NUM-CUOTAS < 12 OR LK-NUM-CUOTAS > 360
020600         SET WS-PRESTAMO-RECHAZADO TO TRUE
020700         GO TO 3000-EXIT.
020800
020900     IF LK-CLIENTE-DEL-BANCO
021000         MOVE 9.5000 TO FSA-LOA-TASA
021100     ELSE
021200         MOVE 12.5000 TO FSA-LOA-TASA.
021300 3000-EXIT.
021400     EXIT.
