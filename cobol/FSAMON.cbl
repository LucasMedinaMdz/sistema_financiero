000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSAMON.
000300 AUTHOR. R-OYARZUN.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 10/08/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSAMON - EDICION DE MONTOS PARA LISTADOS Y EXPORTACIONES
001000* RECIBE UN IMPORTE S9(11)V99 Y DEVUELVE SU REPRESENTACION
001100* "$N.NNN.NNN,NN" (PUNTO DE MILES, COMA DECIMAL, SIGNO $).
001200* NO SE USA SPECIAL-NAMES DECIMAL-POINT IS COMMA: SE EDITA CON
001300* PICTURE AL ESTILO USA Y LUEGO SE PERMUTAN LOS SEPARADORES.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE CAMBIOS
001600* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001700* 10/08/1989  R.OYARZUN    SOL-0022   VERSION ORIGINAL
001800* 19/02/1993  M.FIGUEROA   SOL-0151   SOPORTA MONTOS NEGATIVOS
001900*                                     (SALDOS EN REVERSA)
002000* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K - SIN CAMBIOS
002100*                                     DE CODIGO, SOLO RECOMPILA
002200* 12/09/2004  L.SALDIVIA   SOL-0371   AJUSTA ANCHO DE SALIDA A
002300*                                     18 POSICIONES PARA LOS
002400*                                     NUEVOS LISTADOS DE MORA
002500*****************************************************************
002600
002700 DATA DIVISION.
002800 WORKING-STORAGE SECTION.
002900*    IMPORTE DE TRABAJO, SIEMPRE POSITIVO, PARTIDO EN ENTERO Y
003000*    DECIMAL AL ESTILO DE LOS MAESTROS (VER FSALOA/FSACUO).
003100 01  WS-MONTO-ABSOLUTO-D.
003200     05  WS-MONTO-ABSOLUTO-ENT   PIC S9(11).
003300     05  WS-MONTO-ABSOLUTO-DEC   PIC 9(02).
003400 01  WS-MONTO-ABSOLUTO REDEFINES WS-MONTO-ABSOLUTO-D
003500                                 PIC S9(11)V9(02).
003600
003700 01  WS-MONTO-EDITADO-USA        PIC $ZZZ,ZZZ,ZZZ,ZZ9.99.
003800 01  WS-MONTO-EDITADO-GRUPO REDEFINES WS-MONTO-EDITADO-USA.
003900     05  WS-MONTO-EDIT-CAR       PIC X(01)   OCCURS 18 TIMES.
004000
004100 01  WS-RESULTADO.
004200     05  WS-RESULTADO-SIGNO      PIC X(01).
004300     05  WS-RESULTADO-CUERPO     PIC X(17).
004400 01  WS-RESULTADO-GRUPO REDEFINES WS-RESULTADO.
004500     05  WS-RESULTADO-CAR        PIC X(01)   OCCURS 18 TIMES.
004600
004700 01  WS-INDICES.
004800     05  WS-I                    PIC 9(02)   COMP.
004900     05  WS-J                    PIC 9(02)   COMP.
005000     05  WS-LON                  PIC 9(02)   COMP.
005100
005200 01  WS-MONTO-SIGNO-SW           PIC X(01)   VALUE "N".
005300     88  WS-MONTO-ES-NEGATIVO        VALUE "S".
005400
005500 LINKAGE SECTION.
005600 01  LK-MONTO                    PIC S9(11)V9(02).
005700 01  LK-MONTO-EDITADO            PIC X(18).
005800
005900 PROCEDURE DIVISION USING LK-MONTO LK-MONTO-EDITADO.
006000
006100 0000-EDITAR-MONTO.
006200     MOVE "N" TO WS-MONTO-SIGNO-SW.
006300     MOVE SPACES TO LK-MONTO-EDITADO.
006400     MOVE SPACES TO WS-RESULTADO.
006500
006600     IF LK-MONTO < 0
006700         SET WS-MONTO-ES-NEGATIVO TO TRUE
006800         COMPUTE WS-MONTO-ABSOLUTO = LK-MONTO * -1
006900     ELSE
007000         MOVE LK-MONTO TO WS-MONTO-ABSOLUTO.
007100
007200*    EDITAMOS AL ESTILO USA (COMA DE MILES, PUNTO DECIMAL) Y
007300*    LUEGO PERMUTAMOS LOS SEPARADORES AL ESTILO DE LA CASA,
007400*    USANDO UN CARACTER DE PASO "~" PARA NO CONFUNDIRLOS.
007500     MOVE WS-MONTO-ABSOLUTO TO WS-MONTO-EDITADO-USA.
007600     INSPECT WS-MONTO-EDITADO-USA REPLACING ALL "," BY "~".
007700     INSPECT WS-MONTO-EDITADO-USA REPLACING ALL "." BY ",".
007800     INSPECT WS-MONTO-EDITADO-USA REPLACING ALL "~" BY ".".
007900
008000     PERFORM 1000-UBICAR-PRIMER-DIGITO THRU 1000-EXIT.
008100
008200     IF WS-MONTO-ES-NEGATIVO
008300         MOVE "-" TO WS-RESULTADO-SIGNO
008400         MOVE 2 TO WS-J
008500     ELSE
008600         MOVE "$" TO WS-RESULTADO-SIGNO
008700         MOVE 2 TO WS-J.
008800
008900     PERFORM 2000-COPIAR-MONTO THRU 2000-EXIT.
009000
009100     MOVE WS-RESULTADO TO LK-MONTO-EDITADO.
009200 0000-EXIT.
009300     EXIT PROGRAM.
009400
009500*-----------------------------------------------------------------
009600* QUITA LOS ESPACIOS DE SUPRESION DE CEROS QUE DEJA LA PICTURE
009700* DE EDICION, UBICANDO LA POSICION DEL PRIMER DIGITO SIGNIFICATIVO.
009800*-----------------------------------------------------------------
009900 1000-UBICAR-PRIMER-DIGITO.
010000     MOVE 1 TO WS-I.
010100 1000-LOOP.
010200     IF WS-I > 18
010300         GO TO 1000-EXIT.
010400     IF WS-MONTO-EDIT-CAR(WS-I) NOT = SPACE
010500         GO TO 1000-EXIT.
010600     ADD 1 TO WS-I.
010700     GO TO 1000-LOOP.
010800 1000-EXIT.
010900     EXIT.
011000
011100*-----------------------------------------------------------------
011200* COPIA EL CUERPO DEL IMPORTE YA EDITADO A CONTINUACION DEL SIGNO
011300* EN WS-RESULTADO ("$" O "-") PARA FORMAR "$N.NNN,NN" / "-N.NNN,NN".
011400*-----------------------------------------------------------------
011500 2000-COPIAR-MONTO.
011600     IF WS-I > 18
011700         GO TO 2000-EXIT.
011800     MOVE WS-MONTO-EDIT-CAR(WS-I) TO WS-RESULTADO-CAR(WS-J).
011900     ADD 1 TO WS-I.
012000     ADD 1 TO WS-J.
012100     GO TO 2000-COPIAR-MONTO.
012200 2000-EXIT.
012300     EXIT.
