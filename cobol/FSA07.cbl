000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA07.
000300 AUTHOR. R-OYARZUN.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 02/09/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA07 - LISTADO DE PRESTAMOS VIGENTES (FSARPTA)
001000* RECORRE EL MAESTRO DE CLIENTES EN ORDEN DE DNI; PARA CADA
001100* CLIENTE RELEE COMPLETO EL MAESTRO DE PRESTAMOS BUSCANDO LOS
001200* QUE LE PERTENECEN Y ESTAN ACTIVOS O EN MORA, CON QUIEBRE DE
001300* CONTROL POR CLIENTE (ENCABEZADO UNA SOLA VEZ POR CLIENTE).
001400*-----------------------------------------------------------------
001500* HISTORIAL DE CAMBIOS
001600* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001700* 02/09/1989  R.OYARZUN    SOL-0028   VERSION ORIGINAL
001800* 17/04/1992  R.OYARZUN    SOL-0095   AGREGA DESCRIPCION DE
001900*                                     ESTADO EN EL DETALLE
002000* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K DE FECHAS
002100* 14/08/2006  L.SALDIVIA   SOL-0388   USA FSAMON PARA EDITAR EL
002200*                                     SALDO PENDIENTE
002300* 28/03/2011  L.SALDIVIA   SOL-0426   REPONE LA TILDE DE "DIA"
002400*                                     EN LA DESCRIPCION DE ESTADO
002500*****************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT F-CLIENTES ASSIGN TO DISK
003500     ORGANIZATION IS LINE SEQUENTIAL
003600     FILE STATUS IS FS-CLIENTES.
003700
003800     SELECT F-PRESTAMOS ASSIGN TO DISK
003900     ORGANIZATION IS LINE SEQUENTIAL
004000     FILE STATUS IS FS-PRESTAMOS.
004100
004200     SELECT F-LISTADO ASSIGN TO DISK
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS FS-LISTADO.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  F-CLIENTES
004900     LABEL RECORD STANDARD
005000     VALUE OF FILE-ID IS "CLIENTES.DAT".
005100 COPY FSACLI.
005200
005300 FD  F-PRESTAMOS
005400     LABEL RECORD STANDARD
005500     VALUE OF FILE-ID IS "PRESTAMO.DAT".
005600 COPY FSALOA.
005700
005800 FD  F-LISTADO
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID IS "FSARPTA.LIS".
006100 01  FSA-LIS-LINEA                   PIC X(132).
006200
006300 WORKING-STORAGE SECTION.
006400 77  FS-CLIENTES                 PIC X(02).
006500 77  FS-PRESTAMOS                PIC X(02).
006600 77  FS-LISTADO                  PIC X(02).
006700
006800 01  WS-SWITCHES.
006900     05  WS-ENCABEZADO-SW        PIC X(01)   VALUE "N".
007000         88  WS-ENCABEZADO-IMPRESO  VALUE "S".
007100     05  WS-HAY-CLIENTES-SW      PIC X(01)   VALUE "S".
007200         88  WS-NO-HAY-MAS-CLIENTES VALUE "N".
007300
007400 01  WS-CONTADORES.
007500     05  WS-PRESTAMOS-LISTADOS   PIC 9(05)   COMP.
007600
007700 01  WS-SALDO-EDITADO            PIC X(18).
007800 01  WS-ESTADO-DESCRIPCION       PIC X(30).
007900
008000 01  WS-LINEA-CLIENTE.
008100     05  FILLER                  PIC X(01)   VALUE SPACE.
008200     05  FILLER                  PIC X(09)   VALUE "Cliente: ".
008300     05  WS-LC-NOMBRE             PIC X(50).
008400     05  FILLER                  PIC X(07)   VALUE " (DNI: ".
008500     05  WS-LC-DNI                PIC X(09).
008600     05  FILLER                  PIC X(01)   VALUE ")".
008700     05  FILLER                  PIC X(55)   VALUE SPACE.
008800
008900 01  WS-LINEA-DETALLE.
009000     05  FILLER                  PIC X(03)   VALUE SPACE.
009100     05  WS-LD-PRESTAMO-ID       PIC X(36).
009200     05  FILLER                  PIC X(02)   VALUE SPACE.
009300     05  WS-LD-SALDO             PIC X(18).
009400     05  FILLER                  PIC X(02)   VALUE SPACE.
009500     05  WS-LD-ESTADO            PIC X(30).
009600     05  FILLER                  PIC X(41)   VALUE SPACE.
009700
009800 LINKAGE SECTION.
009900
010000 PROCEDURE DIVISION.
010100
010200 0000-EMITIR-LISTADO.
010300     OPEN OUTPUT F-LISTADO.
010400     PERFORM 9000-IMPRIMIR-ENCABEZADO-LISTADO THRU 9000-EXIT.
010500
010600     OPEN INPUT F-CLIENTES.
010700     MOVE "S" TO WS-HAY-CLIENTES-SW.
010800
010900 0000-LEER-CLIENTE.
011000     READ F-CLIENTES NEXT RECORD AT END
011100         SET WS-NO-HAY-MAS-CLIENTES TO TRUE
011200         GO TO 0000-FIN-CLIENTES.
011300
011400     MOVE "N" TO WS-ENCABEZADO-SW.
011500     PERFORM 2000-BUSCAR-PRESTAMOS-CLIENTE THRU 2000-EXIT.
011600     GO TO 0000-LEER-CLIENTE.
011700
011800 0000-FIN-CLIENTES.
011900     CLOSE F-CLIENTES.
012000     CLOSE F-LISTADO.
012100 0000-EXIT.
012200     STOP RUN.
012300
012400*-----------------------------------------------------------------
012500* RELEE EL MAESTRO DE PRESTAMOS COMPLETO BUSCANDO LOS QUE
012600* PERTENECEN AL CLIENTE ACTUAL Y ESTAN ACTIVOS O EN MORA.
012700*-----------------------------------------------------------------
012800 2000-BUSCAR-PRESTAMOS-CLIENTE.
012900     OPEN INPUT F-PRESTAMOS.
013000
013100 2000-LEER-PRESTAMO.
013200     READ F-PRESTAMOS NEXT RECORD AT END GO TO 2000-FIN-PRESTAMOS.
013300
013400     IF FSA-LOA-CLIENTE-ID NOT = FSA-CLI-ID
013500         GO TO 2000-LEER-PRESTAMO.
013600
013700     IF NOT FSA-LOA-ACTIVO AND NOT FSA-LOA-EN-MORA
013800         GO TO 2000-LEER-PRESTAMO.
013900
014000     IF NOT WS-ENCABEZADO-IMPRESO
014100         PERFORM 4000-IMPRIMIR-CABECERA-CLIENTE THRU 4000-EXIT
014200         SET WS-ENCABEZADO-IMPRESO TO TRUE.
014300
014400     PERFORM 4100-IMPRIMIR-DETALLE-PRESTAMO THRU 4100-EXIT.
014500     ADD 1 TO WS-PRESTAMOS-LISTADOS.
014600     GO TO 2000-LEER-PRESTAMO.
014700
014800 2000-FIN-PRESTAMOS.
014900     CLOSE F-PRESTAMOS.
015000 2000-EXIT.
015100     EXIT.
015200
015300*-----------------------------------------------------------------
015400* ENCABEZADO DEL CLIENTE (SOLO SI TIENE AL MENOS UN PRESTAMO
015500* VIGENTE) Y LINEA DE DETALLE POR PRESTAMO.
015600*-----------------------------------------------------------------
015700 4000-IMPRIMIR-CABECERA-CLIENTE.
015800     MOVE SPACES TO WS-LINEA-CLIENTE.
015900     MOVE FSA-CLI-NOMBRE TO WS-LC-NOMBRE.
016000     MOVE FSA-CLI-ID TO WS-LC-DNI.
016100     MOVE WS-LINEA-CLIENTE TO FSA-LIS-LINEA.
016200     WRITE FSA-LIS-LINEA AFTER ADVANCING 2 LINES.
016300 4000-EXIT.
016400     EXIT.
016500
016600 4100-IMPRIMIR-DETALLE-PRESTAMO.
016700     CALL "FSAMON" USING FSA-LOA-SALDO WS-SALDO-EDITADO.
016800
016900     IF FSA-LOA-ACTIVO
017000         MOVE "Activo - Pagos al día" TO WS-ESTADO-DESCRIPCION
017100     ELSE
017200         MOVE "En mora - Pagos atrasados" TO
017300             WS-ESTADO-DESCRIPCION.
017400
017500     MOVE SPACES TO WS-LINEA-DETALLE.
017600     MOVE FSA-LOA-ID TO WS-LD-PRESTAMO-ID.
017700     MOVE WS-SALDO-EDITADO TO WS-LD-SALDO.
017800     MOVE WS-ESTADO-DESCRIPCION TO WS-LD-ESTADO.
017900     MOVE WS-LINEA-DETALLE TO FSA-LIS-LINEA.
018000     WRITE FSA-LIS-LINEA AFTER ADVANCING 1 LINES.
018100 4100-EXIT.
018200     EXIT.
018300
018400*-----------------------------------------------------------------
018500* TITULO DEL LISTADO.
018600*-----------------------------------------------------------------
018700 9000-IMPRIMIR-ENCABEZADO-LISTADO.
018800     MOVE 0 TO WS-PRESTAMOS-LISTADOS.
018900     MOVE SPACES TO FSA-LIS-LINEA.
019000     MOVE "FINANCIERA SOL ANDINO - LISTADO DE PRESTAMOS VIGENTES"
019100         TO FSA-LIS-LINEA.
019200     WRITE FSA-LIS-LINEA AFTER ADVANCING TOP-OF-FORM.
019300 9000-EXIT.
019400     EXIT.
