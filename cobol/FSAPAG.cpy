000100*****************************************************************
000200* FSAPAG.CPY
000300* FINANCIERA SOL ANDINO - FICHERO DE PAGOS
000400* UN REGISTRO POR CUOTA CANCELADA, ESCRITO POR FSA05.
000500*-----------------------------------------------------------------
000600* FECHA       AUTOR        SOLICITUD  DESCRIPCION
000700* 20/06/1989  R.OYARZUN    SOL-0018   VERSION ORIGINAL
000800* 28/03/2011  L.SALDIVIA   SOL-0425   SE QUITA EL FILLER SOBRANTE
000900*                                     QUE DEJABA EL REGISTRO EN 61
001000*                                     POSICIONES EN VEZ DE 60
001100*****************************************************************
001200 01  FSA-PAG-REGISTRO.
001300     05  FSA-PAG-PRESTAMO-ID         PIC X(36).
001400     05  FSA-PAG-NUM-CUOTA           PIC 9(03).
001500     05  FSA-PAG-MONTO-D.
001600         10  FSA-PAG-MONTO-ENT       PIC S9(11).
001700         10  FSA-PAG-MONTO-DEC       PIC 9(02).
001800     05  FSA-PAG-MONTO REDEFINES FSA-PAG-MONTO-D
001900                                 PIC S9(11)V9(02).
002000     05  FSA-PAG-FECHA-D.
002100         10  FSA-PAG-FECHA-ANO       PIC 9(04).
002200         10  FSA-PAG-FECHA-MES       PIC 9(02).
002300         10  FSA-PAG-FECHA-DIA       PIC 9(02).
002400     05  FSA-PAG-FECHA REDEFINES FSA-PAG-FECHA-D
002500                                 PIC 9(08).
