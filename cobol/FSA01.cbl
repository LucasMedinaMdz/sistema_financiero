000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA01.
000300 AUTHOR. R-OYARZUN.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 14/08/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA01 - CONTROL DE LOTE DIARIO (FSACTL)
001000* LEE EL FICHERO DE TRABAJO CON LAS SOLICITUDES DEL DIA (ALTA DE
001100* CLIENTE, ALTA DE PRESTAMO, PAGO DE CUOTA, CONSULTA DE MORA) Y
001200* LLAMA AL MODULO QUE CORRESPONDE SEGUN EL CODIGO DE SOLICITUD.
001300* DEJA CONSTANCIA DEL RESULTADO DE CADA SOLICITUD EN EL LISTADO
001400* DE CONTROL FSACTL.LIS.
001500*-----------------------------------------------------------------
001600* HISTORIAL DE CAMBIOS
001700* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001800* 14/08/1989  R.OYARZUN    SOL-0025   VERSION ORIGINAL (SOLO
001900*                                     ALTA DE CLIENTE Y PRESTAMO)
002000* 11/11/1991  R.OYARZUN    SOL-0085   AGREGA CODIGO "03" PAGO DE
002100*                                     CUOTA (LLAMA A FSA05)
002200* 06/05/1994  M.FIGUEROA   SOL-0168   AGREGA CODIGO "04" CONSULTA
002300*                                     DE MORA (LLAMA A FSA06)
002400* 03/02/1999  J.CONTRERAS  SOL-0301   REVISION Y2K DE LA FECHA
002500*                                     IMPRESA EN EL LISTADO
002600* 20/10/2005  L.SALDIVIA   SOL-0380   EL LISTADO DE CONTROL PASA
002700*                                     A IMPRIMIRSE CON ENCABEZADO
002800*                                     DE PAGINA (TOP-OF-FORM)
002900*****************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT OPTIONAL F-TRABAJO ASSIGN TO DISK
003900     ORGANIZATION IS LINE SEQUENTIAL
004000     FILE STATUS IS FS-TRABAJO.
004100
004200     SELECT F-CONTROL ASSIGN TO DISK
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS FS-CONTROL.
004500
004600     SELECT F-CLIENTES ASSIGN TO DISK
004700     ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS IS FS-CLIENTES.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200*    REGISTRO DE TRABAJO: UNA SOLICITUD POR LINEA, CON LOS DATOS
005300*    QUE NECESITA CADA MODULO DE NEGOCIO SEGUN SU CODIGO.
005400 FD  F-TRABAJO
005500     LABEL RECORD STANDARD
005600     VALUE OF FILE-ID IS "FSATRAB.DAT".
005700 01  FSA-TRA-REGISTRO.
005800     05  FSA-TRA-CODIGO              PIC X(02).
005900         88  FSA-TRA-ALTA-CLIENTE         VALUE "01".
006000         88  FSA-TRA-ALTA-PRESTAMO        VALUE "02".
006100         88  FSA-TRA-PAGO-CUOTA           VALUE "03".
006200         88  FSA-TRA-CONSULTA-MORA        VALUE "04".
006300     05  FSA-TRA-CLIENTE-ID          PIC X(09).
006400     05  FSA-TRA-PRESTAMO-ID         PIC X(36).
006500     05  FSA-TRA-NOMBRE              PIC X(50).
006600     05  FSA-TRA-DOMICILIO           PIC X(50).
006700     05  FSA-TRA-TELEFONO            PIC X(16).
006800     05  FSA-TRA-CORREO              PIC X(100).
006900     05  FSA-TRA-TIPO-PRESTAMO       PIC X(01).
007000     05  FSA-TRA-MONTO-D.
007100         10  FSA-TRA-MONTO-ENT       PIC S9(11).
007200         10  FSA-TRA-MONTO-DEC       PIC 9(02).
007300     05  FSA-TRA-MONTO REDEFINES FSA-TRA-MONTO-D
007400                                     PIC S9(11)V9(02).
007500     05  FSA-TRA-NUM-CUOTAS          PIC 9(03).
007600     05  FSA-TRA-VALOR-PROP-D.
007700         10  FSA-TRA-VALOR-PROP-ENT  PIC S9(11).
007800         10  FSA-TRA-VALOR-PROP-DEC  PIC 9(02).
007900     05  FSA-TRA-VALOR-PROPIEDAD REDEFINES FSA-TRA-VALOR-PROP-D
008000                                     PIC S9(11)V9(02).
008100     05  FSA-TRA-ES-CLIENTE-BANCO    PIC X(01).
008200     05  FSA-TRA-NUM-CUOTA           PIC 9(03).
008300     05  FSA-TRA-FECHA               PIC 9(08).
008400     05  FSA-TRA-FECHA-D REDEFINES FSA-TRA-FECHA.
008500         10  FSA-TRA-FECHA-ANO       PIC 9(04).
008600         10  FSA-TRA-FECHA-MES       PIC 9(02).
008700         10  FSA-TRA-FECHA-DIA       PIC 9(02).
008800     05  FILLER                      PIC X(20).
008900
009000 FD  F-CONTROL
009100     LABEL RECORD STANDARD
009200     VALUE OF FILE-ID IS "FSACTL.LIS".
009300 01  FSA-CTL-LINEA                   PIC X(132).
009400
009500*    MAESTRO DE CLIENTES: FSA01 ES QUIEN DA DE ALTA EL REGISTRO
009600*    UNA VEZ QUE FSA02 (VALIDADOR PURO, SIN E/S) LO ACEPTA.
009700 FD  F-CLIENTES
009800     LABEL RECORD STANDARD
009900     VALUE OF FILE-ID IS "CLIENTES.DAT".
010000 COPY FSACLI.
010100
010200 WORKING-STORAGE SECTION.
010300 77  FS-TRABAJO                  PIC X(02).
010400 77  FS-CONTROL                  PIC X(02).
010500 77  FS-CLIENTES                 PIC X(02).
010600
010700 01  WS-CONTADORES.
010800     05  WS-LEIDAS               PIC 9(05)   COMP.
010900     05  WS-ACEPTADAS            PIC 9(05)   COMP.
011000     05  WS-RECHAZADAS           PIC 9(05)   COMP.
011100
011200 01  WS-CONTADORES-IMPRESOS.
011300     05  WS-LEIDAS-ED            PIC ZZZZ9.
011400     05  WS-ACEPTADAS-ED         PIC ZZZZ9.
011500     05  WS-RECHAZADAS-ED        PIC ZZZZ9.
011600
011700 01  WS-COD-RETORNO               PIC X(01).
011800 01  WS-DESCRIPCION-CODIGO        PIC X(20).
011900
012000*    GRUPO CON LA MISMA DISTRIBUCION QUE LK-SOLICITUD DE FSA03,
012100*    PARA PASARLO COMO UN SOLO PARAMETRO EN EL CALL.
012200 01  WS-SOLICITUD-PRESTAMO.
012300     05  WS-SOL-PRESTAMO-ID          PIC X(36).
012400     05  WS-SOL-CLIENTE-ID           PIC X(09).
012500     05  WS-SOL-TIPO-PRESTAMO        PIC X(01).
012600     05  WS-SOL-MONTO                PIC S9(11)V9(02).
012700     05  WS-SOL-NUM-CUOTAS           PIC 9(03).
012800     05  WS-SOL-FECHA-ALTA           PIC 9(08).
012900     05  WS-SOL-VALOR-PROPIEDAD      PIC S9(11)V9(02).
013000     05  WS-SOL-ES-CLIENTE-BANCO     PIC X(01).
013100
013200 01  WS-LINEA-DETALLE.
013300     05  FILLER                  PIC X(01)   VALUE SPACE.
013400     05  WS-LIN-CODIGO           PIC X(02).
013500     05  FILLER                  PIC X(02)   VALUE SPACE.
013600     05  WS-LIN-DESCRIPCION      PIC X(20).
013700     05  FILLER                  PIC X(02)   VALUE SPACE.
013800     05  WS-LIN-CLAVE            PIC X(36).
013900     05  FILLER                  PIC X(02)   VALUE SPACE.
014000     05  WS-LIN-RESULTADO        PIC X(20).
014100     05  FILLER                  PIC X(47)   VALUE SPACE.
014200
014300 LINKAGE SECTION.
014400
014500 PROCEDURE DIVISION.
014600
014700 0000-CONTROLAR-LOTE.
014800     MOVE 0 TO WS-LEIDAS.
014900     MOVE 0 TO WS-ACEPTADAS.
015000     MOVE 0 TO WS-RECHAZADAS.
015100
015200     OPEN OUTPUT F-CONTROL.
015300     PERFORM 9000-IMPRIMIR-ENCABEZADO THRU 9000-EXIT.
015400
015500     OPEN INPUT F-TRABAJO.
015600     IF FS-TRABAJO NOT = "00" AND FS-TRABAJO NOT = "05"
015700         GO TO 0000-SIN-TRABAJO.
015800
015900 0000-LEER-TRABAJO.
016000     READ F-TRABAJO NEXT RECORD AT END GO TO 0000-FIN-TRABAJO.
016100     ADD 1 TO WS-LEIDAS.
016200     PERFORM 1000-DESPACHAR-SOLICITUD THRU 1000-EXIT.
016300     GO TO 0000-LEER-TRABAJO.
016400
016500 0000-FIN-TRABAJO.
016600     CLOSE F-TRABAJO.
016700
016800 0000-SIN-TRABAJO.
016900     PERFORM 9900-IMPRIMIR-TOTALES THRU 9900-EXIT.
017000     CLOSE F-CONTROL.
017100 0000-EXIT.
017200     STOP RUN.
017300
017400*-----------------------------------------------------------------
017500* ENVIA LA SOLICITUD LEIDA AL MODULO QUE LA ATIENDE SEGUN SU
017600* CODIGO, Y DEJA CONSTANCIA DEL RESULTADO EN EL LISTADO DE
017700* CONTROL.
017800*-----------------------------------------------------------------
017900 1000-DESPACHAR-SOLICITUD.
018000     MOVE SPACES TO WS-DESCRIPCION-CODIGO.
018100     MOVE SPACES TO WS-LIN-CLAVE.
018200
018300     IF FSA-TRA-ALTA-CLIENTE
018400         MOVE "ALTA DE CLIENTE" TO WS-DESCRIPCION-CODIGO
018500         MOVE FSA-TRA-CLIENTE-ID TO WS-LIN-CLAVE
018600         PERFORM 2000-ALTA-CLIENTE THRU 2000-EXIT
018700     ELSE
018800         IF FSA-TRA-ALTA-PRESTAMO
018900             MOVE "ALTA DE PRESTAMO" TO WS-DESCRIPCION-CODIGO
019000             MOVE FSA-TRA-PRESTAMO-ID TO WS-LIN-CLAVE
019100             PERFORM 3000-ALTA-PRESTAMO THRU 3000-EXIT
019200         ELSE
019300             IF FSA-TRA-PAGO-CUOTA
019400                 MOVE "PAGO DE CUOTA" TO WS-DESCRIPCION-CODIGO
019500                 MOVE FSA-TRA-PRESTAMO-ID TO WS-LIN-CLAVE
019600                 PERFORM 4000-PAGAR-CUOTA THRU 4000-EXIT
019700             ELSE
019800                 IF FSA-TRA-CONSULTA-MORA
019900                     MOVE "CONSULTA DE MORA" TO
020000                         WS-DESCRIPCION-CODIGO
020100                     MOVE FSA-TRA-PRESTAMO-ID TO WS-LIN-CLAVE
020200                     PERFORM 5000-CONSULTAR-MORA THRU 5000-EXIT
020300                 ELSE
020400                     MOVE "CODIGO DESCONOCIDO" TO
020500                         WS-DESCRIPCION-CODIGO
020600                     MOVE "9" TO WS-COD-RETORNO.
020700
020800     IF WS-COD-RETORNO = "0"
020900         ADD 1 TO WS-ACEPTADAS
021000     ELSE
021100         ADD 1 TO WS-RECHAZADAS.
021200
021300     PERFORM 9100-IMPRIMIR-DETALLE THRU 9100-EXIT.
021400 1000-EXIT.
021500     EXIT.
021600
021700*-----------------------------------------------------------------
021800* LLAMA AL VALIDADOR DE CLIENTE; SI LO ACEPTA, DA DE ALTA EL
021900* REGISTRO EN EL MAESTRO DE CLIENTES.
022000*-----------------------------------------------------------------
022100 2000-ALTA-CLIENTE.
022200     CALL "FSA02" USING FSA-TRA-CLIENTE-ID FSA-TRA-NOMBRE
022300             FSA-TRA-DOMICILIO FSA-TRA-TELEFONO FSA-TRA-CORREO
022400             WS-COD-RETORNO.
022500
022600     IF WS-COD-RETORNO NOT = "0"
022700         GO TO 2000-EXIT.
022800
022900     INITIALIZE FSA-CLI-REGISTRO.
023000     MOVE FSA-TRA-CLIENTE-ID     TO FSA-CLI-ID.
023100     MOVE FSA-TRA-NOMBRE         TO FSA-CLI-NOMBRE.
023200     MOVE FSA-TRA-DOMICILIO      TO FSA-CLI-DOMICILIO.
023300     MOVE FSA-TRA-TELEFONO       TO FSA-CLI-TELEFONO.
023400     MOVE FSA-TRA-CORREO         TO FSA-CLI-CORREO.
023500
023600     OPEN EXTEND F-CLIENTES.
023700     IF FS-CLIENTES = "35"
023800         OPEN OUTPUT F-CLIENTES.
023900     WRITE FSA-CLI-REGISTRO.
024000     CLOSE F-CLIENTES.
024100 2000-EXIT.
024200     EXIT.
024300
024400*-----------------------------------------------------------------
024500* LLAMA AL VALIDADOR/ALTA DE PRESTAMO (FSA03 ESCRIBE EL MAESTRO
024600* DE PRESTAMOS Y LLAMA A SU VEZ A FSA04 PARA EL PLAN DE CUOTAS).
024700*-----------------------------------------------------------------
024800 3000-ALTA-PRESTAMO.
024900     MOVE FSA-TRA-PRESTAMO-ID      TO WS-SOL-PRESTAMO-ID.
025000     MOVE FSA-TRA-CLIENTE-ID       TO WS-SOL-CLIENTE-ID.
025100     MOVE FSA-TRA-TIPO-PRESTAMO    TO WS-SOL-TIPO-PRESTAMO.
025200     MOVE FSA-TRA-MONTO            TO WS-SOL-MONTO.
025300     MOVE FSA-TRA-NUM-CUOTAS       TO WS-SOL-NUM-CUOTAS.
025400     MOVE FSA-TRA-FECHA            TO WS-SOL-FECHA-ALTA.
025500     MOVE FSA-TRA-VALOR-PROPIEDAD  TO WS-SOL-VALOR-PROPIEDAD.
025600     MOVE FSA-TRA-ES-CLIENTE-BANCO TO WS-SOL-ES-CLIENTE-BANCO.
025700
025800     CALL "FSA03" USING WS-SOLICITUD-PRESTAMO WS-COD-RETORNO.
025900 3000-EXIT.
026000     EXIT.
026100
026200*-----------------------------------------------------------------
026300* LLAMA AL REGISTRO DE PAGO DE UNA CUOTA (FSA05 ACTUALIZA CUOTAS,
026400* PAGOS, PENALIDADES Y EL MAESTRO DE PRESTAMOS).
026500*-----------------------------------------------------------------
026600 4000-PAGAR-CUOTA.
026700     CALL "FSA05" USING FSA-TRA-PRESTAMO-ID FSA-TRA-NUM-CUOTA
026800             FSA-TRA-FECHA WS-COD-RETORNO.
026900 4000-EXIT.
027000     EXIT.
027100
027200*-----------------------------------------------------------------
027300* LLAMA A LA CONSULTA DE MORA (FSA06 EMITE EL LISTADO DE ESTADO
027400* DEL PRESTAMO Y ACTUALIZA SU ESTADO SI CORRESPONDE).
027500*-----------------------------------------------------------------
027600 5000-CONSULTAR-MORA.
027700     CALL "FSA06" USING FSA-TRA-PRESTAMO-ID FSA-TRA-FECHA
027800             WS-COD-RETORNO.
027900 5000-EXIT.
028000     EXIT.
028100
028200*-----------------------------------------------------------------
028300* ENCABEZADO Y DETALLE DEL LISTADO DE CONTROL DE LOTE.
028400*-----------------------------------------------------------------
028500 9000-IMPRIMIR-ENCABEZADO.
028600     MOVE SPACES TO FSA-CTL-LINEA.
028700     MOVE "FINANCIERA SOL ANDINO - LISTADO DE CONTROL DE LOTE"
028800         TO FSA-CTL-LINEA.
028900     WRITE FSA-CTL-LINEA AFTER ADVANCING TOP-OF-FORM.
029000
029100     MOVE SPACES TO FSA-CTL-LINEA.
029200     STRING "COD  DESCRIPCION           CLAVE" DELIMITED BY SIZE
029300         "                               RESULTADO"
029400             DELIMITED BY SIZE
029500         INTO FSA-CTL-LINEA.
029600     WRITE FSA-CTL-LINEA AFTER ADVANCING 2 LINES.
029700 9000-EXIT.
029800     EXIT.
029900
030000 9100-IMPRIMIR-DETALLE.
030100     MOVE SPACES TO WS-LINEA-DETALLE.
030200     MOVE FSA-TRA-CODIGO TO WS-LIN-CODIGO.
030300     MOVE WS-DESCRIPCION-CODIGO TO WS-LIN-DESCRIPCION.
030400     IF WS-COD-RETORNO = "0"
030500         MOVE "ACEPTADA" TO WS-LIN-RESULTADO
030600     ELSE
030700         MOVE "RECHAZADA" TO WS-LIN-RESULTADO.
030800     MOVE WS-LINEA-DETALLE TO FSA-CTL-LINEA.
030900     WRITE FSA-CTL-LINEA AFTER ADVANCING 1 LINES.
031000 9100-EXIT.
031100     EXIT.
031200
031300 9900-IMPRIMIR-TOTALES.
031400     MOVE SPACES TO FSA-CTL-LINEA.
031500     WRITE FSA-CTL-LINEA AFTER ADVANCING 2 LINES.
031600
031700     MOVE WS-LEIDAS TO WS-LEIDAS-ED.
031800     MOVE WS-ACEPTADAS TO WS-ACEPTADAS-ED.
031900     MOVE WS-RECHAZADAS TO WS-RECHAZADAS-ED.
032000
032100     MOVE SPACES TO FSA-CTL-LINEA.
032200     STRING "SOLICITUDES LEIDAS . . : " DELIMITED BY SIZE
032300         WS-LEIDAS-ED DELIMITED BY SIZE
032400         INTO FSA-CTL-LINEA.
032500     WRITE FSA-CTL-LINEA AFTER ADVANCING 1 LINES.
032600
032700     MOVE SPACES TO FSA-CTL-LINEA.
032800     STRING "SOLICITUDES ACEPTADAS  : " DELIMITED BY SIZE
032900         WS-ACEPTADAS-ED DELIMITED BY SIZE
033000         INTO FSA-CTL-LINEA.
033100     WRITE FSA-CTL-LINEA AFTER ADVANCING 1 LINES.
033200
033300     MOVE SPACES TO FSA-CTL-LINEA.
033400     STRING "SOLICITUDES RECHAZADAS : " DELIMITED BY SIZE
033500         WS-RECHAZADAS-ED DELIMITED BY SIZE
033600         INTO FSA-CTL-LINEA.
033700     WRITE FSA-CTL-LINEA AFTER ADVANCING 1 LINES.
033800 9900-EXIT.
033900     EXIT.
