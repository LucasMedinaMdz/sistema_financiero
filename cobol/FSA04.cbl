000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FSA04.
000300 AUTHOR. R-OYARZUN.
000400 INSTALLATION. FINANCIERA SOL ANDINO.
000500 DATE-WRITTEN. 11/05/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO.
000800*****************************************************************
000900* FSA04 - CALCULADORA DE CUOTAS (SISTEMA FRANCES)
001000* GENERA EL PLAN DE PAGOS DE UN PRESTAMO NUEVO: UNA CUOTA FIJA
001100* POR PERIODO, CON SALDO DE CAPITAL EXACTAMENTE EN CERO AL
001200* TERMINO DEL PLAN.  LLAMADO POR FSA03 LUEGO DE ACEPTAR UN
001300* PRESTAMO.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE CAMBIOS
001600* FECHA       AUTOR        SOLICITUD  DESCRIPCION
001700* 11/05/1989  R.OYARZUN    SOL-0015   VERSION ORIGINAL (PRESTAMO
001800*                                     PERSONAL SOLAMENTE)
001900* 02/02/1990  R.OYARZUN    SOL-0019   CORRIGE REDONDEO DE LA
002000*                                     ULTIMA CUOTA
002100* 30/07/1991  R.OYARZUN    SOL-0077   AGREGA PRESTAMO HIPOTECARIO
002200*                                     (SOLO CAMBIA RANGO DE N)
002300* 14/03/1993  M.FIGUEROA   SOL-0142   TASA MENSUAL A 8 DECIMALES
002400*                                     POR RECLAMO DE AUDITORIA
002500* 19/09/1996  M.FIGUEROA   SOL-0244   EMITE FSA-CUO-CAPITAL POR
002600*                                     SEPARADO DEL INTERES
002700* 08/12/1998  J.CONTRERAS  SOL-0298   REVISION Y2K - FECHA DE
002800*                                     VENCIMIENTO A 4 DIGITOS DE
002900*                                     ANO EN TODAS LAS CUOTAS
003000* 03/02/1999  J.CONTRERAS  SOL-0301   PRUEBAS DE CORTE DE SIGLO
003100*                                     SOBRE EL AVANCE DE MESES
003200* 17/06/2003  L.SALDIVIA   SOL-0355   VALIDA QUE EL SALDO QUEDE
003300*                                     EN CERO AL FINAL DEL PLAN
003400*****************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT F-CUOTAS ASSIGN TO DISK
004000     ORGANIZATION IS LINE SEQUENTIAL
004100     FILE STATUS IS FS-CUOTAS.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  F-CUOTAS
004600     LABEL RECORD STANDARD
004700     VALUE OF FILE-ID IS "CUOTAS.DAT".
004800 COPY FSACUO.
004900
005000 WORKING-STORAGE SECTION.
005100 77  FS-CUOTAS                  PIC X(02).
005200
005300 01  WS-CONTADORES.
005400     05  WS-K                    PIC 9(03)   COMP.
005500     05  WS-CUOTAS-ESCRITAS      PIC 9(03)   COMP.
005600     05  WS-MES-ABSOLUTO         PIC 9(07)   COMP.
005700     05  WS-RESTO-MESES          PIC 9(02)   COMP.
005800
005900 01  WS-AREAS-CALCULO.
006000     05  WS-PRINCIPAL            PIC S9(11)V9(02).
006100     05  WS-TASA-NOMINAL         PIC S9(03)V9(04).
006200     05  WS-TASA-MENSUAL         PIC S9(01)V9(08).
006300     05  WS-SALDO                PIC S9(11)V9(02).
006400     05  WS-UNO-MAS-I            PIC S9(03)V9(08).
006500     05  WS-UNO-MAS-I-N          PIC S9(05)V9(10).
006600     05  WS-INVERSO-UNO-MAS-I-N  PIC S9(01)V9(10).
006700     05  WS-CUOTA-FIJA           PIC S9(11)V9(02).
006800     05  WS-INTERES-PERIODO      PIC S9(11)V9(02).
006900     05  WS-CAPITAL-PERIODO      PIC S9(11)V9(02).
007000
007100*    VISTA DE LA FECHA DE ALTA DESCOMPUESTA Y LA FECHA DE
007200*    VENCIMIENTO EN CONSTRUCCION, AL ESTILO DE CAMPOS-FECHA.
007300 01  WS-FECHA-ALTA-D.
007400     05  WS-FECALTA-ANO          PIC 9(04).
007500     05  WS-FECALTA-MES          PIC 9(02).
007600     05  WS-FECALTA-DIA          PIC 9(02).
007700 01  WS-FECHA-ALTA REDEFINES WS-FECHA-ALTA-D
007800                                 PIC 9(08).
007900
008000 01  WS-FECHA-VTO-D.
008100     05  WS-FECVTO-ANO           PIC 9(04).
008200     05  WS-FECVTO-MES           PIC 9(02).
008300     05  WS-FECVTO-DIA           PIC 9(02).
008400 01  WS-FECHA-VTO REDEFINES WS-FECHA-VTO-D
008500                                 PIC 9(08).
008600
008700 01  WS-SWITCHES.
008800     05  WS-ERROR-SW             PIC X(01)   VALUE "N".
008900         88  WS-HUBO-ERROR           VALUE "S".
009000
009100 LINKAGE SECTION.
009200 01  LK-PRESTAMO-ID              PIC X(36).
009300 01  LK-PRINCIPAL                PIC S9(11)V9(02).
009400 01  LK-TASA-NOMINAL             PIC S9(03)V9(04).
009500 01  LK-NUM-CUOTAS               PIC 9(03).
009600 01  LK-FECHA-ALTA               PIC 9(08).
009700 01  LK-COD-RETORNO              PIC X(01).
009800     88  LK-RETORNO-OK               VALUE "0".
009900     88  LK-RETORNO-ERROR            VALUE "9".
010000
010100 PROCEDURE DIVISION USING LK-PRESTAMO-ID LK-PRINCIPAL
010200         LK-TASA-NOMINAL LK-NUM-CUOTAS LK-FECHA-ALTA
010300         LK-COD-RETORNO.
010400
010500 0000-CALCULAR-CUOTAS.
010600     MOVE "0" TO LK-COD-RETORNO.
010700     MOVE "N" TO WS-ERROR-SW.
010800     PERFORM 1000-VALIDAR-ENTRADA THRU 1000-EXIT.
010900     IF WS-HUBO-ERROR
011000         MOVE "9" TO LK-COD-RETORNO
011100         GO TO 0000-EXIT.
011200
011300     MOVE LK-PRINCIPAL TO WS-PRINCIPAL.
011400     MOVE LK-TASA-NOMINAL TO WS-TASA-NOMINAL.
011500     MOVE LK-FECHA-ALTA TO WS-FECHA-ALTA.
011600     MOVE WS-PRINCIPAL TO WS-SALDO.
011700
011800     PERFORM 2000-CALCULAR-TASA-MENSUAL THRU 2000-EXIT.
011900     PERFORM 3000-CALCULAR-CUOTA-FIJA THRU 3000-EXIT.
012000
012100     OPEN EXTEND F-CUOTAS.
012200     IF FS-CUOTAS = "35"
012300         OPEN OUTPUT F-CUOTAS.
012400     IF FS-CUOTAS NOT = "00"
012500         MOVE "9" TO LK-COD-RETORNO
012600         GO TO 0000-EXIT.
012700
012800     MOVE 0 TO WS-CUOTAS-ESCRITAS.
012900     PERFORM 4000-GENERAR-CUOTAS THRU 4000-EXIT
013000         VARYING WS-K FROM 1 BY 1
013100         UNTIL WS-K > LK-NUM-CUOTAS.
013200
013300     CLOSE F-CUOTAS.
013400
013500     PERFORM 5000-VERIFICAR-SALDO-CERO THRU 5000-EXIT.
013600     IF WS-HUBO-ERROR
013700         MOVE "9" TO LK-COD-RETORNO.
013800
013900 0000-EXIT.
014000     EXIT PROGRAM.
014100
014200*-----------------------------------------------------------------
014300* RECHAZA PRINCIPAL <= 0, TASA < 0 O NUMERO DE CUOTAS <= 0.
014400*-----------------------------------------------------------------
014500 1000-VALIDAR-ENTRADA.
014600     IF LK-PRINCIPAL NOT > 0
014700         SET WS-HUBO-ERROR TO TRUE
014800         GO TO 1000-EXIT.
014900     IF LK-TASA-NOMINAL < 0
015000         SET WS-HUBO-ERROR TO TRUE
015100         GO TO 1000-EXIT.
015200     IF LK-NUM-CUOTAS NOT > 0
015300         SET WS-HUBO-ERROR TO TRUE.
015400 1000-EXIT.
015500     EXIT.
015600
015700*-----------------------------------------------------------------
015800* TASA MENSUAL I = TNA / 1200, A 8 DECIMALES REDONDEO HALF-UP.
015900*-----------------------------------------------------------------
016000 2000-CALCULAR-TASA-MENSUAL.
016100     COMPUTE WS-TASA-MENSUAL ROUNDED =
016200         WS-TASA-NOMINAL / 1200.
016300 2000-EXIT.
016400     EXIT.
016500
016600*-----------------------------------------------------------------
016700* CUOTA FIJA C = P * I / (1 - (1+I)**-N)
016800* (1+I)**N A 10 DIGITOS SIGNIFICATIVOS, SU INVERSO A 10
016900* DECIMALES, LA DIVISION FINAL A 2 DECIMALES - TODO HALF-UP.
017000*-----------------------------------------------------------------
017100 3000-CALCULAR-CUOTA-FIJA.
017200     COMPUTE WS-UNO-MAS-I ROUNDED = 1 + WS-TASA-MENSUAL.
017300     COMPUTE WS-UNO-MAS-I-N ROUNDED =
017400         WS-UNO-MAS-I ** LK-NUM-CUOTAS.
017500     COMPUTE WS-INVERSO-UNO-MAS-I-N ROUNDED =
017600         1 / WS-UNO-MAS-I-N.
017700     COMPUTE WS-CUOTA-FIJA ROUNDED =
017800         (WS-PRINCIPAL * WS-TASA-MENSUAL)
017900             / (1 - WS-INVERSO-UNO-MAS-I-N).
018000 3000-EXIT.
018100     EXIT.
018200
018300*-----------------------------------------------------------------
018400* UNA ITERACION POR CUOTA.  LA ULTIMA CUOTA AMORTIZA EXACTAMENTE
018500* EL SALDO QUE QUEDE, SIN IMPORTAR EL REDONDEO ACUMULADO.
018600*-----------------------------------------------------------------
018700 4000-GENERAR-CUOTAS.
018800     COMPUTE WS-INTERES-PERIODO ROUNDED =
018900         WS-SALDO * WS-TASA-MENSUAL.
019000
019100     IF WS-K = LK-NUM-CUOTAS
019200         MOVE WS-SALDO TO WS-CAPITAL-PERIODO
019300     ELSE
019400         COMPUTE WS-CAPITAL-PERIODO ROUNDED =
019500             WS-CUOTA-FIJA - WS-INTERES-PERIODO.
019600
019700     SUBTRACT WS-CAPITAL-PERIODO FROM WS-SALDO.
019800
019900     PERFORM 4500-CALCULAR-FECHA-VTO THRU 4500-EXIT.
020000
020100     INITIALIZE FSA-CUO-REGISTRO.
020200     MOVE LK-PRESTAMO-ID       TO FSA-CUO-PRESTAMO-ID.
020300     MOVE WS-K                 TO FSA-CUO-NUMERO.
020400     MOVE WS-FECHA-VTO         TO FSA-CUO-FECHA-VTO.
020500     MOVE LK-TASA-NOMINAL      TO FSA-CUO-TASA.
020600     MOVE WS-CAPITAL-PERIODO   TO FSA-CUO-CAPITAL.
020700     IF WS-K = LK-NUM-CUOTAS
020800         COMPUTE FSA-CUO-MONTO ROUNDED =
020900             WS-CAPITAL-PERIODO + WS-INTERES-PERIODO
021000     ELSE
021100         MOVE WS-CUOTA-FIJA TO FSA-CUO-MONTO.
021200
021300     WRITE FSA-CUO-REGISTRO.
021400     ADD 1 TO WS-CUOTAS-ESCRITAS.
021500 4000-EXIT.
021600     EXIT.
021700
021800*-----------------------------------------------------------------
021900* VENCIMIENTO DE LA CUOTA K = FECHA DE ALTA + K MESES CALENDARIO.
022000* SE ASUME QUE EL DIA DE ALTA ES VALIDO EN LOS MESES SIGUIENTES
022100* (NO SE RECORTA FIN DE MES - VER SOL-0301).
022200*-----------------------------------------------------------------
022300 4500-CALCULAR-FECHA-VTO.
022400     MOVE WS-FECALTA-DIA TO WS-FECVTO-DIA.
022500*    MES ABSOLUTO DESDE ENERO DEL ANO 0 (BASE CERO), LUEGO SE
022600*    DESCOMPONE CON DIVIDE...REMAINDER EN ANO/MES DE VTO.
022700     COMPUTE WS-MES-ABSOLUTO =
022800         (WS-FECALTA-ANO * 12) + (WS-FECALTA-MES - 1) + WS-K.
022900     DIVIDE WS-MES-ABSOLUTO BY 12
023000         GIVING WS-FECVTO-ANO REMAINDER WS-RESTO-MESES.
023100     COMPUTE WS-FECVTO-MES = WS-RESTO-MESES + 1.
023200 4500-EXIT.
023300     EXIT.
023400
023500*-----------------------------------------------------------------
023600* EL SALDO DEBE QUEDAR EXACTAMENTE EN CERO; SI NO, LA CORRIDA
023700* SE CONSIDERA EN ERROR (SOL-0355).
023800*-----------------------------------------------------------------
023900 5000-VERIFICAR-SALDO-CERO.
024000     IF WS-SALDO NOT = 0
024100         SET WS-HUBO-ERROR TO TRUE.
024200 5000-EXIT.
024300     EXIT.
