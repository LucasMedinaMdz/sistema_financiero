000100*****************************************************************
000200* FSACUO.CPY
000300* FINANCIERA SOL ANDINO - FICHERO DE CUOTAS (PLAN DE PAGOS)
000400* UN REGISTRO POR CUOTA DEL SISTEMA FRANCES GENERADO POR FSA04.
000500*-----------------------------------------------------------------
000600* FECHA       AUTOR        SOLICITUD  DESCRIPCION
000700* 11/05/1989  R.OYARZUN    SOL-0015   VERSION ORIGINAL
000800* 19/09/1996  M.FIGUEROA   SOL-0244   SE AGREGA CAPITAL AMORTIZADO
000900*****************************************************************
001000 01  FSA-CUO-REGISTRO.
001100     05  FSA-CUO-PRESTAMO-ID         PIC X(36).
001200     05  FSA-CUO-NUMERO              PIC 9(03).
001300     05  FSA-CUO-MONTO-D.
001400         10  FSA-CUO-MONTO-ENT       PIC S9(11).
001500         10  FSA-CUO-MONTO-DEC       PIC 9(02).
001600     05  FSA-CUO-MONTO REDEFINES FSA-CUO-MONTO-D
001700                                 PIC S9(11)V9(02).
001800     05  FSA-CUO-TASA-D.
001900         10  FSA-CUO-TASA-ENT        PIC S9(03).
002000         10  FSA-CUO-TASA-DEC        PIC 9(04).
002100     05  FSA-CUO-TASA  REDEFINES FSA-CUO-TASA-D
002200                                 PIC S9(03)V9(04).
002300     05  FSA-CUO-FECHA-VTO-D.
002400         10  FSA-CUO-FECVTO-ANO      PIC 9(04).
002500         10  FSA-CUO-FECVTO-MES      PIC 9(02).
002600         10  FSA-CUO-FECVTO-DIA      PIC 9(02).
002700     05  FSA-CUO-FECHA-VTO REDEFINES FSA-CUO-FECHA-VTO-D
002800                                 PIC 9(08).
002900     05  FSA-CUO-CAPITAL-D.
003000         10  FSA-CUO-CAPITAL-ENT     PIC S9(11).
003100         10  FSA-CUO-CAPITAL-DEC     PIC 9(02).
003200     05  FSA-CUO-CAPITAL REDEFINES FSA-CUO-CAPITAL-D
003300                                 PIC S9(11)V9(02).
003400     05  FILLER                      PIC X(01).
